000100******************************************************************
000200*                                                                *
000300*    PVFLOWRC  --  POWERFLOW SNAPSHOT RECORD                     *
000400*                                                                *
000500*    ONE ENTRY PER STATION PER MEASUREMENT TIMESTAMP.  SEQUENCED *
000600*    BY STATION-ID + POWERFLOW-TIMESTAMP ON THE MASTER HISTORY   *
000700*    FILE.  NULLABLE WATT FIELDS CARRY THEIR OWN NULL INDICATOR  *
000800*    BYTE SINCE THE FEED OMITS DEVICES A STATION DOES NOT HAVE.  *
000900*                                                                *
001000*    01/22/99  RVD  ORIGINAL LAYOUT - 1409 CONVERSION PROJECT    *
001100*    07/19/99  KTP  ADDED GENSET-W / MICROGRID-W PER REQ 1409-031*
001200*    02/08/00  MFS  ADDED DEVICE STATUS STRINGS                  *
001300******************************************************************
001400    01  PV-FLOW-SNAPSHOT.
001450        05  PVF-DEDUPE-KEY.
001460            10  PVF-STATION-ID               PIC 9(9).
001470            10  PVF-POWERFLOW-TIMESTAMP       PIC X(25).
001700        05  PVF-PV-W-IND                      PIC X(1).
001800            88  PVF-PV-W-IS-NULL                  VALUE 'Y'.
001900        05  PVF-PV-W                          PIC S9(7)V9(2).
002000        05  PVF-BATTERY-W-IND                 PIC X(1).
002100            88  PVF-BATTERY-W-IS-NULL             VALUE 'Y'.
002200        05  PVF-BATTERY-W                     PIC S9(7)V9(2).
002300        05  PVF-LOAD-W-IND                    PIC X(1).
002400            88  PVF-LOAD-W-IS-NULL                VALUE 'Y'.
002500        05  PVF-LOAD-W                         PIC S9(7)V9(2).
002600        05  PVF-GRID-W-IND                    PIC X(1).
002700            88  PVF-GRID-W-IS-NULL                VALUE 'Y'.
002800        05  PVF-GRID-W                         PIC S9(7)V9(2).
002900        05  PVF-GENSET-W-IND                  PIC X(1).
003000            88  PVF-GENSET-W-IS-NULL              VALUE 'Y'.
003100        05  PVF-GENSET-W                       PIC S9(7)V9(2).
003200        05  PVF-MICROGRID-W-IND               PIC X(1).
003300            88  PVF-MICROGRID-W-IS-NULL           VALUE 'Y'.
003400        05  PVF-MICROGRID-W                    PIC S9(7)V9(2).
003500        05  PVF-SOC-PERCENT-IND               PIC X(1).
003600            88  PVF-SOC-PERCENT-IS-NULL           VALUE 'Y'.
003700        05  PVF-SOC-PERCENT                    PIC S9(3)V9(2).
003800        05  PVF-PV-STATUS                      PIC X(8).
003900        05  PVF-BATTERY-STATUS                 PIC X(8).
004000        05  PVF-LOAD-STATUS                    PIC X(8).
004100        05  PVF-GRID-STATUS                    PIC X(8).
004200        05  FILLER                             PIC X(14).
004300******************************************************************
004400*    END OF PV-FLOW-SNAPSHOT                                     *
004500******************************************************************
