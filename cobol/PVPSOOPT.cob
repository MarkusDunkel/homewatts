000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. PVPSOOPT.
000300       AUTHOR. R. VANDERLOO.
000400       INSTALLATION. CK SYSTEMS - 1409 BATCH GROUP.
000500       DATE-WRITTEN. 03/09/99.
000600       DATE-COMPILED.
000700       SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  PANEL-SIZE OPTIMIZER.  FOR ONE STATION AND ONE HISTORY WINDOW, *
001200*  BUILDS DIURNAL PRODUCTION AND CONSUMPTION PROFILES, SWEEPS 25  *
001300*  CANDIDATE PANEL CAPACITIES AROUND THE STATION'S CURRENT        *
001400*  CAPACITY, AND PRICES THE FIT/EXCESS/LACK ENERGY FOR EACH ONE.  *
001500*  ONE PSO-PARMS RECORD DRIVES ONE RUN.                           *
001600*                                                                *
001700*J    JCL..                                                      *
001800*                                                                *
001900* //PVPSOOPT EXEC PGM=PVPSOOPT                                   *
002000* //SYSOUT   DD SYSOUT=*                                         *
002100* //PSOPARM  DD DISP=SHR,DSN=P54.PV.BASEB.PSOPARM                *
002200* //STAMSTR  DD DISP=SHR,DSN=P54.PV.BASEB.STATIONS                *
002300* //FLOWHST  DD DISP=SHR,DSN=P54.PV.BASEB.POWERFLOW               *
002400* //PSORPT   DD SYSOUT=*                                         *
002500*                                                                *
002600*P    ENTRY PARAMETERS..                                         *
002700*     NONE.                                                      *
002800*                                                                *
002900*E    ERRORS DETECTED BY THIS ELEMENT..                          *
003000*     STATION NOT ON FILE; A PRODUCTION SLOT WITH NO MATCHING     *
003100*     CONSUMPTION SLOT (SAME 96-SLOT SHAPE SO THIS CANNOT HAPPEN  *
003200*     IN PRACTICE, BUT IS CHECKED PER 1409-BR-031).               *
003300*                                                                *
003400*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
003500*                                                                *
003600*     PVTSSCAL ---- REDUCES RAW READINGS TO A 96-SLOT PROFILE    *
003700*     PVMEASXT ---- READS THE STATION'S POWERFLOW HISTORY        *
003800*                                                                *
003900*U    USER CONSTANTS AND TABLES REFERENCED..                     *
004000*     WS-SWEEP-LOW-PCT / WS-SWEEP-HIGH-PCT / WS-SWEEP-STEP-PCT    *
004100*                                                                *
004200******************************************************************
004300*    CHANGE LOG                                                  *
004400*    ----------                                                  *
004500*    03/09/99  RVD  ORIGINAL - 1409 CONVERSION PROJECT            *
004600*    08/30/99  RVD  SWITCHED FROM INLINE FILE READ TO CALL        *
004700*                   PVMEASXT FOR THE HISTORY EXTRACT              *
004800*    10/01/99  KTP  CAPACITY SWEEP TABLE EXPANDED TO 25 ROWS      *
004900*                   PER REQUEST 1409-052                         *
005000*    01/12/00  MFS  DISPLAY PROFILE SCALING CORRECTED TO USE      *
005100*                   MEAN PRODUCTION, NOT CURRENT CAPACITY, AS     *
005200*                   THE SCALING BASE - REQUEST 1409-069           *
005300*    03/02/00  JBT  CONTROL LINE NOW REPEATS THE CURRENT-CAPACITY *
005400*                   ROW AT THE FOOT OF THE REPORT                 *
005500*    09/18/00  DPK  PANEL-COST/E INTERMEDIATE CARRIED TO 10       *
005600*                   DECIMALS BEFORE THE R MULTIPLY PER 1409-BR-031*
005650*    09/11/01  RVD  CALLS TO PVTSSCAL NOW PASS A THIRD PARAMETER  *
005660*                   (HAS-DATA IND) SO AN EMPTY READINGS SPLIT     *
005670*                   COMES BACK DISTINGUISHABLE FROM A GENUINE     *
005680*                   96-SLOT ZERO PROFILE, PER PVTSSCAL 1409-091   *
005700******************************************************************
005800       ENVIRONMENT DIVISION.
005900       CONFIGURATION SECTION.
006000       SPECIAL-NAMES.
006100           C01 IS TOP-OF-FORM
006200           CLASS NUMERIC-TEXT IS '0' THRU '9'
006300           UPSI-0 IS PVP-RERUN-SWITCH.
006400       INPUT-OUTPUT SECTION.
006500       FILE-CONTROL.
006600           SELECT PSO-PARMS
006700               ASSIGN TO PSOPARM
006800               ORGANIZATION IS LINE SEQUENTIAL
006900               FILE STATUS IS FS-PSOPARM.
007000           SELECT POWER-STATIONS
007100               ASSIGN TO STAMSTR
007200               ORGANIZATION IS INDEXED
007300               ACCESS MODE IS RANDOM
007400               RECORD KEY IS PVM-STATION-ID
007500               FILE STATUS IS FS-STAMSTR.
007600           SELECT PSO-REPORT
007700               ASSIGN TO PSORPT
007800               ORGANIZATION IS LINE SEQUENTIAL
007900               FILE STATUS IS FS-PSORPT.
008000       DATA DIVISION.
008100       FILE SECTION.
008200       FD  PSO-PARMS.
008300       01  PSO-PARMS-REC.
008400           05  PPR-STATION-ID                   PIC 9(9).
008500           05  PPR-FROM-TIMESTAMP                 PIC X(25).
008600           05  PPR-TO-TIMESTAMP                    PIC X(25).
008700           05  PPR-ELECTRICITY-COSTS                PIC S9(3)V9(4).
008800           05  PPR-SELLING-PRICE                     PIC S9(3)V9(4).
008900           05  PPR-PERFORMANCE-RATIO                  PIC S9(1)V9(4).
009000           05  PPR-REINVEST-TIME                       PIC S9(3)V9(2).
009100           05  PPR-PANEL-COST                            PIC S9(7)V9(2).
009200           05  FILLER                                     PIC X(20).
009300       FD  POWER-STATIONS.
009400       01  POWER-STATIONS-REC.
009500           COPY PVSTAMST.
009600       FD  PSO-REPORT.
009700       01  PSO-REPORT-LINE                      PIC X(132).
009800       EJECT
009900       WORKING-STORAGE SECTION.
010000       01  FILLER PIC X(32) VALUE 'PVPSOOPT WORKING STORAGE BEGINS'.
010010*
010020* PANEL-COST/E INTERMEDIATE - A STRAIGHT SCRATCH CELL FOR            *
010030* 2500-COMPUTE-FACTORS, CARRIED AT NO RECORD OR COUNTER GROUP, SO IT *
010040* STANDS ALONE AT THE 77 LEVEL PER HOUSE PRACTICE.                   *
010050       77  WS-PANEL-COST-OVER-E             PIC S9(5)V9(10).
010100******************************************************************
010200*    FILE STATUS AREAS                                           *
010300******************************************************************
010400       01  FS-PSOPARM                        PIC X(2).
010500           88  FS-PSOPARM-OK                     VALUE '00'.
010600           88  FS-PSOPARM-EOF                     VALUE '10'.
010700       01  FS-STAMSTR                         PIC X(2).
010800           88  FS-STAMSTR-OK                      VALUE '00'.
010900           88  FS-STAMSTR-NOTFND                  VALUE '23'.
011000       01  FS-PSORPT                          PIC X(2).
011100           88  FS-PSORPT-OK                       VALUE '00'.
011200       01  WS-SWITCHES.
011300           05  WS-STATION-FOUND-IND           PIC X(1) VALUE 'N'.
011400               88  WS-STATION-FOUND               VALUE 'Y'.
011500           05  WS-ABORT-RUN-IND                PIC X(1) VALUE 'N'.
011600               88  WS-ABORT-RUN                    VALUE 'Y'.
011605               05  FILLER                    PIC X(04).
011700       EJECT
011800******************************************************************
011900*    SWEEP CONTROL CONSTANTS                                      *
012000******************************************************************
012100       01  WS-SWEEP-CONSTANTS.
012200           05  WS-SWEEP-LOW-PCT              PIC S9(3)V9(2) COMP-3
012300                                              VALUE +60.00.
012400           05  WS-SWEEP-STEP-PCT              PIC S9(3)V9(2) COMP-3
012500                                              VALUE +5.00.
012600           05  WS-SWEEP-ROW-COUNT              PIC 9(2) COMP-3
012700                                              VALUE 25.
012705           05  FILLER                    PIC X(04).
012800       EJECT
012900******************************************************************
013000*    RAW READING TABLES BUILT FROM THE POWERFLOW HISTORY         *
013100******************************************************************
013200       01  WS-PRODUCTION-READINGS.
013300           05  WS-PROD-READING OCCURS 1 TO 2000 TIMES
013400                            DEPENDING ON WS-READING-COUNT
013500                            INDEXED BY WS-PROD-NDX.
013600               10  WS-PROD-TIMESTAMP           PIC X(25).
013700               10  WS-PROD-VALUE-IND            PIC X(1).
013800               10  WS-PROD-VALUE                 PIC S9(7)V9(2).
013805               05  FILLER                    PIC X(04).
013900       01  WS-CONSUMPTION-READINGS.
014000           05  WS-CONS-READING OCCURS 1 TO 2000 TIMES
014100                            DEPENDING ON WS-READING-COUNT
014200                            INDEXED BY WS-CONS-NDX.
014300               10  WS-CONS-TIMESTAMP            PIC X(25).
014400               10  WS-CONS-VALUE-IND             PIC X(1).
014500               10  WS-CONS-VALUE                  PIC S9(7)V9(2).
014505               05  FILLER                    PIC X(04).
014600       01  WS-READING-COUNT                  PIC 9(5) COMP.
014700       01  WS-HISTORY-FOUND-IND                PIC X(1).
014800           88  WS-HISTORY-FOUND                    VALUE 'Y'.
014810*
014820* SET BY PVTSSCAL - 'N' MEANS THE READINGS PASSED TO IT WERE      *
014830* EMPTY OR ALL NULL, SO THE CORRESPONDING PROFILE BELOW IS TO BE  *
014840* TREATED AS EMPTY RATHER THAN 96 GENUINE ZERO SLOTS (1409-091).  *
014850       01  WS-PRODUCTION-HAS-DATA-IND           PIC X(1).
014860           88  WS-PRODUCTION-HAS-DATA               VALUE 'Y'.
014870       01  WS-CONSUMPTION-HAS-DATA-IND          PIC X(1).
014880           88  WS-CONSUMPTION-HAS-DATA              VALUE 'Y'.
014900       EJECT
015000******************************************************************
015100*    MEASUREMENT HISTORY RESULT AREA - MATCHES PVMEASXT'S         *
015200*    LK-RESULT-TABLE LAYOUT FIELD FOR FIELD.                      *
015300******************************************************************
015400       01  WS-HISTORY-RESULT.
015500           05  WH-ROW OCCURS 1 TO 2000 TIMES
015600                      DEPENDING ON WS-HISTORY-COUNT
015700                      INDEXED BY WH-NDX.
015800               10  WH-STATION-ID                PIC 9(9).
015900               10  WH-TIMESTAMP                  PIC X(25).
016000               10  WH-PV-W-IND                   PIC X(1).
016100               10  WH-PV-W                        PIC S9(7)V9(2).
016200               10  WH-BATTERY-W-IND                PIC X(1).
016300               10  WH-BATTERY-W                     PIC S9(7)V9(2).
016400               10  WH-LOAD-W-IND                     PIC X(1).
016500               10  WH-LOAD-W                          PIC S9(7)V9(2).
016600               10  WH-GRID-W-IND                       PIC X(1).
016700               10  WH-GRID-W                            PIC S9(7)V9(2).
016800               10  WH-GENSET-W-IND                       PIC X(1).
016900               10  WH-GENSET-W                            PIC S9(7)V9(2).
017000               10  WH-MICROGRID-W-IND                      PIC X(1).
017100               10  WH-MICROGRID-W                           PIC S9(7)V9(2).
017200               10  WH-SOC-PERCENT-IND                        PIC X(1).
017300               10  WH-SOC-PERCENT                             PIC S9(3)V9(2).
017305               05  FILLER                    PIC X(04).
017400       01  WS-HISTORY-COUNT                  PIC 9(5) COMP.
017500       EJECT
017600******************************************************************
017700*    PROFILES RETURNED BY PVTSSCAL                                *
017800******************************************************************
017900       01  WS-PRODUCTION-PROFILE.
018000           05  WP-SLOT OCCURS 96 TIMES INDEXED BY WP-NDX.
018100               10  WP-TIME-OF-DAY               PIC X(5).
018200               10  WP-SAMPLE-SUM-W               PIC S9(9)V9(2) COMP-3.
018300               10  WP-SAMPLE-COUNT                PIC 9(5) COMP-3.
018400               10  WP-SLOT-VALUE                  PIC S9(5)V9(6).
018450               10  FILLER                         PIC X(04).
018500       01  WS-CONSUMPTION-PROFILE.
018600           05  WC-SLOT OCCURS 96 TIMES INDEXED BY WC-NDX.
018700               10  WC-TIME-OF-DAY               PIC X(5).
018800               10  WC-SAMPLE-SUM-W               PIC S9(9)V9(2) COMP-3.
018900               10  WC-SAMPLE-COUNT                PIC 9(5) COMP-3.
019000               10  WC-SLOT-VALUE                  PIC S9(5)V9(6).
019050               10  FILLER                         PIC X(04).
019100       EJECT
019200******************************************************************
019300*    PSO REQUEST / FACTORS / RESPONSE                             *
019400******************************************************************
019500       01  WS-PSO-AREAS.
019600           COPY PVPSOREC.
019700       EJECT
019800******************************************************************
019900*    SWEEP AND PRICING WORK AREA                                  *
020000******************************************************************
020100       01  WS-PRICING-WORK.
020200           05  WS-MEAN-PRODUCTION              PIC S9(5)V9(6).
020300* ALTERNATE VIEW OF THE MEAN PRODUCTION, USED ONLY TO TRACE A      *
020400* SUSPICIOUSLY LARGE MEAN WHEN THE RERUN SWITCH IS ON.             *
020500           05  WS-MEAN-PRODUCTION-WIDE REDEFINES WS-MEAN-PRODUCTION
020600                                       PIC S9(11).
020800           05  WS-CAPACITY-FRACTION-PCT          PIC S9(3)V9(2)
020900                                                 COMP-3.
021000           05  WS-CANDIDATE-CAPACITY              PIC S9(5)V9(3).
021010* RAW-DIGIT VIEW OF THE CANDIDATE CAPACITY, USED ONLY WHEN THE     *
021020* RERUN SWITCH IS ON TO TRACE THE SWEEP VARYING CLAUSE.            *
021030           05  WS-CANDIDATE-CAPACITY-RAW REDEFINES WS-CANDIDATE-CAPACITY
021040                                         PIC S9(8).
021100           05  WS-SCALE-FOR-SWEEP                  PIC S9(5)V9(6).
021200           05  WS-SCALE-FOR-DISPLAY                 PIC S9(5)V9(6).
021300           05  WS-SCALED-PRODUCTION-SLOT              PIC S9(7)V9(6).
021400           05  WS-FIT-QTY                             PIC S9(7)V9(6).
021500           05  WS-EXCESS-QTY                           PIC S9(7)V9(6).
021600           05  WS-LACK-QTY                              PIC S9(7)V9(6).
021605           05  FILLER                    PIC X(04).
021700       EJECT
021800******************************************************************
021900*    PRINT LINE LAYOUT                                            *
022000******************************************************************
022100       01  WS-PRINT-LINE.
022200           05  WS-PRT-TAG                        PIC X(8).
022300           05  FILLER                             PIC X(2).
022400           05  WS-PRT-CAPACITY                     PIC ZZZZ9.999.
022500           05  FILLER                               PIC X(2).
022600           05  WS-PRT-FIT-AMOUNT                     PIC ZZZZZZZ9.99.
022700           05  FILLER                                 PIC X(2).
022800           05  WS-PRT-EXCESS-AMOUNT                    PIC ZZZZZZZ9.99.
022900           05  FILLER                                   PIC X(2).
023000           05  WS-PRT-LACK-AMOUNT                        PIC ZZZZZZZ9.99.
023100           05  FILLER                                     PIC X(2).
023200           05  WS-PRT-TOTAL-AMOUNT                        PIC ZZZZZZZ9.99.
023300           05  FILLER                                      PIC X(59).
023310* RAW-CHARACTER VIEW OF THE PRINT LINE, DUMPED UNDER THE RERUN     *
023320* SWITCH WHEN A DETAIL LINE COMES OUT GARBLED.                     *
023330       01  WS-PRINT-LINE-RAW REDEFINES WS-PRINT-LINE.
023340           05  FILLER                                      PIC X(130).
023400       EJECT
023500       LINKAGE SECTION.
023600       EJECT
023700       PROCEDURE DIVISION.
023800******************************************************************
023900*                        MAINLINE LOGIC                          *
024000******************************************************************
024100       0000-CONTROL-PROCESS.
024200           PERFORM 1000-OPEN-FILES
024300               THRU 1099-OPEN-FILES-EXIT.
024400           PERFORM 1100-READ-PARMS
024500               THRU 1199-READ-PARMS-EXIT.
024600           IF NOT WS-ABORT-RUN
024700               PERFORM 2000-BUILD-PROFILES
024800                   THRU 2099-BUILD-PROFILES-EXIT
024900           END-IF.
025000           IF NOT WS-ABORT-RUN
025100               PERFORM 2500-COMPUTE-FACTORS
025200                   THRU 2599-COMPUTE-FACTORS-EXIT
025300               PERFORM 2600-SWEEP-CAPACITIES
025400                   THRU 2699-SWEEP-CAPACITIES-EXIT
025450           END-IF.
025470           IF NOT WS-ABORT-RUN
025500               PERFORM 2800-PRINT-REPORT
025600                   THRU 2899-PRINT-REPORT-EXIT
025700           END-IF.
025800           PERFORM 3000-CLOSE-FILES
025900               THRU 3099-CLOSE-FILES-EXIT.
026000           GOBACK.
026100       EJECT
026200******************************************************************
026300*                      OPEN / CLOSE / PARMS                       *
026400******************************************************************
026500       1000-OPEN-FILES.
026600           OPEN INPUT  PSO-PARMS
026700                INPUT  POWER-STATIONS
026800                OUTPUT PSO-REPORT.
026900           IF NOT FS-PSOPARM-OK
027000               DISPLAY 'ERROR OPENING PSO-PARMS: ' FS-PSOPARM
027100               GO TO EOJ99-ABEND
027200           END-IF.
027300       1099-OPEN-FILES-EXIT.
027400           EXIT.
027500*
027600       1100-READ-PARMS.
027700           READ PSO-PARMS.
027800           IF NOT FS-PSOPARM-OK
027900               DISPLAY 'ERROR READING PSO-PARMS: ' FS-PSOPARM
028000               SET WS-ABORT-RUN TO TRUE
028100               GO TO 1199-READ-PARMS-EXIT
028200           END-IF.
028300           MOVE PPR-STATION-ID TO PVM-STATION-ID.
028400           READ POWER-STATIONS
028500               INVALID KEY
028600                   SET WS-STATION-FOUND TO FALSE
028700               NOT INVALID KEY
028800                   SET WS-STATION-FOUND TO TRUE
028900           END-READ.
029000           IF NOT WS-STATION-FOUND
029100               DISPLAY 'POWER STATION NOT FOUND - ' PPR-STATION-ID
029200               SET WS-ABORT-RUN TO TRUE
029300               GO TO 1199-READ-PARMS-EXIT
029400           END-IF.
029500           MOVE PPR-ELECTRICITY-COSTS    TO PVQ-ELECTRICITY-COSTS.
029600           MOVE PPR-SELLING-PRICE   TO PVQ-ELECTRICITY-SELLING-PRICE.
029700           MOVE PVM-CAPACITY-KWP    TO PVQ-CURRENT-CAPACITY.
029800           MOVE PPR-PERFORMANCE-RATIO TO PVQ-PERFORMANCE-RATIO.
029900           MOVE PPR-REINVEST-TIME   TO PVQ-REINVEST-TIME.
030000           MOVE PPR-PANEL-COST      TO PVQ-PANEL-COST.
030100       1199-READ-PARMS-EXIT.
030200           EXIT.
030300       EJECT
030400******************************************************************
030500*    BUILD THE PRODUCTION / CONSUMPTION DIURNAL PROFILES           *
030600******************************************************************
030700       2000-BUILD-PROFILES.
030800           SET WS-HISTORY-FOUND TO FALSE.
030900           MOVE 0 TO WS-HISTORY-COUNT.
031000           CALL 'PVMEASXT' USING 'H' PPR-STATION-ID
031100               PPR-FROM-TIMESTAMP PPR-TO-TIMESTAMP
031200               WS-HISTORY-FOUND-IND WS-HISTORY-COUNT
031300               WS-HISTORY-RESULT.
031400           MOVE WS-HISTORY-COUNT TO WS-READING-COUNT.
031500           PERFORM 2100-SPLIT-ONE-READING
031600               THRU 2199-SPLIT-ONE-READING-EXIT
031700               VARYING WH-NDX FROM 1 BY 1
031800               UNTIL WH-NDX > WS-HISTORY-COUNT.
031900           CALL 'PVTSSCAL' USING WS-READING-COUNT
032000               WS-PRODUCTION-READINGS WS-PRODUCTION-PROFILE
032050               WS-PRODUCTION-HAS-DATA-IND.
032100           CALL 'PVTSSCAL' USING WS-READING-COUNT
032200               WS-CONSUMPTION-READINGS WS-CONSUMPTION-PROFILE
032250               WS-CONSUMPTION-HAS-DATA-IND.
032300       2099-BUILD-PROFILES-EXIT.
032400           EXIT.
032500*
032600       2100-SPLIT-ONE-READING.
032700           MOVE WH-TIMESTAMP(WH-NDX) TO WS-PROD-TIMESTAMP(WH-NDX).
032800           MOVE WH-TIMESTAMP(WH-NDX) TO WS-CONS-TIMESTAMP(WH-NDX).
032900           MOVE WH-PV-W-IND(WH-NDX)  TO WS-PROD-VALUE-IND(WH-NDX).
033000           MOVE WH-PV-W(WH-NDX)      TO WS-PROD-VALUE(WH-NDX).
033100           MOVE WH-LOAD-W-IND(WH-NDX) TO WS-CONS-VALUE-IND(WH-NDX).
033200           MOVE WH-LOAD-W(WH-NDX)     TO WS-CONS-VALUE(WH-NDX).
033300       2199-SPLIT-ONE-READING-EXIT.
033400           EXIT.
033500       EJECT
033600******************************************************************
033700*    PRICE FACTORS - SEE 1409-BR-031.                             *
033800******************************************************************
033900       2500-COMPUTE-FACTORS.
034000           MOVE 0 TO PVQ-DAILY-MEAN-PRODUCTION.
034100           PERFORM 2510-SUM-PRODUCTION-SLOT
034200               THRU 2519-SUM-PRODUCTION-SLOT-EXIT
034300               VARYING WP-NDX FROM 1 BY 1
034400               UNTIL WP-NDX > 96.
034500           COMPUTE PVQ-REINVEST-FACTOR-R ROUNDED =
034600               1 / (PVQ-REINVEST-TIME * 365 * 24).
034700           COMPUTE PVQ-EFFICIENCY-FACTOR-E ROUNDED =
034800               PVQ-DAILY-MEAN-PRODUCTION / (PVQ-CURRENT-CAPACITY * 24).
034900           COMPUTE WS-PANEL-COST-OVER-E ROUNDED =
035000               PVQ-PANEL-COST / PVQ-EFFICIENCY-FACTOR-E.
035100           COMPUTE PVQ-FIT-FACTOR-F ROUNDED =
035200               WS-PANEL-COST-OVER-E * PVQ-REINVEST-FACTOR-R.
035300           COMPUTE PVQ-EXCESS-FACTOR-X ROUNDED =
035400               PVQ-FIT-FACTOR-F - PVQ-ELECTRICITY-SELLING-PRICE.
035500           MOVE PVQ-ELECTRICITY-COSTS TO PVQ-LACK-FACTOR-L.
035600           COMPUTE WS-MEAN-PRODUCTION ROUNDED =
035700               PVQ-DAILY-MEAN-PRODUCTION / 96.
035800       2599-COMPUTE-FACTORS-EXIT.
035900           EXIT.
036000*
036100       2510-SUM-PRODUCTION-SLOT.
036200           ADD WP-SLOT-VALUE(WP-NDX) TO PVQ-DAILY-MEAN-PRODUCTION.
036300       2519-SUM-PRODUCTION-SLOT-EXIT.
036400           EXIT.
036500       EJECT
036600******************************************************************
036700*    CANDIDATE CAPACITY SWEEP - 25 ROWS, 60 PCT TO 180 PCT OF      *
036800*    CURRENT CAPACITY IN 5 PCT CUTS.  THE ROW WHERE THE PERCENT    *
036900*    EQUALS 100 IS FLAGGED AS THE CURRENT-CAPACITY ROW.            *
037000******************************************************************
037100       2600-SWEEP-CAPACITIES.
037200           MOVE WS-SWEEP-ROW-COUNT TO PVS-ROW-COUNT.
037300           PERFORM 2610-PRICE-ONE-CANDIDATE
037400               THRU 2619-PRICE-ONE-CANDIDATE-EXIT
037500               VARYING PVS-CAPACITY-NDX FROM 1 BY 1
037600               UNTIL PVS-CAPACITY-NDX > WS-SWEEP-ROW-COUNT.
037700       2699-SWEEP-CAPACITIES-EXIT.
037800           EXIT.
037900*
038000       2610-PRICE-ONE-CANDIDATE.
038100           COMPUTE WS-CAPACITY-FRACTION-PCT =
038200               WS-SWEEP-LOW-PCT +
038300               ((PVS-CAPACITY-NDX - 1) * WS-SWEEP-STEP-PCT).
038400           COMPUTE WS-CANDIDATE-CAPACITY ROUNDED =
038500               PVQ-CURRENT-CAPACITY * WS-CAPACITY-FRACTION-PCT / 100.
038600           MOVE WS-CANDIDATE-CAPACITY TO PVS-PV-CAPACITY(PVS-CAPACITY-NDX).
038700           SET PVS-IS-CURRENT-CAPACITY-IND(PVS-CAPACITY-NDX) TO 'N'.
038800           IF WS-CAPACITY-FRACTION-PCT = 100
038900               SET PVS-IS-CURRENT-CAPACITY(PVS-CAPACITY-NDX) TO TRUE
039000           END-IF.
039100           COMPUTE WS-SCALE-FOR-SWEEP ROUNDED =
039200               WS-CANDIDATE-CAPACITY / PVQ-CURRENT-CAPACITY.
039300           IF WS-MEAN-PRODUCTION = 0
039400               MOVE 0 TO WS-SCALE-FOR-DISPLAY
039500           ELSE
039600               COMPUTE WS-SCALE-FOR-DISPLAY ROUNDED =
039700                   WS-CANDIDATE-CAPACITY / WS-MEAN-PRODUCTION
039800           END-IF.
039900           MOVE 0 TO WS-FIT-QTY WS-EXCESS-QTY WS-LACK-QTY.
040000           PERFORM 2650-ACCUMULATE-ONE-SLOT
040100               THRU 2659-ACCUMULATE-ONE-SLOT-EXIT
040200               VARYING WP-NDX FROM 1 BY 1
040300               UNTIL WP-NDX > 96.
040400           COMPUTE PVS-FIT-AMOUNT(PVS-CAPACITY-NDX) ROUNDED =
040500               WS-FIT-QTY * PVQ-FIT-FACTOR-F.
040600           COMPUTE PVS-EXCESS-AMOUNT(PVS-CAPACITY-NDX) ROUNDED =
040700               WS-EXCESS-QTY * PVQ-EXCESS-FACTOR-X.
040800           COMPUTE PVS-LACK-AMOUNT(PVS-CAPACITY-NDX) ROUNDED =
040900               WS-LACK-QTY * PVQ-LACK-FACTOR-L.
041000           COMPUTE PVS-TOTAL-AMOUNT(PVS-CAPACITY-NDX) =
041100               PVS-FIT-AMOUNT(PVS-CAPACITY-NDX) +
041200               PVS-EXCESS-AMOUNT(PVS-CAPACITY-NDX) +
041300               PVS-LACK-AMOUNT(PVS-CAPACITY-NDX).
041400       2619-PRICE-ONE-CANDIDATE-EXIT.
041500           EXIT.
041600*
041700       2650-ACCUMULATE-ONE-SLOT.
041800           SET WC-NDX TO WP-NDX.
042300           IF WC-TIME-OF-DAY(WC-NDX) NOT = WP-TIME-OF-DAY(WP-NDX)
042400               DISPLAY 'NO CONSUMPTION SLOT FOR TIME - '
042500                        WP-TIME-OF-DAY(WP-NDX)
042600               SET WS-ABORT-RUN TO TRUE
042700               GO TO 2659-ACCUMULATE-ONE-SLOT-EXIT
042800           END-IF.
042900           COMPUTE WS-SCALED-PRODUCTION-SLOT ROUNDED =
043000               WP-SLOT-VALUE(WP-NDX) * WS-SCALE-FOR-SWEEP.
043100           IF WS-SCALED-PRODUCTION-SLOT < WC-SLOT-VALUE(WC-NDX)
043200               ADD WS-SCALED-PRODUCTION-SLOT TO WS-FIT-QTY
043300               COMPUTE WS-LACK-QTY =
043400                   WS-LACK-QTY +
043500                   (WC-SLOT-VALUE(WC-NDX) - WS-SCALED-PRODUCTION-SLOT)
043600           ELSE
043700               ADD WC-SLOT-VALUE(WC-NDX) TO WS-FIT-QTY
043800               COMPUTE WS-EXCESS-QTY =
043900                   WS-EXCESS-QTY +
044000                   (WS-SCALED-PRODUCTION-SLOT - WC-SLOT-VALUE(WC-NDX))
044100           END-IF.
044200           COMPUTE PVS-SCALED-VALUE(PVS-CAPACITY-NDX, WP-NDX) ROUNDED =
044300               WP-SLOT-VALUE(WP-NDX) * WS-SCALE-FOR-DISPLAY.
044400           MOVE WP-TIME-OF-DAY(WP-NDX)
044500               TO PVS-SCALED-TIME-OF-DAY(PVS-CAPACITY-NDX, WP-NDX).
044600       2659-ACCUMULATE-ONE-SLOT-EXIT.
044700           EXIT.
044800       EJECT
044900******************************************************************
045000*                      REPORT WRITE                               *
045100******************************************************************
045200       2800-PRINT-REPORT.
045300           PERFORM 2810-PRINT-DETAIL-LINE
045400               THRU 2819-PRINT-DETAIL-LINE-EXIT
045500               VARYING PVS-CAPACITY-NDX FROM 1 BY 1
045600               UNTIL PVS-CAPACITY-NDX > PVS-ROW-COUNT.
045700           PERFORM 2900-PRINT-CONTROL-LINE
045800               THRU 2999-PRINT-CONTROL-LINE-EXIT.
045900       2899-PRINT-REPORT-EXIT.
046000           EXIT.
046100*
046200       2810-PRINT-DETAIL-LINE.
046300           MOVE SPACES TO WS-PRINT-LINE.
046400           MOVE 'DETAIL' TO WS-PRT-TAG.
046500           MOVE PVS-PV-CAPACITY(PVS-CAPACITY-NDX) TO WS-PRT-CAPACITY.
046600           MOVE PVS-FIT-AMOUNT(PVS-CAPACITY-NDX) TO WS-PRT-FIT-AMOUNT.
046700           MOVE PVS-EXCESS-AMOUNT(PVS-CAPACITY-NDX)
046800               TO WS-PRT-EXCESS-AMOUNT.
046900           MOVE PVS-LACK-AMOUNT(PVS-CAPACITY-NDX) TO WS-PRT-LACK-AMOUNT.
047000           MOVE PVS-TOTAL-AMOUNT(PVS-CAPACITY-NDX) TO WS-PRT-TOTAL-AMOUNT.
047100           WRITE PSO-REPORT-LINE FROM WS-PRINT-LINE.
047200       2819-PRINT-DETAIL-LINE-EXIT.
047300           EXIT.
047400*
047500       2900-PRINT-CONTROL-LINE.
047600           PERFORM 2910-FIND-CURRENT-ROW
047700               THRU 2919-FIND-CURRENT-ROW-EXIT
047800               VARYING PVS-CAPACITY-NDX FROM 1 BY 1
047900               UNTIL PVS-CAPACITY-NDX > PVS-ROW-COUNT.
048000       2999-PRINT-CONTROL-LINE-EXIT.
048100           EXIT.
048200*
048300       2910-FIND-CURRENT-ROW.
048400           IF PVS-IS-CURRENT-CAPACITY(PVS-CAPACITY-NDX)
048500               MOVE SPACES TO WS-PRINT-LINE
048600               MOVE 'CONTROL' TO WS-PRT-TAG
048700               MOVE PVS-PV-CAPACITY(PVS-CAPACITY-NDX) TO WS-PRT-CAPACITY
048800               MOVE PVS-FIT-AMOUNT(PVS-CAPACITY-NDX)
048900                   TO WS-PRT-FIT-AMOUNT
049000               MOVE PVS-EXCESS-AMOUNT(PVS-CAPACITY-NDX)
049100                   TO WS-PRT-EXCESS-AMOUNT
049200               MOVE PVS-LACK-AMOUNT(PVS-CAPACITY-NDX)
049300                   TO WS-PRT-LACK-AMOUNT
049400               MOVE PVS-TOTAL-AMOUNT(PVS-CAPACITY-NDX)
049500                   TO WS-PRT-TOTAL-AMOUNT
049600               WRITE PSO-REPORT-LINE FROM WS-PRINT-LINE
049700           END-IF.
049800       2919-FIND-CURRENT-ROW-EXIT.
049900           EXIT.
050000       EJECT
050100******************************************************************
050200*                      CLOSE                                     *
050300******************************************************************
050400       3000-CLOSE-FILES.
050500           CLOSE PSO-PARMS POWER-STATIONS PSO-REPORT.
050600       3099-CLOSE-FILES-EXIT.
050700           EXIT.
050800       EJECT
050900******************************************************************
051000*                         ABEND                                  *
051100******************************************************************
051200       EOJ99-ABEND.
051300           DISPLAY 'PROGRAM ABENDING - PVPSOOPT'.
051400           PERFORM 3000-CLOSE-FILES
051500               THRU 3099-CLOSE-FILES-EXIT.
051600           MOVE 16 TO RETURN-CODE.
051700           GOBACK.
051800       EJECT
051900       END PROGRAM PVPSOOPT.
