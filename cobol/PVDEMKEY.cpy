000100******************************************************************
000200*                                                                *
000300*    PVDEMKEY  --  DEMO ACCESS KEY / CLAIM / REDEMPTION / USER    *
000400*                                                                *
000500*    PV-DEMO-KEY IS THE PERSISTED KEY ROW (KEYED BY KEY-ID+ORG    *
000600*    ON DEMO-KEYS).  PV-DEMO-CLAIM IS THE PARSED INBOUND TOKEN.   *
000700*    PV-DEMO-REDEMPTION IS THE AUDIT ROW WRITTEN ON EVERY SUCCESS.*
000800*    PV-DEMO-USER IS THE DERIVED DEMO LOGIN (KEYED BY DEMO-ORG    *
000900*    ON USER-ACCOUNTS).                                          *
001000*                                                                *
001100*    03/16/99  RVD  ORIGINAL LAYOUT - 1409 CONVERSION PROJECT     *
001200*    11/30/99  KTP  MAX-ACTIVATIONS DEFAULT RAISED 2 TO 3 PER     *
001300*                   MARKETING REQUEST 1409-061                   *
001400******************************************************************
001500    01  PV-DEMO-KEY.
001550        05  PVK-DEDUPE-KEY.
001560            10  PVK-KEY-ID                   PIC X(20).
001570            10  PVK-ORG                       PIC X(60).
001800        05  PVK-SCOPE                         PIC X(10).
001900        05  PVK-REVOKED-FLAG                  PIC X(1).
002000            88  PVK-REVOKED                       VALUE 'Y'.
002100        05  PVK-EXPIRES-AT-IND                PIC X(1).
002200            88  PVK-EXPIRES-AT-IS-NULL             VALUE 'Y'.
002300        05  PVK-EXPIRES-AT                     PIC X(25).
002400        05  PVK-FIRST-USED-AT-IND              PIC X(1).
002500            88  PVK-FIRST-USED-AT-IS-NULL           VALUE 'Y'.
002600        05  PVK-FIRST-USED-AT                   PIC X(25).
002700        05  PVK-LAST-USED-AT-IND                PIC X(1).
002800            88  PVK-LAST-USED-AT-IS-NULL             VALUE 'Y'.
002900        05  PVK-LAST-USED-AT                     PIC X(25).
003000        05  PVK-ACTIVATIONS                       PIC 9(4) COMP-3.
003100        05  PVK-MAX-ACTIVATIONS                   PIC 9(4) COMP-3.
003200        05  FILLER                                PIC X(20).
003300*
003400    01  PV-DEMO-CLAIM.
003500        05  PVJ-ORG                           PIC X(60).
003600        05  PVJ-KEY-ID                        PIC X(20).
003700        05  PVJ-SCOPE                         PIC X(10).
003750        05  FILLER                            PIC X(10).
003800*
003900    01  PV-DEMO-REDEMPTION.
004000        05  PVD-KEY-ID                        PIC X(20).
004100        05  PVD-ORG                           PIC X(60).
004200        05  PVD-IP                            PIC X(39).
004300        05  PVD-USER-AGENT                    PIC X(60).
004400        05  PVD-REDEEMED-AT                    PIC X(25).
004500        05  FILLER                             PIC X(10).
004600*
004700    01  PV-DEMO-USER.
004800        05  PVU-EMAIL                         PIC X(60).
004900        05  PVU-DEMO-ORG                       PIC X(60).
005000        05  PVU-PASSWORD-HASH                  PIC X(60).
005100        05  PVU-ROLE-USER-IND                  PIC X(1).
005200            88  PVU-ROLE-USER                      VALUE 'Y'.
005300        05  PVU-ROLE-DEMO-IND                  PIC X(1).
005400            88  PVU-ROLE-DEMO                      VALUE 'Y'.
005500        05  FILLER                             PIC X(20).
005600******************************************************************
005700*    END OF PV-DEMO-KEY / CLAIM / REDEMPTION / USER                *
005800******************************************************************
