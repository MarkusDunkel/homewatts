000100******************************************************************
000200*                                                                *
000300*    PVCACHRC  --  EXTERNAL API CACHE ENTRY RECORD                *
000400*                                                                *
000500*    ONE ENTRY PER SEMS CALLBACK THAT WAS CACHED BY THE ON-LINE   *
000600*    SYSTEM.  PVINGEST READS THIS FILE FORWARD OF THE INGESTION   *
000700*    CURSOR (FETCHED-AT) AND NEVER WRITES TO IT.                  *
000800*                                                                *
000900*    02/11/99  RVD  ORIGINAL LAYOUT - 1409 CONVERSION PROJECT     *
001000*    08/03/99  KTP  RAW NUMERIC FIELDS KEPT AS TEXT - CLEANSED    *
001100*                   ON THE WAY IN, SEE PVINGEST 2150-CLEANSE-NUM  *
001200*    01/05/00  MFS  Y2K - MEASUREMENT-TIME STAYS MM/DD/YYYY TEXT  *
001300******************************************************************
001400    01  PV-CACHE-ENTRY.
001500        05  PVC-ENTRY-ID                     PIC 9(9).
001600        05  PVC-CACHE-KEY                     PIC X(64).
001700        05  PVC-STATION-NAME                  PIC X(40).
001800        05  PVC-ADDRESS                       PIC X(60).
001900        05  PVC-LATITUDE-TEXT                 PIC X(12).
002000        05  PVC-LONGITUDE-TEXT                PIC X(12).
002100        05  PVC-CAPACITY-KWP-TEXT             PIC X(12).
002200        05  PVC-BATTERY-CAPACITY-TEXT         PIC X(12).
002300        05  PVC-STATION-TYPE                  PIC X(12).
002400        05  PVC-STATUS                        PIC X(10).
002500        05  PVC-ORG-NAME                      PIC X(30).
002600        05  PVC-ORG-CODE                      PIC X(10).
002700        05  PVC-TURNON-TIME-TEXT              PIC X(19).
002800        05  PVC-CREATE-TIME-TEXT              PIC X(19).
002900        05  PVC-MEASUREMENT-TIME-TEXT         PIC X(19).
003000        05  PVC-HAS-POWERFLOW                 PIC X(1).
003100            88  PVC-HAS-POWERFLOW-YES             VALUE 'Y'.
003200            88  PVC-HAS-POWERFLOW-NO              VALUE 'N'.
003300        05  PVC-PV-TEXT                       PIC X(12).
003400        05  PVC-BATTERY-TEXT                  PIC X(12).
003500        05  PVC-LOAD-TEXT                     PIC X(12).
003600        05  PVC-GRID-TEXT                     PIC X(12).
003700        05  PVC-GENSET-TEXT                   PIC X(12).
003800        05  PVC-MICROGRID-TEXT                PIC X(12).
003900        05  PVC-SOC-TEXT                      PIC X(12).
004000        05  PVC-PV-STATUS                     PIC X(8).
004100        05  PVC-BATTERY-STATUS                PIC X(8).
004200        05  PVC-LOAD-STATUS                   PIC X(8).
004300        05  PVC-GRID-STATUS                   PIC X(8).
004400        05  PVC-FETCHED-AT                    PIC X(25).
004500*    STATION-INFO-MISSING IS SET BY THE READ PARAGRAPH WHEN THE    *
004600*    INCOMING LINE HAD NO STATION-NAME - THE ENTRY FAILS AS A      *
004700*    WHOLE WHEN THIS IS TRUE, PER 1409-BR-002.                     *
004800        05  PVC-STATION-INFO-IND              PIC X(1).
004900            88  PVC-STATION-INFO-MISSING          VALUE 'N'.
005000            88  PVC-STATION-INFO-PRESENT          VALUE 'Y'.
005100        05  FILLER                            PIC X(10).
005200******************************************************************
005300*    END OF PV-CACHE-ENTRY                                        *
005400******************************************************************
