000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. PVMEASXT.
000300       AUTHOR. K. PALOMBO.
000400       INSTALLATION. CK SYSTEMS - 1409 BATCH GROUP.
000500       DATE-WRITTEN. 04/06/99.
000600       DATE-COMPILED.
000700       SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  CALLABLE SUBROUTINE - EXTRACTS POWERFLOW SNAPSHOTS FOR ONE     *
001200*  STATION FROM THE POWERFLOW-SNAPSHOTS MASTER HISTORY.  MODE     *
001300*  'C' RETURNS ONLY THE MOST RECENT SNAPSHOT ON FILE FOR THE      *
001400*  STATION.  MODE 'H' RETURNS EVERY SNAPSHOT BETWEEN TWO          *
001500*  TIMESTAMPS, OLDEST FIRST, FOR PVPSOOPT'S HISTORY SWEEP.        *
001600*                                                                *
001700*J    JCL..                                                      *
001800*     CALLED ONLY - THE CALLING STEP'S JCL MUST SUPPLY A          *
001900*     //FLOWHST DD FOR THE POWERFLOW-SNAPSHOTS FILE.              *
002000*                                                                *
002100*P    ENTRY PARAMETERS..                                         *
002200*     LK-MEAS-MODE       'C' = CURRENT, 'H' = HISTORY             *
002300*     LK-STATION-ID       STATION TO EXTRACT                      *
002400*     LK-FROM-TIMESTAMP   HISTORY RANGE START (MODE H ONLY)        *
002500*     LK-TO-TIMESTAMP     HISTORY RANGE END (MODE H ONLY)          *
002600*     LK-FOUND-IND        RETURNED - 'Y' IF ANY SNAPSHOT FOUND     *
002700*     LK-RESULT-COUNT     RETURNED - ROWS LOADED INTO RESULT TABLE*
002800*     LK-RESULT-TABLE     RETURNED - SNAPSHOT ROW(S)               *
002900*                                                                *
003000*E    ERRORS DETECTED BY THIS ELEMENT..                          *
003100*     I/O ERROR OTHER THAN RECORD-NOT-FOUND ON POWERFLOW-SNAPSHOTS*
003200*                                                                *
003300*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
003400*     NONE.                                                      *
003500*                                                                *
003600*U    USER CONSTANTS AND TABLES REFERENCED..                     *
003700*     WS-MAX-HISTORY-ROWS (2000 - SEE 1409-BR-022)                *
003800*                                                                *
003900******************************************************************
004000*    CHANGE LOG                                                  *
004100*    ----------                                                  *
004200*    04/06/99  KTP  ORIGINAL - 1409 CONVERSION PROJECT            *
004300*    08/11/99  RVD  HISTORY MODE ADDED PER REQUEST 1409-028       *
004400*    11/09/99  MFS  Y2K REVIEW - NO 2-DIGIT YEAR MATH IN THIS PGM *
004500*    02/21/00  JBT  RESULT TABLE CAPPED AT 2000 ROWS - CALLER     *
004600*                   MUST PAGE A LONGER RANGE ITSELF               *
004700*    07/30/00  DPK  FOUND-IND NOW SET EVEN WHEN RESULT-COUNT IS 0 *
004800*                   FOR A HISTORY CALL THAT MATCHED THE STATION   *
004900******************************************************************
005000       ENVIRONMENT DIVISION.
005100       CONFIGURATION SECTION.
005200       SPECIAL-NAMES.
005300           C01 IS TOP-OF-FORM
005400           CLASS NUMERIC-TEXT IS '0' THRU '9'
005500           UPSI-0 IS PVX-TRACE-SWITCH.
005600       INPUT-OUTPUT SECTION.
005700       FILE-CONTROL.
005800           SELECT POWERFLOW-SNAPSHOTS
005900               ASSIGN TO FLOWHST
006000               ORGANIZATION IS INDEXED
006100               ACCESS MODE IS DYNAMIC
006200               RECORD KEY IS PVF-DEDUPE-KEY
006300               FILE STATUS IS FS-FLOWHST.
006400       DATA DIVISION.
006500       FILE SECTION.
006600       FD  POWERFLOW-SNAPSHOTS.
006700       01  POWERFLOW-SNAPSHOTS-REC.
006800           COPY PVFLOWRC.
006900       EJECT
007000       WORKING-STORAGE SECTION.
007100       01  FILLER PIC X(32) VALUE 'PVMEASXT WORKING STORAGE BEGINS'.
007200******************************************************************
007300*    FILE STATUS AND CONSTANTS                                    *
007400******************************************************************
007500       01  FS-FLOWHST                        PIC X(2).
007600           88  FS-FLOWHST-OK                     VALUE '00'.
007700           88  FS-FLOWHST-NOTFND                 VALUE '23'.
007800           88  FS-FLOWHST-ENDFILE                VALUE '10'.
007900       01  WS-CONSTANTS.
008000           05  WS-MAX-HISTORY-ROWS           PIC 9(5) COMP-3
008100                                              VALUE 2000.
008105           05  FILLER                    PIC X(04).
008200       01  WS-SWITCHES.
008300           05  WS-FIRST-TIME-IND             PIC X(1) VALUE 'N'.
008400               88  WS-FIRST-TIME-OPEN            VALUE 'Y'.
008500           05  WS-DONE-IND                    PIC X(1) VALUE 'N'.
008600               88  WS-DONE-READING                VALUE 'Y'.
008700           05  WS-HAVE-CANDIDATE-IND           PIC X(1) VALUE 'N'.
008800               88  WS-HAVE-CANDIDATE                VALUE 'Y'.
008805               05  FILLER                    PIC X(04).
008900       01  WS-WORK-AREA.
009000           05  WS-RESULT-SUB                 PIC 9(5) COMP.
009100* ALTERNATE NUMERIC VIEW OF THE RESULT SUBSCRIPT, USED ONLY WHEN   *
009200* THE TRACE SWITCH IS ON TO DISPLAY IT AS A SIGNED ZONED FIELD.    *
009300           05  WS-RESULT-SUB-SIGNED REDEFINES WS-RESULT-SUB
009400                                    PIC S9(5).
009405           05  FILLER                    PIC X(04).
009500******************************************************************
009600*    WS-SAVE-SNAPSHOT HOLDS THE MOST RECENT MATCHING ROW WHILE WE *
009700*    SCAN FORWARD LOOKING FOR A LATER ONE FOR THE SAME STATION.   *
009800*    FIELD NAMES CARRY THE WG- PREFIX SO THEY DO NOT COLLIDE WITH *
009900*    THE PVF- NAMES COPIED INTO THE FD ABOVE.                     *
010000******************************************************************
010100       01  WS-SAVE-SNAPSHOT.
010200           05  WG-DEDUPE-KEY.
010300               10  WG-STATION-ID                PIC 9(9).
010400               10  WG-POWERFLOW-TIMESTAMP         PIC X(25).
010500           05  WG-PV-W-IND                       PIC X(1).
010600           05  WG-PV-W                            PIC S9(7)V9(2).
010610* ALTERNATE WIDE VIEW OF THE SAVED PV READING, USED ONLY WHEN THE  *
010620* TRACE SWITCH IS ON TO CHECK FOR A READING THAT LOOKS TRUNCATED.  *
010630           05  WG-PV-W-WIDE REDEFINES WG-PV-W      PIC S9(9).
010700           05  WG-BATTERY-W-IND                    PIC X(1).
010800           05  WG-BATTERY-W                         PIC S9(7)V9(2).
010900           05  WG-LOAD-W-IND                         PIC X(1).
011000           05  WG-LOAD-W                              PIC S9(7)V9(2).
011100           05  WG-GRID-W-IND                           PIC X(1).
011200           05  WG-GRID-W                                PIC S9(7)V9(2).
011300           05  WG-GENSET-W-IND                          PIC X(1).
011400           05  WG-GENSET-W                               PIC S9(7)V9(2).
011500           05  WG-MICROGRID-W-IND                         PIC X(1).
011600           05  WG-MICROGRID-W                              PIC S9(7)V9(2).
011700           05  WG-SOC-PERCENT-IND                           PIC X(1).
011800           05  WG-SOC-PERCENT                                PIC S9(3)V9(2).
011900           05  WG-PV-STATUS                                   PIC X(8).
012000           05  WG-BATTERY-STATUS                               PIC X(8).
012100           05  WG-LOAD-STATUS                                   PIC X(8).
012200           05  WG-GRID-STATUS                                    PIC X(8).
012300           05  FILLER                                            PIC X(14).
012310* RAW-CHARACTER VIEW OF THE SAVED SNAPSHOT, DUMPED UNDER THE       *
012320* TRACE SWITCH WHEN THE SCAN-FORWARD LOGIC LOSES TRACK OF A ROW.   *
012330       01  WS-SAVE-SNAPSHOT-RAW REDEFINES WS-SAVE-SNAPSHOT.
012340           05  FILLER                                             PIC X(146).
012400       EJECT
012403       LINKAGE SECTION.
012406       01  LK-MEAS-MODE                      PIC X(1).
012409           88  LK-MODE-IS-CURRENT                VALUE 'C'.
012412           88  LK-MODE-IS-HISTORY                 VALUE 'H'.
012415       01  LK-STATION-ID                      PIC 9(9).
012418       01  LK-FROM-TIMESTAMP                   PIC X(25).
012421       01  LK-TO-TIMESTAMP                      PIC X(25).
012424       01  LK-FOUND-IND                         PIC X(1).
012427           88  LK-FOUND                             VALUE 'Y'.
012430       01  LK-RESULT-COUNT                      PIC 9(5) COMP.
012433       01  LK-RESULT-TABLE.
012436           05  LK-RESULT-ROW OCCURS 1 TO 2000 TIMES
012439                        DEPENDING ON LK-RESULT-COUNT
012442                        INDEXED BY LK-RESULT-NDX.
012445               10  LK-ROW-STATION-ID           PIC 9(9).
012448               10  LK-ROW-TIMESTAMP             PIC X(25).
012451               10  LK-ROW-PV-W-IND              PIC X(1).
012454               10  LK-ROW-PV-W                   PIC S9(7)V9(2).
012457               10  LK-ROW-BATTERY-W-IND          PIC X(1).
012460               10  LK-ROW-BATTERY-W               PIC S9(7)V9(2).
012463               10  LK-ROW-LOAD-W-IND               PIC X(1).
012466               10  LK-ROW-LOAD-W                    PIC S9(7)V9(2).
012469               10  LK-ROW-GRID-W-IND                 PIC X(1).
012472               10  LK-ROW-GRID-W                      PIC S9(7)V9(2).
012475               10  LK-ROW-GENSET-W-IND                 PIC X(1).
012478               10  LK-ROW-GENSET-W                      PIC S9(7)V9(2).
012500               10  LK-ROW-MICROGRID-W-IND                PIC X(1).
012600               10  LK-ROW-MICROGRID-W                     PIC S9(7)V9(2).
012700               10  LK-ROW-SOC-PERCENT-IND                  PIC X(1).
012800               10  LK-ROW-SOC-PERCENT                        PIC S9(3)V9(2).
012805               05  FILLER                    PIC X(04).
012900       EJECT
013000       PROCEDURE DIVISION USING LK-MEAS-MODE
013100                                LK-STATION-ID
013200                                LK-FROM-TIMESTAMP
013300                                LK-TO-TIMESTAMP
013400                                LK-FOUND-IND
013500                                LK-RESULT-COUNT
013600                                LK-RESULT-TABLE.
013700******************************************************************
013800*                        MAINLINE LOGIC                          *
013900******************************************************************
014000       0000-CONTROL-PROCESS.
014100           MOVE 'N' TO LK-FOUND-IND.
014200           MOVE 0 TO LK-RESULT-COUNT.
014300           OPEN INPUT POWERFLOW-SNAPSHOTS.
014400           IF NOT FS-FLOWHST-OK
014500               DISPLAY 'PVMEASXT - ERROR OPENING FLOWHST: '
014600                        FS-FLOWHST
014700               GOBACK
014800           END-IF.
014900           IF LK-MODE-IS-CURRENT
015000               PERFORM 2000-FIND-CURRENT
015100                   THRU 2099-FIND-CURRENT-EXIT
015200           ELSE
015300               PERFORM 3000-FIND-HISTORY
015400                   THRU 3099-FIND-HISTORY-EXIT
015500           END-IF.
015600           CLOSE POWERFLOW-SNAPSHOTS.
015700           GOBACK.
015800       EJECT
015900******************************************************************
016000*    CURRENT MODE - FIND THE LATEST SNAPSHOT ON FILE FOR THE      *
016100*    STATION BY SCANNING FORWARD FROM ITS FIRST KEY AND KEEPING   *
016200*    THE LAST ONE SEEN BEFORE THE STATION-ID CHANGES OR EOF.      *
016300******************************************************************
016400       2000-FIND-CURRENT.
016500           SET WS-HAVE-CANDIDATE TO FALSE.
016600           MOVE LK-STATION-ID TO PVF-STATION-ID.
016700           MOVE LOW-VALUES TO PVF-POWERFLOW-TIMESTAMP.
016800           START POWERFLOW-SNAPSHOTS KEY IS NOT LESS THAN
016900               PVF-DEDUPE-KEY
017000               INVALID KEY
017100                   SET WS-DONE-READING TO TRUE
017200               NOT INVALID KEY
017300                   SET WS-DONE-READING TO FALSE
017400           END-START.
017500           PERFORM 2100-SCAN-FORWARD
017600               THRU 2199-SCAN-FORWARD-EXIT
017700               UNTIL WS-DONE-READING.
017800           IF WS-HAVE-CANDIDATE
017900               SET LK-FOUND TO TRUE
018000               MOVE 1 TO LK-RESULT-COUNT
018100               PERFORM 4000-MOVE-CANDIDATE-TO-RESULT
018200                   THRU 4099-MOVE-CANDIDATE-TO-RESULT-EXIT
018300           END-IF.
018400       2099-FIND-CURRENT-EXIT.
018500           EXIT.
018600*
018700       2100-SCAN-FORWARD.
018800           READ POWERFLOW-SNAPSHOTS NEXT RECORD
018900               AT END
019000                   SET WS-DONE-READING TO TRUE
019100                   GO TO 2199-SCAN-FORWARD-EXIT
019200           END-READ.
019300           IF PVF-STATION-ID NOT = LK-STATION-ID
019400               SET WS-DONE-READING TO TRUE
019500               GO TO 2199-SCAN-FORWARD-EXIT
019600           END-IF.
019700           MOVE POWERFLOW-SNAPSHOTS-REC TO WS-SAVE-SNAPSHOT.
019800           SET WS-HAVE-CANDIDATE TO TRUE.
019900       2199-SCAN-FORWARD-EXIT.
020000           EXIT.
020100       EJECT
020200******************************************************************
020300*    HISTORY MODE - SCAN FORWARD FROM FROM-TIMESTAMP, LOADING     *
020400*    EVERY ROW UP TO AND INCLUDING TO-TIMESTAMP, OLDEST FIRST.    *
020500******************************************************************
020600       3000-FIND-HISTORY.
020700           MOVE LK-STATION-ID TO PVF-STATION-ID.
020800           MOVE LK-FROM-TIMESTAMP TO PVF-POWERFLOW-TIMESTAMP.
020900           START POWERFLOW-SNAPSHOTS KEY IS NOT LESS THAN
021000               PVF-DEDUPE-KEY
021100               INVALID KEY
021200                   SET WS-DONE-READING TO TRUE
021300               NOT INVALID KEY
021400                   SET WS-DONE-READING TO FALSE
021500           END-START.
021600           PERFORM 3100-SCAN-RANGE
021700               THRU 3199-SCAN-RANGE-EXIT
021800               UNTIL WS-DONE-READING
021900                  OR LK-RESULT-COUNT NOT LESS THAN WS-MAX-HISTORY-ROWS.
022000       3099-FIND-HISTORY-EXIT.
022100           EXIT.
022200*
022300       3100-SCAN-RANGE.
022400           READ POWERFLOW-SNAPSHOTS NEXT RECORD
022500               AT END
022600                   SET WS-DONE-READING TO TRUE
022700                   GO TO 3199-SCAN-RANGE-EXIT
022800           END-READ.
022900           IF PVF-STATION-ID NOT = LK-STATION-ID
023000               SET WS-DONE-READING TO TRUE
023100               GO TO 3199-SCAN-RANGE-EXIT
023200           END-IF.
023300           IF PVF-POWERFLOW-TIMESTAMP > LK-TO-TIMESTAMP
023400               SET WS-DONE-READING TO TRUE
023500               GO TO 3199-SCAN-RANGE-EXIT
023600           END-IF.
023700           SET LK-FOUND TO TRUE.
023800           ADD 1 TO LK-RESULT-COUNT.
023900           MOVE LK-RESULT-COUNT TO WS-RESULT-SUB.
024000           MOVE POWERFLOW-SNAPSHOTS-REC TO WS-SAVE-SNAPSHOT.
024100           PERFORM 4000-MOVE-CANDIDATE-TO-RESULT
024200               THRU 4099-MOVE-CANDIDATE-TO-RESULT-EXIT.
024300       3199-SCAN-RANGE-EXIT.
024400           EXIT.
024500       EJECT
024600******************************************************************
024700*    COPIES THE SAVED SNAPSHOT INTO SLOT LK-RESULT-COUNT OF THE   *
024800*    CALLER'S RESULT TABLE.                                      *
024900******************************************************************
025000       4000-MOVE-CANDIDATE-TO-RESULT.
025200           MOVE WG-STATION-ID
025300               TO LK-ROW-STATION-ID(LK-RESULT-COUNT).
025400           MOVE WG-POWERFLOW-TIMESTAMP
025500               TO LK-ROW-TIMESTAMP(LK-RESULT-COUNT).
025600           MOVE WG-PV-W-IND
025700               TO LK-ROW-PV-W-IND(LK-RESULT-COUNT).
025800           MOVE WG-PV-W
025900               TO LK-ROW-PV-W(LK-RESULT-COUNT).
026000           MOVE WG-BATTERY-W-IND
026100               TO LK-ROW-BATTERY-W-IND(LK-RESULT-COUNT).
026200           MOVE WG-BATTERY-W
026300               TO LK-ROW-BATTERY-W(LK-RESULT-COUNT).
026400           MOVE WG-LOAD-W-IND
026500               TO LK-ROW-LOAD-W-IND(LK-RESULT-COUNT).
026600           MOVE WG-LOAD-W
026700               TO LK-ROW-LOAD-W(LK-RESULT-COUNT).
026800           MOVE WG-GRID-W-IND
026900               TO LK-ROW-GRID-W-IND(LK-RESULT-COUNT).
027000           MOVE WG-GRID-W
027100               TO LK-ROW-GRID-W(LK-RESULT-COUNT).
027200           MOVE WG-GENSET-W-IND
027300               TO LK-ROW-GENSET-W-IND(LK-RESULT-COUNT).
027400           MOVE WG-GENSET-W
027500               TO LK-ROW-GENSET-W(LK-RESULT-COUNT).
027600           MOVE WG-MICROGRID-W-IND
027700               TO LK-ROW-MICROGRID-W-IND(LK-RESULT-COUNT).
027800           MOVE WG-MICROGRID-W
027900               TO LK-ROW-MICROGRID-W(LK-RESULT-COUNT).
028000           MOVE WG-SOC-PERCENT-IND
028100               TO LK-ROW-SOC-PERCENT-IND(LK-RESULT-COUNT).
028200           MOVE WG-SOC-PERCENT
028300               TO LK-ROW-SOC-PERCENT(LK-RESULT-COUNT).
028400       4099-MOVE-CANDIDATE-TO-RESULT-EXIT.
028500           EXIT.
028600       EJECT
028700       END PROGRAM PVMEASXT.
