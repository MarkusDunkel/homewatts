000100******************************************************************
000200*                                                                *
000300*    PVSYNCLG  --  SEM SYNC LOG RECORD                           *
000400*                                                                *
000500*    ONE ENTRY WRITTEN BY PVINGEST FOR EVERY CACHE ENTRY IT       *
000600*    PROCESSES, SUCCESS OR FAILURE.  MESSAGE IS BLANK ON SUCCESS. *
000700*                                                                *
000800*    02/11/99  RVD  ORIGINAL LAYOUT - 1409 CONVERSION PROJECT     *
000900******************************************************************
001000    01  PV-SYNC-LOG-RECORD.
001100        05  PVL-STATION-ID                   PIC 9(9).
001200        05  PVL-STATUS                        PIC X(10).
001300        05  PVL-MESSAGE-IND                   PIC X(1).
001400            88  PVL-MESSAGE-IS-NULL               VALUE 'Y'.
001500        05  PVL-MESSAGE                        PIC X(80).
001600        05  PVL-LOGGED-AT                       PIC X(25).
001700        05  FILLER                              PIC X(15).
001800******************************************************************
001900*    END OF PV-SYNC-LOG-RECORD                                    *
002000******************************************************************
