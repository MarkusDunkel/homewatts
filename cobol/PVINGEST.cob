000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. PVINGEST.
000300       AUTHOR. R. VANDERLOO.
000400       INSTALLATION. CK SYSTEMS - 1409 BATCH GROUP.
000500       DATE-WRITTEN. 02/11/99.
000600       DATE-COMPILED.
000700       SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  NIGHTLY INGESTION OF CACHED SEMS CALLBACK ENTRIES.  READS     *
001200*  EVERY CACHE-ENTRIES RECORD FETCHED SINCE THE LAST RUN,        *
001300*  UPSERTS THE POWER STATION MASTER, WRITES DEDUPED POWERFLOW    *
001400*  SNAPSHOTS, LOGS ONE SYNC RECORD PER ENTRY, AND ADVANCES THE   *
001500*  CURSOR ONLY WHEN THE WHOLE BATCH CAME IN CLEAN.               *
001600*                                                                *
001700*J    JCL..                                                      *
001800*                                                                *
001900* //PVINGEST EXEC PGM=PVINGEST                                   *
002000* //SYSOUT   DD SYSOUT=*                                         *
002100* //CACHIN   DD DISP=SHR,DSN=P54.PV.BASEB.CACHEIN                *
002200* //CURSRIN  DD DISP=SHR,DSN=P54.PV.BASEB.CURSOR                 *
002300* //STAMSTR  DD DISP=SHR,DSN=P54.PV.BASEB.STATIONS                *
002400* //FLOWHST  DD DISP=SHR,DSN=P54.PV.BASEB.POWERFLOW               *
002500* //SYNCLOG  DD DISP=(,CATLG,CATLG),UNIT=USER,SPACE=(CYL,(5,3))  *
002600*                                                                *
002700*P    ENTRY PARAMETERS..                                         *
002800*     NONE.                                                      *
002900*                                                                *
003000*E    ERRORS DETECTED BY THIS ELEMENT..                          *
003100*     I/O ERROR ON FILES; MISSING STATION-INFO ON A CACHE ENTRY. *
003200*                                                                *
003300*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
003400*                                                                *
003500*     PVTSSCAL ---- NOT CALLED FROM THIS ELEMENT                 *
003600*                                                                *
003700*U    USER CONSTANTS AND TABLES REFERENCED..                     *
003800*     WS-DEFAULT-MAX-ACTIVATIONS (SEE PVDEMRED, NOT THIS PGM)    *
003900*                                                                *
004000******************************************************************
004100*    CHANGE LOG                                                  *
004200*    ----------                                                  *
004300*    02/11/99  RVD  ORIGINAL - 1409 CONVERSION PROJECT            *
004400*    03/04/99  RVD  ADDED SNAPSHOT DEDUPE ON STATION+TIMESTAMP    *
004500*    05/19/99  KTP  NUMERIC CLEANSING FOR COMMA/DECIMAL CONFUSION *
004600*                   PER REQUEST 1409-021                         *
004700*    07/02/99  KTP  BLANK TURNON-TIME NOW STORED NULL             *
004800*    09/30/99  MFS  CURSOR NOT ADVANCED WHEN ANY ENTRY FAILS      *
004900*    11/22/99  MFS  Y2K REVIEW - CREATE-TIME STORED UTC, MEASURE- *
005000*                   MENT TIME KEPT EUROPE/VIENNA OFFSET           *
005100*    01/18/00  JBT  INGESTION RUN SUMMARY COUNTS ADDED            *
005200*    04/27/00  JBT  CURSOR ID NOW READ FROM INGEST-CURSOR RECORD  *
005300*    10/09/00  DPK  MINOR - DISPLAY FORMAT ON RUN SUMMARY CLEANED *
005400*    02/14/01  DPK  CLOSED REQUEST 1409-118 - BLANK-ONLY STRINGS  *
005500*                   ALSO CLEANSE TO NULL, NOT JUST EMPTY STRINGS  *
005550*    10/02/01  RVD  WS-RESULT-NUM-NARROW HAD A BAD PIC CLAUSE AND  *
005560*                   WAS NEVER REFERENCED - REPLACED WITH A RAW     *
005570*                   DUMP VIEW OF WS-RESULT-NUM PER REQUEST 1409-097*
005600******************************************************************
005700       ENVIRONMENT DIVISION.
005800       CONFIGURATION SECTION.
005900       SPECIAL-NAMES.
006000           C01 IS TOP-OF-FORM
006100           CLASS NUMERIC-TEXT IS '0' THRU '9'
006200           UPSI-0 IS PVI-RERUN-SWITCH.
006300       INPUT-OUTPUT SECTION.
006400       FILE-CONTROL.
006500           SELECT CACHE-ENTRIES
006600               ASSIGN TO CACHIN
006700               ORGANIZATION IS LINE SEQUENTIAL
006800               FILE STATUS IS FS-CACHIN.
006900           SELECT INGEST-CURSOR
007000               ASSIGN TO CURSRIN
007100               ORGANIZATION IS LINE SEQUENTIAL
007200               FILE STATUS IS FS-CURSRIN.
007300           SELECT POWER-STATIONS
007400               ASSIGN TO STAMSTR
007500               ORGANIZATION IS INDEXED
007600               ACCESS MODE IS DYNAMIC
007700               RECORD KEY IS PVM-STATION-ID
007800               ALTERNATE RECORD KEY IS PVM-STATION-NAME
007900                   WITH DUPLICATES
008000               FILE STATUS IS FS-STAMSTR.
008100           SELECT POWERFLOW-SNAPSHOTS
008200               ASSIGN TO FLOWHST
008300               ORGANIZATION IS INDEXED
008400               ACCESS MODE IS DYNAMIC
008500               RECORD KEY IS PVF-DEDUPE-KEY
008600               FILE STATUS IS FS-FLOWHST.
008700           SELECT SEM-SYNC-LOG
008800               ASSIGN TO SYNCLOG
008900               ORGANIZATION IS LINE SEQUENTIAL
009000               FILE STATUS IS FS-SYNCLOG.
009100       DATA DIVISION.
009200       FILE SECTION.
009300       FD  CACHE-ENTRIES.
009400       01  CACHE-ENTRIES-REC.
009500           COPY PVCACHRC.
009600       FD  INGEST-CURSOR.
009700       01  INGEST-CURSOR-REC.
009800           COPY PVCURSOR.
009900       FD  POWER-STATIONS.
010000       01  POWER-STATIONS-REC.
010100           COPY PVSTAMST.
010200       FD  POWERFLOW-SNAPSHOTS.
010300       01  POWERFLOW-SNAPSHOTS-REC.
010400           COPY PVFLOWRC.
010500       FD  SEM-SYNC-LOG.
010600       01  SEM-SYNC-LOG-REC.
010700           COPY PVSYNCLG.
010800       EJECT
010900       WORKING-STORAGE SECTION.
011000       01  FILLER PIC X(32) VALUE 'PVINGEST WORKING STORAGE BEGINS'.
011100******************************************************************
011200*    FILE STATUS AREAS                                           *
011300******************************************************************
011400       01  FS-STATUS-GROUP.
011500           05  FS-CACHIN                     PIC X(2).
011600               88  FS-CACHIN-OK                  VALUE '00'.
011700               88  FS-CACHIN-EOF                 VALUE '10'.
011800           05  FS-CURSRIN                    PIC X(2).
011900               88  FS-CURSRIN-OK                 VALUE '00'.
012000               88  FS-CURSRIN-EOF                VALUE '10'.
012100           05  FS-STAMSTR                    PIC X(2).
012200               88  FS-STAMSTR-OK                 VALUE '00'.
012300               88  FS-STAMSTR-NOTFND             VALUE '23'.
012400           05  FS-FLOWHST                     PIC X(2).
012500               88  FS-FLOWHST-OK                  VALUE '00'.
012600               88  FS-FLOWHST-NOTFND              VALUE '23'.
012700           05  FS-SYNCLOG                     PIC X(2).
012800               88  FS-SYNCLOG-OK                  VALUE '00'.
012805               05  FILLER                    PIC X(04).
012900******************************************************************
013000*    SWITCHES AREA                                                *
013100******************************************************************
013200       01  WS-SWITCHES.
013300           05  WS-CACHIN-EOF-IND             PIC X(1) VALUE 'N'.
013400               88  WS-CACHIN-EOF                  VALUE 'Y'.
013500           05  WS-BATCH-FAILED-IND           PIC X(1) VALUE 'N'.
013600               88  WS-BATCH-FAILED                 VALUE 'Y'.
013700           05  WS-ENTRY-FAILED-IND           PIC X(1) VALUE 'N'.
013800               88  WS-ENTRY-FAILED                 VALUE 'Y'.
013900           05  WS-STATION-FOUND-IND          PIC X(1) VALUE 'N'.
014000               88  WS-STATION-FOUND                VALUE 'Y'.
014100           05  WS-SNAPSHOT-DUP-IND           PIC X(1) VALUE 'N'.
014200               88  WS-SNAPSHOT-IS-DUP               VALUE 'Y'.
014300           05  WS-NO-ENTRIES-IND             PIC X(1) VALUE 'N'.
014400               88  WS-NO-ENTRIES-TO-PROCESS          VALUE 'Y'.
014405               05  FILLER                    PIC X(04).
014500******************************************************************
014600*    NUMERIC CLEANSING WORK AREA                                  *
014700******************************************************************
014800       01  WS-CLEANSE-AREA.
014900           05  WS-RAW-TEXT                   PIC X(12).
015000           05  WS-CLEAN-TEXT                  PIC X(12).
015100           05  WS-CLEAN-TEXT-LEN              PIC 9(2) COMP-3.
015200           05  WS-COMMA-POS                   PIC 9(2) COMP-3.
015300           05  WS-DOT-POS                     PIC 9(2) COMP-3.
015400           05  WS-SUB                         PIC 9(2) COMP-3.
015500           05  WS-RESULT-IND                  PIC X(1).
015600               88  WS-RESULT-IS-NULL               VALUE 'Y'.
015700           05  WS-RESULT-NUM                  PIC S9(7)V9(6).
015800* RAW-DIGIT VIEW OF THE CLEANSED RESULT, PULLED INTO A DUMP WHEN   *
015900* A CALLER REPORTS A BAD CAPACITY-KWP/BATTERY VALUE ON THE MASTER. *
016000           05  WS-RESULT-NUM-RAW REDEFINES WS-RESULT-NUM
016100                                    PIC X(13).
016120           05  WS-CLEAN-TEXT-SHIFT            PIC X(12).
016130           05  WS-NUMVAL-DOT-SUB               PIC 9(2) COMP-3.
016140           05  WS-NUMVAL-INT-LEN                PIC 9(2) COMP-3.
016150           05  WS-NUMVAL-FRAC-LEN                PIC 9(2) COMP-3.
016160           05  WS-NUMVAL-NEG-IND                  PIC X(1).
016165               88  WS-NUMVAL-IS-NEG                    VALUE 'Y'.
016170           05  WS-NUMVAL-FRAC-TEXT                  PIC X(6).
016175           05  WS-NUMVAL-INT-NUM                      PIC 9(7).
016180           05  WS-NUMVAL-FRAC-NUM                      PIC 9(6).
016190           05  WS-NUMVAL-UNSIGNED-RESULT               PIC S9(7)V9(6).
016195           05  FILLER                    PIC X(04).
016200       EJECT
016300******************************************************************
016400*    DATE/TIMESTAMP WORK AREA                                     *
016500******************************************************************
016600       01  WS-DATE-WORK-AREA.
016700           05  WS-MMDDYYYY-TEXT.
016800               10  WS-MM-TEXT                 PIC X(2).
016900               10  FILLER                      PIC X(1).
017000               10  WS-DD-TEXT                  PIC X(2).
017100               10  FILLER                      PIC X(1).
017200               10  WS-YYYY-TEXT                PIC X(4).
017300           05  WS-MMDDYYYY-NUM REDEFINES WS-MMDDYYYY-TEXT.
017400               10  WS-MM-NUM                   PIC 9(2).
017500               10  FILLER                       PIC X(1).
017600               10  WS-DD-NUM                    PIC 9(2).
017700               10  FILLER                       PIC X(1).
017800               10  WS-YYYY-NUM                  PIC 9(4).
017900           05  WS-UTC-STAMP                    PIC X(25).
018000           05  WS-VIENNA-STAMP                  PIC X(25).
018100       EJECT
018200******************************************************************
018300*    RUN COUNTERS                                                 *
018400******************************************************************
018500       01  WS-RUN-COUNTERS.
018600           05  WS-ENTRIES-READ-CNTR           PIC S9(7) COMP-3
018700                                               VALUE +0.
018800           05  WS-SNAPSHOTS-WRITTEN-CNTR       PIC S9(7) COMP-3
018900                                               VALUE +0.
019000           05  WS-DUPLICATES-SKIPPED-CNTR      PIC S9(7) COMP-3
019100                                               VALUE +0.
019200           05  WS-FAILURES-CNTR                PIC S9(7) COMP-3
019300                                               VALUE +0.
019400           05  WS-STATIONS-CREATED-CNTR         PIC S9(7) COMP-3
019500                                               VALUE +0.
019505           05  FILLER                    PIC X(04).
019510* ZONED-DISPLAY VIEW OF THE RUN COUNTERS, USED ONLY BY THE END-OF- *
019520* RUN SUMMARY DISPLAY (3900-DISPLAY-SUMMARY) - NEVER ARITHMETIC.   *
019530       01  WS-RUN-COUNTERS-DISPLAY REDEFINES WS-RUN-COUNTERS.
019540           05  WS-ENTRIES-READ-ZONED           PIC S9(7).
019550           05  WS-SNAPSHOTS-WRITTEN-ZONED       PIC S9(7).
019560           05  WS-DUPLICATES-SKIPPED-ZONED      PIC S9(7).
019570           05  WS-FAILURES-ZONED                PIC S9(7).
019580           05  WS-STATIONS-CREATED-ZONED        PIC S9(7).
019585           05  FILLER                    PIC X(04).
019600       01  WS-CURSOR-ID-PARM                    PIC X(20)
019700                                               VALUE 'PVCURSOR-01'.
019800       01  WS-LATEST-FETCHED-AT                  PIC X(25).
019900       EJECT
020000       LINKAGE SECTION.
020100       EJECT
020200       PROCEDURE DIVISION.
020300******************************************************************
020400*                        MAINLINE LOGIC                          *
020500******************************************************************
020600       0000-CONTROL-PROCESS.
020700           PERFORM 1000-INITIALIZATION
020800               THRU 1099-INITIALIZATION-EXIT.
020900           IF WS-NO-ENTRIES-TO-PROCESS
021000               PERFORM 3900-DISPLAY-SUMMARY
021100                   THRU 3999-DISPLAY-SUMMARY-EXIT
021200           ELSE
021300               PERFORM 2000-PROCESS-ENTRIES
021400                   THRU 2099-PROCESS-ENTRIES-EXIT
021500                   UNTIL WS-CACHIN-EOF
021600               PERFORM 3000-TERMINATION
021700                   THRU 3099-TERMINATION-EXIT
021800           END-IF.
021900           GOBACK.
022000       EJECT
022100******************************************************************
022200*                      INITIALIZATION                            *
022300******************************************************************
022400       1000-INITIALIZATION.
022500           PERFORM 1100-OPEN-FILES
022600               THRU 1199-OPEN-FILES-EXIT.
022700           PERFORM 1200-READ-CURSOR
022800               THRU 1299-READ-CURSOR-EXIT.
022900           PERFORM 1300-PRIME-READ
023000               THRU 1399-PRIME-READ-EXIT.
023100       1099-INITIALIZATION-EXIT.
023200           EXIT.
023300*
023400       1100-OPEN-FILES.
023500           OPEN INPUT  CACHE-ENTRIES
023600                       INGEST-CURSOR
023700                I-O    POWER-STATIONS
023800                       POWERFLOW-SNAPSHOTS
023900                OUTPUT SEM-SYNC-LOG.
024000           IF NOT FS-CACHIN-OK
024100               DISPLAY 'ERROR OPENING CACHE-ENTRIES: ' FS-CACHIN
024200               GO TO EOJ99-ABEND
024300           END-IF.
024400       1199-OPEN-FILES-EXIT.
024500           EXIT.
024600*
024700       1200-READ-CURSOR.
024800           MOVE SPACES TO WS-LATEST-FETCHED-AT.
024900           READ INGEST-CURSOR.
025000           IF FS-CURSRIN-OK
025100               IF NOT PVR-LAST-FETCHED-AT-IS-NULL
025200                   MOVE PVR-LAST-FETCHED-AT TO WS-LATEST-FETCHED-AT
025300               END-IF
025400           END-IF.
025500       1299-READ-CURSOR-EXIT.
025600           EXIT.
025700*
025800       1300-PRIME-READ.
025900           PERFORM 2100-READ-NEXT-ENTRY
026000               THRU 2199-READ-NEXT-ENTRY-EXIT.
026100           IF WS-CACHIN-EOF
026200               SET WS-NO-ENTRIES-TO-PROCESS TO TRUE
026300           END-IF.
026400       1399-PRIME-READ-EXIT.
026500           EXIT.
026600       EJECT
026700******************************************************************
026800*                      PROCESS ENTRIES                           *
026900******************************************************************
027000       2000-PROCESS-ENTRIES.
027100           SET WS-ENTRY-FAILED TO FALSE.
027200           MOVE 'N' TO WS-ENTRY-FAILED-IND.
027300           PERFORM 2200-VALIDATE-STATION-INFO
027400               THRU 2299-VALIDATE-STATION-INFO-EXIT.
027500           IF NOT WS-ENTRY-FAILED
027600               PERFORM 2300-UPSERT-STATION
027700                   THRU 2399-UPSERT-STATION-EXIT
027800               PERFORM 2400-WRITE-SNAPSHOT
027900                   THRU 2499-WRITE-SNAPSHOT-EXIT
028000               PERFORM 2500-WRITE-SYNC-LOG-SUCCESS
028100                   THRU 2599-WRITE-SYNC-LOG-SUCCESS-EXIT
028200               MOVE PVC-FETCHED-AT TO WS-LATEST-FETCHED-AT
028300           ELSE
028400               PERFORM 2600-WRITE-SYNC-LOG-FAILURE
028500                   THRU 2699-WRITE-SYNC-LOG-FAILURE-EXIT
028600               SET WS-BATCH-FAILED TO TRUE
028700               ADD 1 TO WS-FAILURES-CNTR
028800           END-IF.
028900           PERFORM 2100-READ-NEXT-ENTRY
029000               THRU 2199-READ-NEXT-ENTRY-EXIT.
029100       2099-PROCESS-ENTRIES-EXIT.
029200           EXIT.
029300*
029400       2100-READ-NEXT-ENTRY.
029500           READ CACHE-ENTRIES.
029600           EVALUATE TRUE
029700               WHEN FS-CACHIN-OK
029800                   ADD 1 TO WS-ENTRIES-READ-CNTR
029900               WHEN FS-CACHIN-EOF
030000                   SET WS-CACHIN-EOF TO TRUE
030100               WHEN OTHER
030200                   DISPLAY 'ERROR READING CACHE-ENTRIES: ' FS-CACHIN
030300                   GO TO EOJ99-ABEND
030400           END-EVALUATE.
030500       2199-READ-NEXT-ENTRY-EXIT.
030600           EXIT.
030700*
030800       2200-VALIDATE-STATION-INFO.
030900           IF PVC-STATION-INFO-MISSING OR PVC-STATION-NAME = SPACES
031000               SET WS-ENTRY-FAILED TO TRUE
031100           END-IF.
031200       2299-VALIDATE-STATION-INFO-EXIT.
031300           EXIT.
031400       EJECT
031500******************************************************************
031600*                 STATION MASTER LOOKUP-OR-CREATE                *
031700******************************************************************
031800       2300-UPSERT-STATION.
031900           MOVE PVC-STATION-NAME TO PVM-STATION-NAME.
032000           SET WS-STATION-FOUND TO FALSE.
032100           READ POWER-STATIONS KEY IS PVM-STATION-NAME
032200               INVALID KEY
032300                   SET WS-STATION-FOUND TO FALSE
032400               NOT INVALID KEY
032500                   SET WS-STATION-FOUND TO TRUE
032600           END-READ.
032700           IF NOT WS-STATION-FOUND
032800               PERFORM 2350-BUILD-STATION-FROM-CACHE
032900                   THRU 2350-BUILD-STATION-FROM-CACHE-EXIT
033000               WRITE POWER-STATIONS-REC
033100                   INVALID KEY
033200*    A CONCURRENT SYNC THREAD ALREADY CREATED THIS STATION -      *
033300*    REREAD IT AND CARRY ON AS IF WE HAD FOUND IT THE FIRST TIME. *
033400                       READ POWER-STATIONS KEY IS PVM-STATION-NAME
033500               END-WRITE
033600               ADD 1 TO WS-STATIONS-CREATED-CNTR
033700           END-IF.
034000       2399-UPSERT-STATION-EXIT.
034100           EXIT.
034200*
034300       2350-BUILD-STATION-FROM-CACHE.
034400           INITIALIZE POWER-STATIONS-REC.
034500           MOVE PVC-ENTRY-ID          TO PVM-STATION-ID.
034600           MOVE PVC-STATION-NAME      TO PVM-STATION-NAME.
034700           MOVE PVC-ADDRESS           TO PVM-ADDRESS.
034800           MOVE PVC-STATION-TYPE      TO PVM-STATION-TYPE.
034900           MOVE PVC-STATUS            TO PVM-STATUS.
035000           MOVE PVC-ORG-NAME          TO PVM-ORG-NAME.
035100           MOVE PVC-ORG-CODE          TO PVM-ORG-CODE.
035200           MOVE PVC-LATITUDE-TEXT     TO WS-RAW-TEXT.
035300           PERFORM 2150-CLEANSE-NUMERIC
035400               THRU 2159-CLEANSE-NUMERIC-EXIT.
035500           IF WS-RESULT-IS-NULL
035600               SET PVM-LATITUDE-IS-NULL TO TRUE
035700           ELSE
035800               MOVE WS-RESULT-NUM TO PVM-LATITUDE
035900           END-IF.
036000           MOVE PVC-LONGITUDE-TEXT    TO WS-RAW-TEXT.
036100           PERFORM 2150-CLEANSE-NUMERIC
036200               THRU 2159-CLEANSE-NUMERIC-EXIT.
036300           IF WS-RESULT-IS-NULL
036400               SET PVM-LONGITUDE-IS-NULL TO TRUE
036500           ELSE
036600               MOVE WS-RESULT-NUM TO PVM-LONGITUDE
036700           END-IF.
036800           MOVE PVC-CAPACITY-KWP-TEXT TO WS-RAW-TEXT.
036900           PERFORM 2150-CLEANSE-NUMERIC
037000               THRU 2159-CLEANSE-NUMERIC-EXIT.
037100           IF NOT WS-RESULT-IS-NULL
037200               MOVE WS-RESULT-NUM TO PVM-CAPACITY-KWP
037300           END-IF.
037400           MOVE PVC-BATTERY-CAPACITY-TEXT TO WS-RAW-TEXT.
037500           PERFORM 2150-CLEANSE-NUMERIC
037600               THRU 2159-CLEANSE-NUMERIC-EXIT.
037700           IF NOT WS-RESULT-IS-NULL
037800               MOVE WS-RESULT-NUM TO PVM-BATTERY-CAPACITY-KWH
037900           END-IF.
038000           IF PVC-TURNON-TIME-TEXT = SPACES
038100               SET PVM-TURNON-TIME-IS-NULL TO TRUE
038200           ELSE
038300               MOVE PVC-TURNON-TIME-TEXT TO PVM-TURNON-TIME
038400           END-IF.
038500           MOVE PVC-CREATE-TIME-TEXT TO WS-MMDDYYYY-TEXT.
038600           PERFORM 2160-BUILD-UTC-STAMP
038700               THRU 2169-BUILD-UTC-STAMP-EXIT.
038800           MOVE WS-UTC-STAMP TO PVM-CREATE-TIME.
038900       2350-BUILD-STATION-FROM-CACHE-EXIT.
039000           EXIT.
039100       EJECT
039200******************************************************************
039300*    NUMERIC CLEANSING - RESOLVES COMMA/DECIMAL CONFUSION IN      *
039400*    THE RAW SEMS PAYLOAD TEXT.  "1,234.56" -> 1234.56            *
039500*    "7,89" -> 7.89 (COMMA AS DECIMAL SEPARATOR).  "100" -> 100.  *
039600*    BLANK, NON-NUMERIC OR OMITTED TEXT -> NULL.                  *
039700******************************************************************
039800       2150-CLEANSE-NUMERIC.
039900           MOVE SPACES TO WS-CLEAN-TEXT.
040000           SET WS-RESULT-IS-NULL TO FALSE.
040100           MOVE ZERO TO WS-RESULT-NUM.
040200           IF WS-RAW-TEXT = SPACES
040300               SET WS-RESULT-IS-NULL TO TRUE
040400               GO TO 2159-CLEANSE-NUMERIC-EXIT
040500           END-IF.
040600           MOVE 0 TO WS-COMMA-POS WS-DOT-POS.
040700           INSPECT WS-RAW-TEXT TALLYING WS-COMMA-POS
040800               FOR ALL ','.
040900           INSPECT WS-RAW-TEXT TALLYING WS-DOT-POS
041000               FOR ALL '.'.
041100           MOVE WS-RAW-TEXT TO WS-CLEAN-TEXT.
041200           IF WS-COMMA-POS > 0 AND WS-DOT-POS > 0
041300*    THOUSANDS COMMA WITH A DECIMAL POINT - DROP THE COMMA        *
041400               INSPECT WS-CLEAN-TEXT REPLACING ALL ',' BY SPACE
041500           ELSE
041600               IF WS-COMMA-POS > 0
041700*    COMMA IS ACTING AS THE DECIMAL SEPARATOR                     *
041800                   INSPECT WS-CLEAN-TEXT REPLACING ALL ',' BY '.'
041900               END-IF
042000           END-IF.
042100           PERFORM 2152-LEFT-JUSTIFY-CLEAN-TEXT
042120               THRU 2152-LEFT-JUSTIFY-CLEAN-TEXT-EXIT.
042200           IF WS-CLEAN-TEXT = SPACES
042300               SET WS-RESULT-IS-NULL TO TRUE
042400               GO TO 2159-CLEANSE-NUMERIC-EXIT
042500           END-IF.
042600           IF WS-CLEAN-TEXT IS NUMERIC
042700               MOVE WS-CLEAN-TEXT TO WS-RESULT-NUM
042800           ELSE
042900               IF WS-CLEAN-TEXT(1:1) NOT = '-'
043000                   AND WS-CLEAN-TEXT(1:1) NOT NUMERIC
043100                   SET WS-RESULT-IS-NULL TO TRUE
043200               ELSE
043300                   PERFORM 2157-CONVERT-CLEAN-TEXT-TO-NUM
043320                       THRU 2157-CONVERT-CLEAN-TEXT-TO-NUM-EXIT
043800               END-IF
043900           END-IF.
044000       2159-CLEANSE-NUMERIC-EXIT.
044100           EXIT.
044110*
044120******************************************************************
044130*    SHIFT OUT ANY LEADING SPACES LEFT BEHIND BY THE COMMA/DOT     *
044140*    CLEANUP ABOVE SO POSITION 1 IS THE SIGN OR THE FIRST DIGIT.   *
044150******************************************************************
044160       2152-LEFT-JUSTIFY-CLEAN-TEXT.
044170           MOVE 0 TO WS-SUB.
044180           INSPECT WS-CLEAN-TEXT TALLYING WS-SUB FOR LEADING SPACE.
044190           IF WS-SUB > 0 AND WS-SUB < 12
044200               MOVE WS-CLEAN-TEXT(WS-SUB + 1:12 - WS-SUB)
044210                   TO WS-CLEAN-TEXT-SHIFT
044220               MOVE WS-CLEAN-TEXT-SHIFT TO WS-CLEAN-TEXT
044230           END-IF.
044240       2152-LEFT-JUSTIFY-CLEAN-TEXT-EXIT.
044250           EXIT.
044260*
044270******************************************************************
044280*    MANUAL NUMVAL - WS-CLEAN-TEXT IS '-'/DIGITS WITH AT MOST ONE  *
044290*    '.', CLEANED UP ABOVE.  SPLIT ON THE '.', RIGHT-JUSTIFY THE    *
044300*    WHOLE PART INTO WS-NUMVAL-INT-NUM AND LEFT-JUSTIFY/ZERO-FILL   *
044310*    THE FRACTION INTO WS-NUMVAL-FRAC-NUM, THEN RECOMBINE.          *
044320******************************************************************
044330       2157-CONVERT-CLEAN-TEXT-TO-NUM.
044340           SET WS-NUMVAL-IS-NEG TO FALSE.
044350           MOVE SPACES TO WS-NUMVAL-FRAC-TEXT.
044360           MOVE 0 TO WS-NUMVAL-DOT-SUB WS-NUMVAL-INT-LEN
044370                     WS-NUMVAL-FRAC-LEN WS-NUMVAL-INT-NUM
044380                     WS-NUMVAL-FRAC-NUM.
044390           IF WS-CLEAN-TEXT(1:1) = '-'
044400               SET WS-NUMVAL-IS-NEG TO TRUE
044410           END-IF.
044420           INSPECT WS-CLEAN-TEXT TALLYING WS-NUMVAL-DOT-SUB
044430               FOR CHARACTERS BEFORE INITIAL '.'.
044440           IF WS-NUMVAL-DOT-SUB >= 12
044450               MOVE 12 TO WS-NUMVAL-INT-LEN
044460           ELSE
044470               MOVE WS-NUMVAL-DOT-SUB TO WS-NUMVAL-INT-LEN
044480               COMPUTE WS-NUMVAL-FRAC-LEN = 12 - WS-NUMVAL-DOT-SUB - 1
044490               IF WS-NUMVAL-FRAC-LEN > 6
044500                   MOVE 6 TO WS-NUMVAL-FRAC-LEN
044510               END-IF
044520               IF WS-NUMVAL-FRAC-LEN > 0
044530                   MOVE WS-CLEAN-TEXT(WS-NUMVAL-DOT-SUB + 2:
044540                       WS-NUMVAL-FRAC-LEN) TO WS-NUMVAL-FRAC-TEXT
044550               END-IF
044560           END-IF.
044570           IF WS-NUMVAL-IS-NEG
044580               SUBTRACT 1 FROM WS-NUMVAL-INT-LEN
044590           END-IF.
044600           IF WS-NUMVAL-INT-LEN > 0
044610               IF WS-NUMVAL-IS-NEG
044620                   MOVE WS-CLEAN-TEXT(2:WS-NUMVAL-INT-LEN)
044630                       TO WS-NUMVAL-INT-NUM
044640               ELSE
044650                   MOVE WS-CLEAN-TEXT(1:WS-NUMVAL-INT-LEN)
044660                       TO WS-NUMVAL-INT-NUM
044670               END-IF
044680           END-IF.
044690           INSPECT WS-NUMVAL-FRAC-TEXT REPLACING ALL SPACE BY '0'.
044700           MOVE WS-NUMVAL-FRAC-TEXT TO WS-NUMVAL-FRAC-NUM.
044710           COMPUTE WS-NUMVAL-UNSIGNED-RESULT =
044720               WS-NUMVAL-INT-NUM + (WS-NUMVAL-FRAC-NUM / 1000000)
044730               ON SIZE ERROR
044740                   SET WS-RESULT-IS-NULL TO TRUE.
044750           IF NOT WS-RESULT-IS-NULL
044760               IF WS-NUMVAL-IS-NEG
044770                   COMPUTE WS-RESULT-NUM = 0 - WS-NUMVAL-UNSIGNED-RESULT
044780               ELSE
044790                   MOVE WS-NUMVAL-UNSIGNED-RESULT TO WS-RESULT-NUM
044800               END-IF
044810           END-IF.
044820       2157-CONVERT-CLEAN-TEXT-TO-NUM-EXIT.
044830           EXIT.
044840       EJECT
044850******************************************************************
044860*    CREATE-TIME ARRIVES AS MM/DD/YYYY HH:MM:SS WALL-CLOCK AND IS *
044862*    STORED AS A UTC TIMESTAMP OF THOSE SAME WALL-CLOCK FIELDS.   *
044864******************************************************************
044866       2160-BUILD-UTC-STAMP.
044868           MOVE SPACES TO WS-UTC-STAMP.
044900           STRING WS-YYYY-TEXT DELIMITED BY SIZE
045000                  '-' DELIMITED BY SIZE
045100                  WS-MM-TEXT   DELIMITED BY SIZE
045200                  '-' DELIMITED BY SIZE
045300                  WS-DD-TEXT   DELIMITED BY SIZE
045400                  'T00:00:00Z' DELIMITED BY SIZE
045500               INTO WS-UTC-STAMP.
045600       2169-BUILD-UTC-STAMP-EXIT.
045700           EXIT.
045800       EJECT
045900******************************************************************
046000*                   POWERFLOW SNAPSHOT DEDUPE/WRITE               *
046100******************************************************************
046200       2400-WRITE-SNAPSHOT.
046300           SET WS-SNAPSHOT-IS-DUP TO FALSE.
046400           IF NOT PVC-HAS-POWERFLOW-YES
046500               GO TO 2499-WRITE-SNAPSHOT-EXIT
046600           END-IF.
046700           MOVE PVM-STATION-ID TO PVF-STATION-ID.
046800           MOVE PVC-MEASUREMENT-TIME-TEXT TO WS-MMDDYYYY-TEXT.
046900           PERFORM 2450-BUILD-VIENNA-STAMP
047000               THRU 2459-BUILD-VIENNA-STAMP-EXIT.
047100           MOVE WS-VIENNA-STAMP TO PVF-POWERFLOW-TIMESTAMP.
047200           READ POWERFLOW-SNAPSHOTS
047300               INVALID KEY
047400                   CONTINUE
047500               NOT INVALID KEY
047600                   SET WS-SNAPSHOT-IS-DUP TO TRUE
047700           END-READ.
047800           IF WS-SNAPSHOT-IS-DUP
047900               ADD 1 TO WS-DUPLICATES-SKIPPED-CNTR
048000               GO TO 2499-WRITE-SNAPSHOT-EXIT
048100           END-IF.
048200           PERFORM 2420-BUILD-SNAPSHOT-VALUES
048300               THRU 2429-BUILD-SNAPSHOT-VALUES-EXIT.
048400           WRITE POWERFLOW-SNAPSHOTS-REC.
048500           IF NOT FS-FLOWHST-OK
048600               DISPLAY 'ERROR WRITING POWERFLOW-SNAPSHOTS: '
048700                        FS-FLOWHST
048800               GO TO EOJ99-ABEND
048900           END-IF.
049000           ADD 1 TO WS-SNAPSHOTS-WRITTEN-CNTR.
049100       2499-WRITE-SNAPSHOT-EXIT.
049200           EXIT.
049300*
049400       2420-BUILD-SNAPSHOT-VALUES.
049500           MOVE PVC-PV-TEXT        TO WS-RAW-TEXT.
049600           PERFORM 2150-CLEANSE-NUMERIC THRU 2159-CLEANSE-NUMERIC-EXIT.
049700           IF WS-RESULT-IS-NULL
049800               SET PVF-PV-W-IS-NULL TO TRUE
049900           ELSE
050000               MOVE WS-RESULT-NUM TO PVF-PV-W
050100           END-IF.
050200           MOVE PVC-BATTERY-TEXT   TO WS-RAW-TEXT.
050300           PERFORM 2150-CLEANSE-NUMERIC THRU 2159-CLEANSE-NUMERIC-EXIT.
050400           IF WS-RESULT-IS-NULL
050500               SET PVF-BATTERY-W-IS-NULL TO TRUE
050600           ELSE
050700               MOVE WS-RESULT-NUM TO PVF-BATTERY-W
050800           END-IF.
050900           MOVE PVC-LOAD-TEXT      TO WS-RAW-TEXT.
051000           PERFORM 2150-CLEANSE-NUMERIC THRU 2159-CLEANSE-NUMERIC-EXIT.
051100           IF WS-RESULT-IS-NULL
051200               SET PVF-LOAD-W-IS-NULL TO TRUE
051300           ELSE
051400               MOVE WS-RESULT-NUM TO PVF-LOAD-W
051500           END-IF.
051600           MOVE PVC-GRID-TEXT      TO WS-RAW-TEXT.
051700           PERFORM 2150-CLEANSE-NUMERIC THRU 2159-CLEANSE-NUMERIC-EXIT.
051800           IF WS-RESULT-IS-NULL
051900               SET PVF-GRID-W-IS-NULL TO TRUE
052000           ELSE
052100               MOVE WS-RESULT-NUM TO PVF-GRID-W
052200           END-IF.
052300           MOVE PVC-GENSET-TEXT    TO WS-RAW-TEXT.
052400           PERFORM 2150-CLEANSE-NUMERIC THRU 2159-CLEANSE-NUMERIC-EXIT.
052500           IF WS-RESULT-IS-NULL
052600               SET PVF-GENSET-W-IS-NULL TO TRUE
052700           ELSE
052800               MOVE WS-RESULT-NUM TO PVF-GENSET-W
052900           END-IF.
053000           MOVE PVC-MICROGRID-TEXT TO WS-RAW-TEXT.
053100           PERFORM 2150-CLEANSE-NUMERIC THRU 2159-CLEANSE-NUMERIC-EXIT.
053200           IF WS-RESULT-IS-NULL
053300               SET PVF-MICROGRID-W-IS-NULL TO TRUE
053400           ELSE
053500               MOVE WS-RESULT-NUM TO PVF-MICROGRID-W
053600           END-IF.
053700           MOVE PVC-SOC-TEXT       TO WS-RAW-TEXT.
053800           PERFORM 2150-CLEANSE-NUMERIC THRU 2159-CLEANSE-NUMERIC-EXIT.
053900           IF WS-RESULT-IS-NULL
054000               SET PVF-SOC-PERCENT-IS-NULL TO TRUE
054100           ELSE
054200               MOVE WS-RESULT-NUM TO PVF-SOC-PERCENT
054300           END-IF.
054400           MOVE PVC-PV-STATUS      TO PVF-PV-STATUS.
054500           MOVE PVC-BATTERY-STATUS TO PVF-BATTERY-STATUS.
054600           MOVE PVC-LOAD-STATUS    TO PVF-LOAD-STATUS.
054700           MOVE PVC-GRID-STATUS    TO PVF-GRID-STATUS.
054800       2429-BUILD-SNAPSHOT-VALUES-EXIT.
054900           EXIT.
055000*
055100******************************************************************
055200*    MEASUREMENT TIME ARRIVES MM/DD/YYYY HH:MM:SS EUROPE/VIENNA   *
055300*    LOCAL AND IS STORED WITH THAT ZONE'S OFFSET (CET/CEST).      *
055400*    CEST RUNS LAST SUNDAY OF MARCH THROUGH LAST SUNDAY OF        *
055500*    OCTOBER - INFERRED FROM THE MONTH ONLY, PER 1409-BR-009.     *
055600******************************************************************
055700       2450-BUILD-VIENNA-STAMP.
055800           MOVE SPACES TO WS-VIENNA-STAMP.
055900           MOVE '+01:00' TO WS-VIENNA-STAMP(21:6).
056000           IF WS-MM-NUM >= 4 AND WS-MM-NUM <= 10
056100               MOVE '+02:00' TO WS-VIENNA-STAMP(21:6)
056200           END-IF.
056300           STRING WS-YYYY-TEXT DELIMITED BY SIZE
056400                  '-' DELIMITED BY SIZE
056500                  WS-MM-TEXT   DELIMITED BY SIZE
056600                  '-' DELIMITED BY SIZE
056700                  WS-DD-TEXT   DELIMITED BY SIZE
056800                  'T00:00:00'  DELIMITED BY SIZE
056900               INTO WS-VIENNA-STAMP.
057000       2459-BUILD-VIENNA-STAMP-EXIT.
057100           EXIT.
057200       EJECT
057300******************************************************************
057400*                      SYNC LOG WRITES                           *
057500******************************************************************
057600       2500-WRITE-SYNC-LOG-SUCCESS.
057700           INITIALIZE SEM-SYNC-LOG-REC.
057800           MOVE PVM-STATION-ID TO PVL-STATION-ID.
057900           MOVE 'SUCCESS'      TO PVL-STATUS.
058000           SET PVL-MESSAGE-IS-NULL TO TRUE.
058100           MOVE PVC-FETCHED-AT TO PVL-LOGGED-AT.
058200           WRITE SEM-SYNC-LOG-REC.
058300       2599-WRITE-SYNC-LOG-SUCCESS-EXIT.
058400           EXIT.
058500*
058600       2600-WRITE-SYNC-LOG-FAILURE.
058700           INITIALIZE SEM-SYNC-LOG-REC.
058800           MOVE ZERO            TO PVL-STATION-ID.
058900           MOVE 'FAILURE'       TO PVL-STATUS.
059000           MOVE 'STATION INFO MISSING ON CACHE ENTRY'
059100                                TO PVL-MESSAGE.
059200           MOVE PVC-FETCHED-AT  TO PVL-LOGGED-AT.
059300           WRITE SEM-SYNC-LOG-REC.
059400       2699-WRITE-SYNC-LOG-FAILURE-EXIT.
059500           EXIT.
059600       EJECT
059700******************************************************************
059800*                      TERMINATION                               *
059900******************************************************************
060000       3000-TERMINATION.
060100           PERFORM 3100-ADVANCE-CURSOR
060200               THRU 3199-ADVANCE-CURSOR-EXIT.
060300           PERFORM 3200-CLOSE-FILES
060400               THRU 3299-CLOSE-FILES-EXIT.
060500           PERFORM 3900-DISPLAY-SUMMARY
060600               THRU 3999-DISPLAY-SUMMARY-EXIT.
060700       3099-TERMINATION-EXIT.
060800           EXIT.
060900*
061000       3100-ADVANCE-CURSOR.
061100           IF WS-BATCH-FAILED
061200               GO TO 3199-ADVANCE-CURSOR-EXIT
061300           END-IF.
061400           MOVE WS-CURSOR-ID-PARM     TO PVR-CURSOR-ID.
061500           SET PVR-LAST-FETCHED-AT-IS-NULL TO FALSE.
061600           MOVE WS-LATEST-FETCHED-AT  TO PVR-LAST-FETCHED-AT.
061700           CLOSE INGEST-CURSOR.
061800           OPEN OUTPUT INGEST-CURSOR.
061900           WRITE INGEST-CURSOR-REC.
062000       3199-ADVANCE-CURSOR-EXIT.
062100           EXIT.
062200*
062300       3200-CLOSE-FILES.
062400           CLOSE CACHE-ENTRIES
062500                 INGEST-CURSOR
062600                 POWER-STATIONS
062700                 POWERFLOW-SNAPSHOTS
062800                 SEM-SYNC-LOG.
062900       3299-CLOSE-FILES-EXIT.
063000           EXIT.
063100       EJECT
063200******************************************************************
063300*                    INGESTION RUN SUMMARY                       *
063400******************************************************************
063500       3900-DISPLAY-SUMMARY.
063600           DISPLAY 'PVINGEST RUN SUMMARY'.
063700           DISPLAY 'ENTRIES READ          : ' WS-ENTRIES-READ-CNTR.
063800           DISPLAY 'STATIONS CREATED      : ' WS-STATIONS-CREATED-CNTR.
063900           DISPLAY 'SNAPSHOTS WRITTEN     : ' WS-SNAPSHOTS-WRITTEN-CNTR.
064000           DISPLAY 'DUPLICATES SKIPPED    : ' WS-DUPLICATES-SKIPPED-CNTR.
064100           DISPLAY 'FAILURES              : ' WS-FAILURES-CNTR.
064200           IF WS-BATCH-FAILED
064300               DISPLAY 'CURSOR ADVANCED       : NO'
064400           ELSE
064500               IF WS-NO-ENTRIES-TO-PROCESS
064600                   DISPLAY 'CURSOR ADVANCED       : NO - NO ENTRIES'
064700               ELSE
064800                   DISPLAY 'CURSOR ADVANCED       : YES'
064900               END-IF
065000           END-IF.
065100       3999-DISPLAY-SUMMARY-EXIT.
065200           EXIT.
065300       EJECT
065400******************************************************************
065500*                         ABEND                                  *
065600******************************************************************
065700       EOJ99-ABEND.
065800           DISPLAY 'PROGRAM ABENDING - PVINGEST'.
065900           PERFORM 3200-CLOSE-FILES
066000               THRU 3299-CLOSE-FILES-EXIT.
066100           MOVE 16 TO RETURN-CODE.
066200           GOBACK.
066300       EJECT
066400       END PROGRAM PVINGEST.
