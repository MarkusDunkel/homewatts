000100******************************************************************
000200*                                                                *
000300*    PVPSOREC  --  PANEL-SIZE OPTIMIZER REQUEST/RESPONSE AREAS    *
000400*                                                                *
000500*    PV-PSO-REQUEST CARRIES THE PRICING AND REINVESTMENT PARMS   *
000600*    FOR ONE RUN.  PV-PSO-RESPONSE HOLDS ONE ROW PER CANDIDATE    *
000700*    CAPACITY IN THE SWEEP, INCLUDING ITS OWN SCALED PRODUCTION   *
000800*    PROFILE (SEE PVTIMVAL FOR THE 96-SLOT SHAPE).                *
000900*                                                                *
001000*    03/09/99  RVD  ORIGINAL LAYOUT - 1409 CONVERSION PROJECT     *
001100*    10/01/99  KTP  CAPACITY SWEEP TABLE EXPANDED TO 25 ROWS      *
001150*                   PER REQUEST 1409-052 (60 PCT TO 180 PCT OF    *
001180*                   CURRENT CAPACITY IN 5 PCT CUTS)               *
001300******************************************************************
001400    01  PV-PSO-REQUEST.
001500        05  PVQ-ELECTRICITY-COSTS            PIC S9(3)V9(4).
001600        05  PVQ-ELECTRICITY-SELLING-PRICE     PIC S9(3)V9(4).
001700        05  PVQ-CURRENT-CAPACITY              PIC S9(5)V9(3).
001800        05  PVQ-PERFORMANCE-RATIO             PIC S9(1)V9(4).
001900        05  PVQ-REINVEST-TIME                 PIC S9(3)V9(2).
002000        05  PVQ-PANEL-COST                     PIC S9(7)V9(2).
002050        05  FILLER                             PIC X(08).
002100*
002200    01  PV-PSO-FACTORS.
002300        05  PVQ-DAILY-MEAN-PRODUCTION          PIC S9(7)V9(6).
002400        05  PVQ-REINVEST-FACTOR-R              PIC S9(1)V9(10).
002500        05  PVQ-EFFICIENCY-FACTOR-E            PIC S9(5)V9(6).
002600        05  PVQ-FIT-FACTOR-F                   PIC S9(5)V9(10).
002700        05  PVQ-EXCESS-FACTOR-X                PIC S9(5)V9(10).
002800        05  PVQ-LACK-FACTOR-L                  PIC S9(3)V9(4).
002850        05  FILLER                             PIC X(08).
002900*
003000    01  PV-PSO-RESPONSE.
003100        05  PVS-CAPACITY-ROW OCCURS 25 TIMES
003200                         INDEXED BY PVS-CAPACITY-NDX.
003300            10  PVS-PV-CAPACITY                PIC S9(5)V9(3).
003400            10  PVS-FIT-AMOUNT                  PIC S9(9)V9(6).
003500            10  PVS-EXCESS-AMOUNT                PIC S9(9)V9(6).
003600            10  PVS-LACK-AMOUNT                  PIC S9(9)V9(6).
003700            10  PVS-TOTAL-AMOUNT                 PIC S9(9)V9(6).
003800            10  PVS-IS-CURRENT-CAPACITY-IND      PIC X(1).
003900                88  PVS-IS-CURRENT-CAPACITY          VALUE 'Y'.
004000            10  PVS-SCALED-PROFILE.
004100                15  PVS-SCALED-SLOT OCCURS 96 TIMES
004200                               INDEXED BY PVS-SLOT-NDX.
004300                    20  PVS-SCALED-TIME-OF-DAY   PIC X(5).
004400                    20  PVS-SCALED-VALUE          PIC S9(5)V9(6).
004500        05  PVS-ROW-COUNT                        PIC 9(2) COMP-3.
004550        05  FILLER                              PIC X(08).
004600******************************************************************
004700*    END OF PV-PSO-REQUEST / PV-PSO-FACTORS / PV-PSO-RESPONSE      *
004800******************************************************************
