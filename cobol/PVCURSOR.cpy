000100******************************************************************
000200*                                                                *
000300*    PVCURSOR  --  INGESTION CURSOR RECORD                       *
000400*                                                                *
000500*    SINGLE-RECORD FILE.  HOLDS THE FETCHED-AT WATERMARK OF THE   *
000600*    LAST CACHE ENTRY SUCCESSFULLY INGESTED FOR A GIVEN CURSOR ID.*
000700*    ADVANCED BY PVINGEST ONLY WHEN THE WHOLE RUN SUCCEEDS.       *
000800*                                                                *
000900*    02/11/99  RVD  ORIGINAL LAYOUT - 1409 CONVERSION PROJECT     *
001000******************************************************************
001100    01  PV-INGEST-CURSOR.
001200        05  PVR-CURSOR-ID                    PIC X(20).
001300        05  PVR-LAST-FETCHED-AT-IND           PIC X(1).
001400            88  PVR-LAST-FETCHED-AT-IS-NULL       VALUE 'Y'.
001500        05  PVR-LAST-FETCHED-AT               PIC X(25).
001600        05  FILLER                            PIC X(10).
001700******************************************************************
001800*    END OF PV-INGEST-CURSOR                                     *
001900******************************************************************
