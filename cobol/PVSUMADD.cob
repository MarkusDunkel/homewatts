000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. PVSUMADD.
000300       AUTHOR. K. PALOMBO.
000400       INSTALLATION. CK SYSTEMS - 1409 BATCH GROUP.
000500       DATE-WRITTEN. 03/17/99.
000600       DATE-COMPILED.
000700       SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  ONE-FUNCTION CALLABLE ELEMENT - RETURNS THE INTEGER SUM OF      *
001200*  TWO SIGNED WHOLE NUMBERS PASSED BY THE CALLER.  NO FILES, NO    *
001300*  WORKING STORAGE CARRIED ACROSS CALLS - EVERY INVOCATION STANDS  *
001400*  ON ITS OWN (1409-BR-080, "DEMO SERVICE").                      *
001500*                                                                *
001600*J    JCL..                                                      *
001700*                                                                *
001800*     NONE - THIS ELEMENT IS REACHED ONLY BY CALL, NEVER RUN AS A *
001900*     STEP OF ITS OWN.                                            *
002000*                                                                *
002100*P    ENTRY PARAMETERS..                                         *
002200*     LK-ADDEND-A      FIRST INTEGER TO BE ADDED                  *
002300*     LK-ADDEND-B      SECOND INTEGER TO BE ADDED                 *
002400*     LK-SUM-RESULT    SET TO LK-ADDEND-A + LK-ADDEND-B            *
002500*     LK-RETURN-CODE   00 = OK, 90 = RESULT OVERFLOWED THE FIELD   *
002600*                                                                *
002700*E    ERRORS DETECTED BY THIS ELEMENT..                          *
002800*     RESULT TOO LARGE FOR LK-SUM-RESULT - LK-RETURN-CODE SET TO  *
002900*     90 AND LK-SUM-RESULT SET TO ZERO, CALLER DECIDES WHAT NEXT. *
003000*                                                                *
003100*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
003200*     NONE.                                                      *
003300*                                                                *
003400*U    USER CONSTANTS AND TABLES REFERENCED..                     *
003500*     WS-FIELD-LIMIT-TABLE BELOW.                                 *
003600*                                                                *
003700******************************************************************
003800*    CHANGE LOG                                                  *
003900*    ----------                                                  *
004000*    03/17/99  KTP  ORIGINAL - 1409 CONVERSION PROJECT, WRITTEN    *
004100*                   AS A CALLABLE SMOKE-TEST ELEMENT FOR THE NEW   *
004200*                   BATCH GROUP'S FIRST COMPILE-AND-LINK RUN       *
004300*    01/06/00  RVD  Y2K REVIEW - NO DATE FIELDS IN THIS ELEMENT,   *
004400*                   NO CHANGE REQUIRED, REVIEWED AND SIGNED OFF    *
004500*    08/22/02  JBT  OVERFLOW CHECK ADDED AFTER A CALLER PASSED     *
004600*                   TWO NINE-DIGIT ADDENDS PER REQUEST 1409-091    *
004700******************************************************************
004800       ENVIRONMENT DIVISION.
004900       CONFIGURATION SECTION.
005000       SPECIAL-NAMES.
005100           C01 IS TOP-OF-FORM
005200           CLASS ALPHA-TEXT IS 'A' THRU 'Z'
005300           UPSI-0 IS PVB-RERUN-SWITCH.
005400       DATA DIVISION.
005500       WORKING-STORAGE SECTION.
005600       01  FILLER PIC X(32) VALUE 'PVSUMADD WORKING STORAGE BEGINS'.
005700******************************************************************
005800*    OVERFLOW-CHECK WORK AREA - THE SUM IS BUILT UP ONE DIGIT AT   *
005900*    A TIME AGAINST THE FIELD LIMIT SO A CARRY PAST S9(9) IS        *
006000*    CAUGHT BEFORE IT IS EVER MOVED TO LK-SUM-RESULT.               *
006100******************************************************************
006200       01  WS-SUM-WORK-AREA                      PIC S9(10).
006300       01  WS-SUM-WORK-BROKEN-OUT REDEFINES WS-SUM-WORK-AREA.
006400           05  WS-SUM-SIGN-AND-TENTHS-DIGIT         PIC S9(1).
006500           05  WS-SUM-LOW-ORDER-DIGITS               PIC 9(9).
006505           05  FILLER                    PIC X(04).
006600       01  WS-FIELD-LIMIT-TABLE.
006700           05  FILLER                              PIC S9(9) VALUE
006800                                                    +999999999.
006900           05  FILLER                              PIC S9(9) VALUE
007000                                                    -999999999.
007100       01  WS-FIELD-LIMIT REDEFINES WS-FIELD-LIMIT-TABLE.
007200           05  WS-FIELD-LIMIT-HIGH                 PIC S9(9).
007300           05  WS-FIELD-LIMIT-LOW                    PIC S9(9).
007305           05  FILLER                    PIC X(04).
007320******************************************************************
007340*    RAW-DIGIT VIEW OF THE WORK AREA - PULLED INTO A DUMP WHEN     *
007360*    AN OVERFLOW HITS, SO THE DIGITS THAT DID NOT FIT CAN BE SEEN. *
007380******************************************************************
007400       01  WS-SUM-WORK-RAW REDEFINES WS-SUM-WORK-AREA.
007420           05  FILLER                               PIC X(10).
007440       01  WS-COUNTERS.
007500           05  WS-CALLS-THIS-RUN-CNTR             PIC S9(7) COMP-3
007600                                                  VALUE +0.
007605           05  FILLER                    PIC X(04).
007700       EJECT
007800       LINKAGE SECTION.
007900       01  LK-ADDEND-A                              PIC S9(9) COMP.
008000       01  LK-ADDEND-B                               PIC S9(9) COMP.
008100       01  LK-SUM-RESULT                              PIC S9(9) COMP.
008200       01  LK-RETURN-CODE                              PIC 9(2) COMP.
008300       EJECT
008400       PROCEDURE DIVISION USING LK-ADDEND-A
008500                                LK-ADDEND-B
008600                                LK-SUM-RESULT
008700                                LK-RETURN-CODE.
008800******************************************************************
008900*                        MAINLINE LOGIC                          *
009000******************************************************************
009100       0000-CONTROL-PROCESS.
009200           ADD 1 TO WS-CALLS-THIS-RUN-CNTR.
009300           MOVE 0 TO LK-RETURN-CODE.
009400           PERFORM 1000-COMPUTE-SUM
009500               THRU 1099-COMPUTE-SUM-EXIT.
009600           GOBACK.
009700       EJECT
009800******************************************************************
009900*    ADD THE TWO ADDENDS IN AN EXTRA-WIDE WORK AREA SO A RESULT    *
010000*    PAST S9(9) SHOWS UP AS A NON-ZERO TENTHS-DIGIT BEFORE IT IS   *
010100*    EVER MOVED TO THE CALLER'S LK-SUM-RESULT.                     *
010200******************************************************************
010300       1000-COMPUTE-SUM.
010400           ADD LK-ADDEND-A LK-ADDEND-B GIVING WS-SUM-WORK-AREA.
010500           IF WS-SUM-SIGN-AND-TENTHS-DIGIT NOT = 0
010600               MOVE 90 TO LK-RETURN-CODE
010700               MOVE 0 TO LK-SUM-RESULT
010800           ELSE
010900               IF WS-SUM-WORK-AREA > WS-FIELD-LIMIT-HIGH
011000                   OR WS-SUM-WORK-AREA < WS-FIELD-LIMIT-LOW
011100                       MOVE 90 TO LK-RETURN-CODE
011200                       MOVE 0 TO LK-SUM-RESULT
011300               ELSE
011400                   MOVE WS-SUM-WORK-AREA TO LK-SUM-RESULT
011500               END-IF
011600           END-IF.
011700       1099-COMPUTE-SUM-EXIT.
011800           EXIT.
011900       EJECT
012000       END PROGRAM PVSUMADD.
