000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. PVTSSCAL.
000300       AUTHOR. R. VANDERLOO.
000400       INSTALLATION. CK SYSTEMS - 1409 BATCH GROUP.
000500       DATE-WRITTEN. 03/02/99.
000600       DATE-COMPILED.
000700       SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  CALLABLE SUBROUTINE - REDUCES A LIST OF RAW (TIMESTAMP,WATT)   *
001200*  READINGS TO A 96-SLOT QUARTER-HOUR MEAN DIURNAL PROFILE.       *
001300*  EACH READING IS BUCKETED TO ITS NEAREST QUARTER HOUR (TIES     *
001400*  ROUND UP) AND AVERAGED WITH EVERY OTHER READING IN THAT SLOT   *
001500*  ACROSS ALL DAYS SUPPLIED.  THE MEAN WATTAGE IS THEN CONVERTED  *
001600*  TO A PER-SLOT KWH VALUE (MEAN-W / 4000) FOR USE BY PVPSOOPT.    *
001700*                                                                *
001800*J    JCL..                                                      *
001900*     CALLED ONLY - CARRIES NO JCL OF ITS OWN.                   *
002000*                                                                *
002100*P    ENTRY PARAMETERS..                                         *
002200*     LK-READING-COUNT    NUMBER OF ENTRIES IN LK-READINGS-TABLE  *
002300*     LK-READINGS-TABLE   RAW (TIMESTAMP,VALUE) PAIRS              *
002400*     LK-DAY-PROFILE      RETURNED 96-SLOT MEAN PROFILE            *
002410*     LK-PROFILE-HAS-DATA RETURNED 'Y'/'N' - 'N' MEANS THE INPUT   *
002420*                         WAS EMPTY OR ALL NULL, SO LK-DAY-PROFILE*
002430*                         IS TO BE TREATED AS AN EMPTY PROFILE     *
002440*                         RATHER THAN 96 GENUINE ZERO SLOTS        *
002500*                                                                *
002600*E    ERRORS DETECTED BY THIS ELEMENT..                          *
002700*     NONE - A READING WITH AN UNPARSEABLE TIME-OF-DAY IS SKIPPED.*
002800*                                                                *
002900*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
003000*     NONE.                                                      *
003100*                                                                *
003200*U    USER CONSTANTS AND TABLES REFERENCED..                     *
003300*     WS-WATTS-PER-KWH-SLOT (4000 - SEE 1409-BR-014)              *
003400*                                                                *
003500******************************************************************
003600*    CHANGE LOG                                                  *
003700*    ----------                                                  *
003800*    03/02/99  RVD  ORIGINAL - 1409 CONVERSION PROJECT            *
003900*    04/15/99  RVD  NEAREST-QUARTER-HOUR ROUNDING, TIES ROUND UP  *
004000*    09/14/99  KTP  SLOT COUNT FIXED AT 96 PER REQUEST 1409-040   *
004100*    11/09/99  MFS  Y2K REVIEW - TIMESTAMP PARSE USES POSITIONAL  *
004200*                   SUBSTRING ONLY, NO 2-DIGIT YEAR MATH HERE     *
004300*    01/27/00  JBT  NULL AND OUT-OF-RANGE READINGS NOW SKIPPED     *
004400*                   RATHER THAN ABENDING - REQUEST 1409-077        *
004500*    06/06/00  DPK  MEAN-TO-KWH DIVISOR PULLED OUT TO A CONSTANT   *
004550*    09/11/01  RVD  ADDED LK-PROFILE-HAS-DATA - AN EMPTY OR ALL-   *
004560*                   NULL READINGS LIST NOW COMES BACK FLAGGED      *
004570*                   RATHER THAN INDISTINGUISHABLE FROM A GENUINE   *
004580*                   96-SLOT ZERO PROFILE (REQUEST 1409-091)        *
004600******************************************************************
004700       ENVIRONMENT DIVISION.
004800       CONFIGURATION SECTION.
004900       SPECIAL-NAMES.
005000           C01 IS TOP-OF-FORM
005100           CLASS NUMERIC-TEXT IS '0' THRU '9'
005200           UPSI-0 IS PVT-TRACE-SWITCH.
005300       INPUT-OUTPUT SECTION.
005400       FILE-CONTROL.
005500       DATA DIVISION.
005600       FILE SECTION.
005700       WORKING-STORAGE SECTION.
005800       01  FILLER PIC X(32) VALUE 'PVTSSCAL WORKING STORAGE BEGINS'.
005900******************************************************************
006000*    CONSTANTS                                                    *
006100******************************************************************
006200       01  WS-CONSTANTS.
006300           05  WS-WATTS-PER-KWH-SLOT         PIC S9(5) COMP-3
006400                                              VALUE +4000.
006500           05  WS-MINUTES-PER-SLOT           PIC S9(3) COMP-3
006600                                              VALUE +15.
006700           05  WS-SLOTS-PER-DAY              PIC S9(3) COMP-3
006800                                              VALUE +96.
006805           05  FILLER                    PIC X(04).
006900******************************************************************
007000*    SUBSCRIPT AND WORK AREA                                      *
007100******************************************************************
007200       01  WS-WORK-AREA.
007210           05  WS-SLOT-NDX                   PIC S9(3) COMP-3.
007300           05  WS-READING-SUB                PIC 9(5) COMP.
007310           05  WS-NON-NULL-READING-CNTR      PIC S9(5) COMP-3.
007400           05  WS-HH-TEXT                    PIC X(2).
007500           05  WS-MM-TEXT                    PIC X(2).
007600           05  WS-HH-NUM                     PIC 9(2).
007700           05  WS-MM-NUM                     PIC 9(2).
007800           05  WS-MINUTES-OF-DAY             PIC S9(5) COMP-3.
007900           05  WS-SLOT-REMAINDER             PIC S9(5) COMP-3.
007950           05  WS-SLOT-QUOTIENT              PIC S9(5) COMP-3.
008000           05  WS-ROUNDED-MINUTES            PIC S9(5) COMP-3.
008100           05  WS-SLOT-INDEX                 PIC S9(5) COMP-3.
008200* ALTERNATE VIEW OF THE SLOT INDEX USED ONLY WHEN TRACE SWITCH IS *
008300* ON, TO PRINT THE SLOT NUMBER AS A ZONED 3-DIGIT FIELD.          *
008400           05  WS-SLOT-INDEX-DISPLAY REDEFINES WS-SLOT-INDEX
008500                                     PIC S999.
008600           05  WS-MEAN-W                     PIC S9(9)V9(6).
008700* ALTERNATE VIEW OF THE COMPUTED MEAN, USED WHEN THE MEAN EXCEEDS *
008800* THE NORMAL STATION WATTAGE RANGE AND MUST BE TRACED UNROUNDED.  *
008900           05  WS-MEAN-W-WIDE REDEFINES WS-MEAN-W
009000                                     PIC S9(15).
009100           05  WS-SLOT-LABEL-HH              PIC 9(2).
009200           05  WS-SLOT-LABEL-MM              PIC 9(2).
009210* RAW-CHARACTER VIEW OF THE MINUTES-OF-DAY WORK AREA, USED ONLY TO *
009220* TRACE A SLOT ASSIGNMENT THAT LOOKS WRONG WHEN THE SWITCH IS ON.  *
009230           05  WS-MINUTES-OF-DAY-RAW REDEFINES WS-MINUTES-OF-DAY
009240                                     PIC S999.
009245           05  FILLER                    PIC X(04).
009300       EJECT
009400       LINKAGE SECTION.
009500       01  LK-READING-COUNT                  PIC 9(5) COMP.
009600       01  LK-READINGS-TABLE.
009700           05  LK-READING OCCURS 1 TO 8928 TIMES
009800                         DEPENDING ON LK-READING-COUNT
009900                         INDEXED BY LK-READING-NDX.
010000               10  LK-TIMESTAMP               PIC X(25).
010100               10  LK-VALUE-IND                PIC X(1).
010200                   88  LK-VALUE-IS-NULL             VALUE 'Y'.
010300               10  LK-VALUE                    PIC S9(7)V9(2).
010305               05  FILLER                    PIC X(04).
010400       01  LK-DAY-PROFILE.
010410           05  LK-SLOT OCCURS 96 TIMES
010420                      INDEXED BY LK-SLOT-NDX-UNUSED.
010430               10  LK-TIME-OF-DAY             PIC X(5).
010440               10  LK-SAMPLE-SUM-W            PIC S9(9)V9(2) COMP-3.
010450               10  LK-SAMPLE-COUNT            PIC 9(5) COMP-3.
010460               10  LK-SLOT-VALUE              PIC S9(5)V9(6).
010465               10  FILLER                      PIC X(04).
010470* LK-DAY-PROFILE IS PASSED BY REFERENCE - ITS LAYOUT MUST STAY    *
010480* IDENTICAL, FIELD FOR FIELD, TO PV-DAY-PROFILE IN PVTIMVAL.      *
010482*
010484* 'N' MEANS THE CALLER SUPPLIED AN EMPTY READINGS LIST OR EVERY   *
010486* READING WAS NULL - LK-DAY-PROFILE IS TO BE TREATED AS AN EMPTY  *
010488* PROFILE EVEN THOUGH ITS 96 SLOTS STILL CARRY ZERO (1409-091).   *
010492       01  LK-PROFILE-HAS-DATA                PIC X(1).
010494           88  LK-PROFILE-HAS-DATA-YES             VALUE 'Y'.
010496           88  LK-PROFILE-HAS-DATA-NO              VALUE 'N'.
010498       EJECT
010700       PROCEDURE DIVISION USING LK-READING-COUNT
010800                                LK-READINGS-TABLE
010850                                LK-DAY-PROFILE
010900                                LK-PROFILE-HAS-DATA.
011000******************************************************************
011100*                        MAINLINE LOGIC                          *
011200******************************************************************
011300       0000-CONTROL-PROCESS.
011310           MOVE 0 TO WS-NON-NULL-READING-CNTR.
011320           SET LK-PROFILE-HAS-DATA-NO TO TRUE.
011400           PERFORM 1000-INITIALIZE-SLOTS
011500               THRU 1099-INITIALIZE-SLOTS-EXIT.
011600           PERFORM 2000-ACCUMULATE-READINGS
011700               THRU 2099-ACCUMULATE-READINGS-EXIT
011800               VARYING WS-READING-SUB FROM 1 BY 1
011900               UNTIL WS-READING-SUB > LK-READING-COUNT.
011910* EMPTY INPUT, NULL INPUT, OR ALL-NULL VALUES LEAVE THE 96 SLOTS  *
011920* AT ZERO BUT LK-PROFILE-HAS-DATA STAYS 'N' SO THE CALLER CAN     *
011930* TELL A TRUE EMPTY PROFILE FROM 96 GENUINE ZERO-VALUED SLOTS     *
011940* (REQUEST 1409-091).                                            *
011950           IF WS-NON-NULL-READING-CNTR > 0
011960               SET LK-PROFILE-HAS-DATA-YES TO TRUE
012000               PERFORM 3000-COMPUTE-SLOT-MEANS
012100                   THRU 3099-COMPUTE-SLOT-MEANS-EXIT
012200                   VARYING WS-SLOT-NDX FROM 1 BY 1
012300                   UNTIL WS-SLOT-NDX > WS-SLOTS-PER-DAY
012310           END-IF.
012400           GOBACK.
012500       EJECT
012600******************************************************************
012700*                 INITIALIZE THE 96 SLOT BUCKETS                 *
012800******************************************************************
012900       1000-INITIALIZE-SLOTS.
013000           PERFORM 1050-INITIALIZE-ONE-SLOT
013100               THRU 1059-INITIALIZE-ONE-SLOT-EXIT
013200               VARYING WS-SLOT-NDX FROM 1 BY 1
013300               UNTIL WS-SLOT-NDX > WS-SLOTS-PER-DAY.
013400       1099-INITIALIZE-SLOTS-EXIT.
013500           EXIT.
013600*
013700       1050-INITIALIZE-ONE-SLOT.
013800           MOVE 0 TO LK-SAMPLE-SUM-W(WS-SLOT-NDX)
014000                     LK-SAMPLE-COUNT(WS-SLOT-NDX).
014100           MOVE 0 TO LK-SLOT-VALUE(WS-SLOT-NDX).
014200           COMPUTE WS-SLOT-LABEL-HH =
014300               ((WS-SLOT-NDX - 1) * WS-MINUTES-PER-SLOT) / 60.
014400           COMPUTE WS-SLOT-LABEL-MM =
014500               ((WS-SLOT-NDX - 1) * WS-MINUTES-PER-SLOT) -
014600               (WS-SLOT-LABEL-HH * 60).
014700           STRING WS-SLOT-LABEL-HH DELIMITED BY SIZE
014800                  ':'             DELIMITED BY SIZE
014900                  WS-SLOT-LABEL-MM DELIMITED BY SIZE
015000               INTO LK-TIME-OF-DAY(WS-SLOT-NDX).
015100       1059-INITIALIZE-ONE-SLOT-EXIT.
015200           EXIT.
015300       EJECT
015400******************************************************************
015500*    BUCKET EACH READING TO ITS NEAREST QUARTER-HOUR SLOT.        *
015600*    A TIE (EXACTLY 7.5 MINUTES OFF) ROUNDS UP TO THE LATER SLOT. *
015700******************************************************************
015800       2000-ACCUMULATE-READINGS.
016000           IF LK-VALUE-IS-NULL(WS-READING-SUB)
016100               GO TO 2099-ACCUMULATE-READINGS-EXIT
016200           END-IF.
016300           MOVE LK-TIMESTAMP(WS-READING-SUB)(12:2) TO WS-HH-TEXT.
016400           MOVE LK-TIMESTAMP(WS-READING-SUB)(15:2) TO WS-MM-TEXT.
016500           IF WS-HH-TEXT NOT NUMERIC OR WS-MM-TEXT NOT NUMERIC
016600               GO TO 2099-ACCUMULATE-READINGS-EXIT
016700           END-IF.
016800           MOVE WS-HH-TEXT TO WS-HH-NUM.
016900           MOVE WS-MM-TEXT TO WS-MM-NUM.
017000           COMPUTE WS-MINUTES-OF-DAY = (WS-HH-NUM * 60) + WS-MM-NUM.
017100           DIVIDE WS-MINUTES-OF-DAY BY WS-MINUTES-PER-SLOT
017150               GIVING WS-SLOT-QUOTIENT
017200               REMAINDER WS-SLOT-REMAINDER.
017300           IF WS-SLOT-REMAINDER * 2 >= WS-MINUTES-PER-SLOT
017400               COMPUTE WS-ROUNDED-MINUTES =
017500                   WS-MINUTES-OF-DAY - WS-SLOT-REMAINDER
017600                   + WS-MINUTES-PER-SLOT
017700           ELSE
017800               COMPUTE WS-ROUNDED-MINUTES =
017900                   WS-MINUTES-OF-DAY - WS-SLOT-REMAINDER
018000           END-IF.
018100           IF WS-ROUNDED-MINUTES >= 1440
018200               MOVE 0 TO WS-ROUNDED-MINUTES
018300           END-IF.
018400           COMPUTE WS-SLOT-INDEX =
018500               (WS-ROUNDED-MINUTES / WS-MINUTES-PER-SLOT) + 1.
018600           ADD LK-VALUE(WS-READING-SUB)
018700               TO LK-SAMPLE-SUM-W(WS-SLOT-INDEX).
018800           ADD 1 TO LK-SAMPLE-COUNT(WS-SLOT-INDEX).
018810           ADD 1 TO WS-NON-NULL-READING-CNTR.
018900       2099-ACCUMULATE-READINGS-EXIT.
019000           EXIT.
019100       EJECT
019200******************************************************************
019300*    MEAN-W / 4000 GIVES THE KWH CONTRIBUTION OF ONE 15-MINUTE    *
019400*    SLOT AT THAT MEAN WATTAGE - SEE 1409-BR-014.  SLOTS WITH NO  *
019500*    SAMPLES IN THE SUPPLIED READINGS ARE LEFT AT ZERO.           *
019600******************************************************************
019700       3000-COMPUTE-SLOT-MEANS.
019800           IF LK-SAMPLE-COUNT(WS-SLOT-NDX) = 0
020000               MOVE 0 TO LK-SLOT-VALUE(WS-SLOT-NDX)
020100               GO TO 3099-COMPUTE-SLOT-MEANS-EXIT
020200           END-IF.
020300           COMPUTE WS-MEAN-W ROUNDED =
020400               LK-SAMPLE-SUM-W(WS-SLOT-NDX) /
020500               LK-SAMPLE-COUNT(WS-SLOT-NDX).
020600           COMPUTE LK-SLOT-VALUE(WS-SLOT-NDX) ROUNDED =
020700               WS-MEAN-W / WS-WATTS-PER-KWH-SLOT.
020800       3099-COMPUTE-SLOT-MEANS-EXIT.
020900           EXIT.
021000       EJECT
021100       END PROGRAM PVTSSCAL.
