000100******************************************************************
000200*                                                                *
000300*    PVTIMVAL  --  TIME-VALUE / DAY-TIME-VALUE PROFILE AREAS      *
000400*                                                                *
000500*    PV-TIME-VALUE IS ONE RAW (TIMESTAMP,POWER-W) READING PASSED  *
000600*    TO PVTSSCAL.  PV-DAY-PROFILE IS THE 96-SLOT QUARTER-HOUR     *
000700*    MEAN PROFILE PVTSSCAL HANDS BACK - SLOT 1 IS 00:00, SLOT 96  *
000800*    IS 23:45.                                                   *
000900*                                                                *
001000*    03/02/99  RVD  ORIGINAL LAYOUT - 1409 CONVERSION PROJECT     *
001100*    09/14/99  KTP  SLOT COUNT FIXED AT 96 PER REQUEST 1409-040   *
001200******************************************************************
001300    01  PV-TIME-VALUE.
001400        05  PVT-TIMESTAMP                    PIC X(25).
001500        05  PVT-VALUE-IND                     PIC X(1).
001600            88  PVT-VALUE-IS-NULL                 VALUE 'Y'.
001700        05  PVT-VALUE                         PIC S9(7)V9(2).
001750        05  FILLER                            PIC X(08).
001800*
001900    01  PV-DAY-PROFILE.
002000        05  PVD-SLOT OCCURS 96 TIMES
002100                     INDEXED BY PVD-SLOT-NDX.
002200            10  PVD-TIME-OF-DAY               PIC X(5).
002300            10  PVD-SAMPLE-SUM-W              PIC S9(9)V9(2) COMP-3.
002400            10  PVD-SAMPLE-COUNT              PIC 9(5) COMP-3.
002500            10  PVD-SLOT-VALUE                PIC S9(5)V9(6).
002550            10  FILLER                        PIC X(04).
002560*
002570*    PV-PROFILE-HAS-DATA TRAVELS WITH PV-DAY-PROFILE ON EVERY      *
002580*    CALL - 'N' MEANS THE INPUT SERIES WAS EMPTY OR ALL NULL AND   *
002590*    PV-DAY-PROFILE IS TO BE TREATED AS AN EMPTY PROFILE EVEN      *
002592*    THOUGH ITS 96 SLOTS CARRY ZERO (REQUEST 1409-091).            *
002594    01  PV-PROFILE-HAS-DATA               PIC X(1).
002596        88  PV-PROFILE-HAS-DATA-YES           VALUE 'Y'.
002598        88  PV-PROFILE-HAS-DATA-NO            VALUE 'N'.
002600******************************************************************
002700*    END OF PV-TIME-VALUE / PV-DAY-PROFILE                        *
002800******************************************************************
