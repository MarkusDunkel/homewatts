000100******************************************************************
000200*                                                                *
000300*    PVSTAMST  --  POWER STATION MASTER RECORD                   *
000400*                                                                *
000500*    ONE ENTRY PER SOLAR STATION ON THE SEMS FEED.  KEYED BY     *
000600*    STATION-ID ON THE MASTER FILE; LOOKUP BY STATION-NAME IS    *
000700*    USED DURING INGESTION TO AVOID CREATING DUPLICATE ROWS.     *
000800*                                                                *
000900*    01/15/99  RVD  ORIGINAL LAYOUT - 1409 CONVERSION PROJECT    *
001000*    06/02/99  RVD  ADDED ORG-NAME/ORG-CODE PER REQUEST 1409-014 *
001100*    11/09/99  KTP  Y2K REVIEW - CREATE-TIME IS STORED UTC       *
001200*    03/21/01  MFS  ADDED TURNON-TIME NULL INDICATOR             *
001300******************************************************************
001400    01  PV-STATION-MASTER.
001500        05  PVM-STATION-ID                  PIC 9(9).
001600        05  PVM-STATION-NAME                 PIC X(40).
001700        05  PVM-ADDRESS                      PIC X(60).
001800        05  PVM-LATITUDE-NULL-IND            PIC X(1).
001900            88  PVM-LATITUDE-IS-NULL             VALUE 'Y'.
002000        05  PVM-LATITUDE                     PIC S9(3)V9(6).
002100        05  PVM-LONGITUDE-NULL-IND           PIC X(1).
002200            88  PVM-LONGITUDE-IS-NULL            VALUE 'Y'.
002300        05  PVM-LONGITUDE                    PIC S9(3)V9(6).
002400        05  PVM-CAPACITY-KWP                 PIC S9(5)V9(3).
002500        05  PVM-BATTERY-CAPACITY-KWH         PIC S9(5)V9(3).
002600        05  PVM-STATION-TYPE                 PIC X(12).
002700        05  PVM-STATUS                       PIC X(10).
002800        05  PVM-ORG-NAME                     PIC X(30).
002900        05  PVM-ORG-CODE                     PIC X(10).
003000        05  PVM-TURNON-TIME-NULL-IND         PIC X(1).
003100            88  PVM-TURNON-TIME-IS-NULL          VALUE 'Y'.
003200        05  PVM-TURNON-TIME                  PIC X(19).
003300        05  PVM-CREATE-TIME                  PIC X(25).
003400*    ALTERNATE VIEW - LATITUDE SPLIT INTO DEGREE/FRACTION FOR     *
003500*    THE NIGHTLY GEO-FENCE REPORT (FVSTGEO, NOT IN THIS BATCH)    *
003600        05  PVM-LATITUDE-PARTS REDEFINES PVM-LATITUDE.
003700            10  PVM-LAT-DEGREES              PIC S9(3).
003800            10  PVM-LAT-FRACTION              PIC 9(6).
003900        05  FILLER                           PIC X(20).
004000******************************************************************
004100*    END OF PV-STATION-MASTER                                    *
004200******************************************************************
