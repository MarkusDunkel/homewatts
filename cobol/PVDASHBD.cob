000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. PVDASHBD.
000300       AUTHOR. M. FONSECA-SOUZA.
000400       INSTALLATION. CK SYSTEMS - 1409 BATCH GROUP.
000500       DATE-WRITTEN. 04/20/99.
000600       DATE-COMPILED.
000700       SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  BUILDS DASHBOARD EXTRACT RECORDS PER STATION ON THE DASHRUN    *
001200*  PARAMETER FILE - A 'C' ROW CARRYING THE STATION MASTER FIELDS  *
001300*  AND THE CURRENT SNAPSHOT (VIA PVMEASXT MODE C), FOLLOWED BY AN *
001400*  'H' ROW FOR EACH SNAPSHOT IN THE REQUESTED HISTORY WINDOW (VIA *
001500*  PVMEASXT MODE H), ALL ON DASHOUT.                              *
001600*                                                                *
001700*J    JCL..                                                      *
001800*                                                                *
001900* //PVDASHBD EXEC PGM=PVDASHBD                                   *
002000* //SYSOUT   DD SYSOUT=*                                         *
002100* //DASHRUN  DD DISP=SHR,DSN=P54.PV.BASEB.DASHRUN                *
002200* //STAMSTR  DD DISP=SHR,DSN=P54.PV.BASEB.STATIONS                *
002300* //FLOWHST  DD DISP=SHR,DSN=P54.PV.BASEB.POWERFLOW               *
002400* //DASHOUT  DD DISP=(,CATLG,CATLG),UNIT=USER,SPACE=(CYL,(5,3))  *
002500*                                                                *
002600*P    ENTRY PARAMETERS..                                         *
002700*     NONE.                                                      *
002800*                                                                *
002900*E    ERRORS DETECTED BY THIS ELEMENT..                          *
003000*     STATION NOT ON FILE - SKIPPED, NOT AN ABEND (1409-BR-040). *
003100*                                                                *
003200*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
003300*                                                                *
003400*     PVMEASXT ---- CURRENT AND HISTORY SNAPSHOT EXTRACTS        *
003500*                                                                *
003600*U    USER CONSTANTS AND TABLES REFERENCED..                     *
003700*     NONE.                                                      *
003800*                                                                *
003900******************************************************************
004000*    CHANGE LOG                                                  *
004100*    ----------                                                  *
004200*    04/20/99  MFS  ORIGINAL - 1409 CONVERSION PROJECT            *
004300*    08/02/99  RVD  HISTORY WINDOW NOW CARRIED ON DASHRUN INSTEAD *
004400*                   OF BEING A FIXED LAST-7-DAYS RANGE            *
004500*    11/09/99  MFS  Y2K REVIEW - STATION NOT FOUND NOW SKIPS THE  *
004600*                   REQUEST RATHER THAN ABENDING                  *
004700*    02/18/00  JBT  DASHBOARD RUN COUNTS ADDED TO SYSOUT          *
004750*    06/14/01  RVD  DASHOUT ROW NOW CARRIES THE FULL CURRENT      *
004760*                   SNAPSHOT (BATTERY-W/LOAD-W/GRID-W/GENSET-W/   *
004770*                   MICROGRID-W/TIMESTAMP) AND WRITES ONE 'H' ROW *
004780*                   PER HISTORY SNAPSHOT INSTEAD OF JUST A COUNT  *
004790*                   (1409-BR-061)                                *
004800******************************************************************
004900       ENVIRONMENT DIVISION.
005000       CONFIGURATION SECTION.
005100       SPECIAL-NAMES.
005200           C01 IS TOP-OF-FORM
005300           CLASS NUMERIC-TEXT IS '0' THRU '9'
005400           UPSI-0 IS PVB-RERUN-SWITCH.
005500       INPUT-OUTPUT SECTION.
005600       FILE-CONTROL.
005700           SELECT DASHBOARD-REQUESTS
005800               ASSIGN TO DASHRUN
005900               ORGANIZATION IS LINE SEQUENTIAL
006000               FILE STATUS IS FS-DASHRUN.
006100           SELECT POWER-STATIONS
006200               ASSIGN TO STAMSTR
006300               ORGANIZATION IS INDEXED
006400               ACCESS MODE IS RANDOM
006500               RECORD KEY IS PVM-STATION-ID
006600               FILE STATUS IS FS-STAMSTR.
006700           SELECT DASHBOARD-EXTRACTS
006800               ASSIGN TO DASHOUT
006900               ORGANIZATION IS LINE SEQUENTIAL
007000               FILE STATUS IS FS-DASHOUT.
007100       DATA DIVISION.
007200       FILE SECTION.
007300       FD  DASHBOARD-REQUESTS.
007400       01  DASHBOARD-REQUESTS-REC.
007500           05  DRQ-STATION-ID                  PIC 9(9).
007600           05  DRQ-FROM-TIMESTAMP                PIC X(25).
007700           05  DRQ-TO-TIMESTAMP                   PIC X(25).
007800           05  FILLER                              PIC X(30).
007900       FD  POWER-STATIONS.
008000       01  POWER-STATIONS-REC.
008100           COPY PVSTAMST.
008200       FD  DASHBOARD-EXTRACTS.
008300       01  DASHBOARD-EXTRACTS-REC                PIC X(200).
008400       EJECT
008500       WORKING-STORAGE SECTION.
008600       01  FILLER PIC X(32) VALUE 'PVDASHBD WORKING STORAGE BEGINS'.
008700******************************************************************
008800*    FILE STATUS AREAS                                           *
008900******************************************************************
009000       01  FS-DASHRUN                        PIC X(2).
009100           88  FS-DASHRUN-OK                     VALUE '00'.
009200           88  FS-DASHRUN-EOF                     VALUE '10'.
009300       01  FS-STAMSTR                         PIC X(2).
009400           88  FS-STAMSTR-OK                      VALUE '00'.
009500           88  FS-STAMSTR-NOTFND                  VALUE '23'.
009600       01  FS-DASHOUT                         PIC X(2).
009700           88  FS-DASHOUT-OK                      VALUE '00'.
009800       01  WS-SWITCHES.
009900           05  WS-DASHRUN-EOF-IND             PIC X(1) VALUE 'N'.
010000               88  WS-DASHRUN-EOF                 VALUE 'Y'.
010100           05  WS-STATION-FOUND-IND           PIC X(1) VALUE 'N'.
010200               88  WS-STATION-FOUND                VALUE 'Y'.
010300           05  WS-CURRENT-FOUND-IND            PIC X(1) VALUE 'N'.
010400               88  WS-CURRENT-FOUND                 VALUE 'Y'.
010500           05  WS-HISTORY-FOUND-IND            PIC X(1) VALUE 'N'.
010600               88  WS-HISTORY-FOUND                  VALUE 'Y'.
010605               05  FILLER                    PIC X(04).
010700       EJECT
010800******************************************************************
010900*    RUN COUNTERS                                                 *
011000******************************************************************
011100       01  WS-RUN-COUNTERS.
011200           05  WS-REQUESTS-READ-CNTR            PIC S9(7) COMP-3
011300                                                VALUE +0.
011400           05  WS-STATIONS-SKIPPED-CNTR          PIC S9(7) COMP-3
011500                                                VALUE +0.
011600           05  WS-DASHBOARDS-WRITTEN-CNTR         PIC S9(7) COMP-3
011700                                                VALUE +0.
011710           05  WS-HISTORY-ROWS-WRITTEN-CNTR       PIC S9(7) COMP-3
011720                                                VALUE +0.
011730           05  FILLER                    PIC X(04).
011800       EJECT
011900******************************************************************
012000*    CURRENT SNAPSHOT RESULT AREA (LK-RESULT-TABLE SHAPE, ROW 1)  *
012100******************************************************************
012200       01  WS-CURRENT-RESULT.
012300           05  WG-ROW OCCURS 1 TIMES.
012400               10  WG-STATION-ID                PIC 9(9).
012500               10  WG-TIMESTAMP                  PIC X(25).
012600               10  WG-PV-W-IND                   PIC X(1).
012700               10  WG-PV-W                        PIC S9(7)V9(2).
012800               10  WG-BATTERY-W-IND                PIC X(1).
012900               10  WG-BATTERY-W                     PIC S9(7)V9(2).
013000               10  WG-LOAD-W-IND                     PIC X(1).
013100               10  WG-LOAD-W                          PIC S9(7)V9(2).
013200               10  WG-GRID-W-IND                       PIC X(1).
013300               10  WG-GRID-W                            PIC S9(7)V9(2).
013400               10  WG-GENSET-W-IND                       PIC X(1).
013500               10  WG-GENSET-W                            PIC S9(7)V9(2).
013600               10  WG-MICROGRID-W-IND                      PIC X(1).
013700               10  WG-MICROGRID-W                           PIC S9(7)V9(2).
013800               10  WG-SOC-PERCENT-IND                        PIC X(1).
013900               10  WG-SOC-PERCENT                             PIC S9(3)V9(2).
013905               05  FILLER                    PIC X(04).
014000       01  WS-CURRENT-COUNT                    PIC 9(5) COMP.
014010* ALTERNATE SIGNED VIEW OF THE CURRENT-ROW COUNT, USED ONLY WHEN  *
014020* THE RERUN SWITCH IS ON TO TRACE A FETCH THAT RETURNED NONE.     *
014030       01  WS-CURRENT-COUNT-SIGNED REDEFINES WS-CURRENT-COUNT
014040                                  PIC 9(5).
014100       EJECT
014200******************************************************************
014300*    HISTORY RESULT AREA (LK-RESULT-TABLE SHAPE, UP TO 2000 ROWS) *
014400******************************************************************
014500       01  WS-HISTORY-RESULT.
014600           05  WH-ROW OCCURS 1 TO 2000 TIMES
014700                      DEPENDING ON WS-HISTORY-COUNT
014800                      INDEXED BY WH-NDX.
014900               10  WH-STATION-ID                PIC 9(9).
015000               10  WH-TIMESTAMP                  PIC X(25).
015100               10  WH-PV-W-IND                   PIC X(1).
015200               10  WH-PV-W                        PIC S9(7)V9(2).
015300               10  WH-BATTERY-W-IND                PIC X(1).
015400               10  WH-BATTERY-W                     PIC S9(7)V9(2).
015500               10  WH-LOAD-W-IND                     PIC X(1).
015600               10  WH-LOAD-W                          PIC S9(7)V9(2).
015700               10  WH-GRID-W-IND                       PIC X(1).
015800               10  WH-GRID-W                            PIC S9(7)V9(2).
015900               10  WH-GENSET-W-IND                       PIC X(1).
016000               10  WH-GENSET-W                            PIC S9(7)V9(2).
016100               10  WH-MICROGRID-W-IND                      PIC X(1).
016200               10  WH-MICROGRID-W                           PIC S9(7)V9(2).
016300               10  WH-SOC-PERCENT-IND                        PIC X(1).
016400               10  WH-SOC-PERCENT                             PIC S9(3)V9(2).
016405               05  FILLER                    PIC X(04).
016500       01  WS-HISTORY-COUNT                  PIC 9(5) COMP.
016600* ALTERNATE VIEW OF THE HISTORY COUNT, USED ONLY WHEN THE RERUN    *
016700* SWITCH IS ON TO TRACE A SUSPICIOUSLY LARGE ROW COUNT SIGNED.    *
016800       01  WS-HISTORY-COUNT-SIGNED REDEFINES WS-HISTORY-COUNT
016900                                  PIC 9(5).
017000       EJECT
017100******************************************************************
017200*    ONE DASHBOARD OUTPUT ROW - RECORD TYPE 'C' CARRIES THE       *
017300*    STATION MASTER FIELDS AND THE CURRENT MEASUREMENT (ALL       *
017320*    SEVEN POWER FIELDS PLUS SOC) AND THE HISTORY ROW COUNT;      *
017340*    RECORD TYPE 'H' CARRIES ONE HISTORY SNAPSHOT PER ROW -       *
017360*    PV-W, BATTERY-W, LOAD-W, GRID-W AND SOC-PERCENT, PER THE     *
017380*    history() EXTRACT (1409-BR-061).                            *
017400******************************************************************
017410       01  WS-DASHBOARD-LINE.
017415           05  WD-RECORD-TYPE                  PIC X(1).
017420               88  WD-CURRENT-ROW                  VALUE 'C'.
017425               88  WD-HISTORY-ROW                   VALUE 'H'.
017430           05  WD-STATION-ID                   PIC 9(9).
017435           05  FILLER                            PIC X(1).
017440           05  WD-STATION-NAME                    PIC X(40).
017445           05  FILLER                              PIC X(1).
017450           05  WD-TIMESTAMP                          PIC X(25).
017455           05  FILLER                                  PIC X(1).
017460           05  WD-PV-W                                  PIC -(7)9.99.
017465           05  FILLER                                     PIC X(1).
017470           05  WD-BATTERY-W                                PIC -(7)9.99.
017475           05  FILLER                                        PIC X(1).
017480           05  WD-LOAD-W                                      PIC -(7)9.99.
017485           05  FILLER                                           PIC X(1).
017490           05  WD-GRID-W                                         PIC -(7)9.99.
017495           05  FILLER                                              PIC X(1).
017500* GENSET-W AND MICROGRID-W ARE CARRIED ON THE CURRENT ROW ONLY -  *
017505* history() DOES NOT INCLUDE THEM (1409-BR-061); THEY ARE SPACES  *
017510* ON EVERY HISTORY ROW.                                           *
017515           05  WD-GENSET-W                                        PIC -(7)9.99.
017520           05  FILLER                                               PIC X(1).
017525           05  WD-MICROGRID-W                                       PIC -(7)9.99.
017530           05  FILLER                                                PIC X(1).
017535           05  WD-SOC-PERCENT                                       PIC -(3)9.99.
017540           05  FILLER                                               PIC X(1).
017545           05  WD-HISTORY-ROW-COUNT                               PIC ZZZZ9.
017550           05  FILLER                                              PIC X(37).
018410* RAW-CHARACTER VIEW OF THE OUTPUT ROW, DUMPED UNDER THE RERUN     *
018420* SWITCH WHEN A CALLER REPORTS A GARBLED DASHBOARD LINE.           *
018430       01  WS-DASHBOARD-LINE-RAW REDEFINES WS-DASHBOARD-LINE.
018440           05  FILLER                                     PIC X(200).
018500       EJECT
018600       LINKAGE SECTION.
018700       EJECT
018800       PROCEDURE DIVISION.
018900******************************************************************
019000*                        MAINLINE LOGIC                          *
019100******************************************************************
019200       0000-CONTROL-PROCESS.
019300           PERFORM 1000-OPEN-FILES
019400               THRU 1099-OPEN-FILES-EXIT.
019500           PERFORM 1100-READ-NEXT-REQUEST
019600               THRU 1199-READ-NEXT-REQUEST-EXIT.
019700           PERFORM 2000-PROCESS-ONE-REQUEST
019800               THRU 2099-PROCESS-ONE-REQUEST-EXIT
019900               UNTIL WS-DASHRUN-EOF.
020000           PERFORM 3000-CLOSE-FILES
020100               THRU 3099-CLOSE-FILES-EXIT.
020200           PERFORM 3900-DISPLAY-SUMMARY
020300               THRU 3999-DISPLAY-SUMMARY-EXIT.
020400           GOBACK.
020500       EJECT
020600******************************************************************
020700*                      OPEN / READ / CLOSE                       *
020800******************************************************************
020900       1000-OPEN-FILES.
021000           OPEN INPUT  DASHBOARD-REQUESTS
021100                INPUT  POWER-STATIONS
021200                OUTPUT DASHBOARD-EXTRACTS.
021300           IF NOT FS-DASHRUN-OK
021400               DISPLAY 'ERROR OPENING DASHRUN: ' FS-DASHRUN
021500               GO TO EOJ99-ABEND
021600           END-IF.
021700       1099-OPEN-FILES-EXIT.
021800           EXIT.
021900*
022000       1100-READ-NEXT-REQUEST.
022100           READ DASHBOARD-REQUESTS.
022200           EVALUATE TRUE
022300               WHEN FS-DASHRUN-OK
022400                   ADD 1 TO WS-REQUESTS-READ-CNTR
022500               WHEN FS-DASHRUN-EOF
022600                   SET WS-DASHRUN-EOF TO TRUE
022700               WHEN OTHER
022800                   DISPLAY 'ERROR READING DASHRUN: ' FS-DASHRUN
022900                   GO TO EOJ99-ABEND
023000           END-EVALUATE.
023100       1199-READ-NEXT-REQUEST-EXIT.
023200           EXIT.
023300       EJECT
023400******************************************************************
023500*                 VALIDATE / BUILD / WRITE ONE ROW                *
023600******************************************************************
023700       2000-PROCESS-ONE-REQUEST.
023800           MOVE DRQ-STATION-ID TO PVM-STATION-ID.
023900           READ POWER-STATIONS
024000               INVALID KEY
024100                   SET WS-STATION-FOUND TO FALSE
024200               NOT INVALID KEY
024300                   SET WS-STATION-FOUND TO TRUE
024400           END-READ.
024500           IF NOT WS-STATION-FOUND
024600               DISPLAY 'POWER STATION NOT FOUND - SKIPPED - '
024700                        DRQ-STATION-ID
024800               ADD 1 TO WS-STATIONS-SKIPPED-CNTR
024900           ELSE
025000               PERFORM 2100-FETCH-CURRENT
025100                   THRU 2199-FETCH-CURRENT-EXIT
025200               PERFORM 2200-FETCH-HISTORY
025300                   THRU 2299-FETCH-HISTORY-EXIT
025400               PERFORM 2300-BUILD-DASHBOARD-LINE
025500                   THRU 2399-BUILD-DASHBOARD-LINE-EXIT
025550               PERFORM 2400-WRITE-HISTORY-ROWS
025560                   THRU 2499-WRITE-HISTORY-ROWS-EXIT
025800           END-IF.
025900           PERFORM 1100-READ-NEXT-REQUEST
026000               THRU 1199-READ-NEXT-REQUEST-EXIT.
026100       2099-PROCESS-ONE-REQUEST-EXIT.
026200           EXIT.
026300*
026400       2100-FETCH-CURRENT.
026500           SET WS-CURRENT-FOUND TO FALSE.
026600           MOVE 0 TO WS-CURRENT-COUNT.
026700           CALL 'PVMEASXT' USING 'C' DRQ-STATION-ID
026800               DRQ-FROM-TIMESTAMP DRQ-TO-TIMESTAMP
026900               WS-CURRENT-FOUND-IND WS-CURRENT-COUNT
027000               WS-CURRENT-RESULT.
027100       2199-FETCH-CURRENT-EXIT.
027200           EXIT.
027300*
027400       2200-FETCH-HISTORY.
027500           SET WS-HISTORY-FOUND TO FALSE.
027600           MOVE 0 TO WS-HISTORY-COUNT.
027700           CALL 'PVMEASXT' USING 'H' DRQ-STATION-ID
027800               DRQ-FROM-TIMESTAMP DRQ-TO-TIMESTAMP
027900               WS-HISTORY-FOUND-IND WS-HISTORY-COUNT
028000               WS-HISTORY-RESULT.
028100       2299-FETCH-HISTORY-EXIT.
028200           EXIT.
028300*
028400       2300-BUILD-DASHBOARD-LINE.
028410           MOVE SPACES TO WS-DASHBOARD-LINE.
028420           SET WD-CURRENT-ROW TO TRUE.
028430           MOVE PVM-STATION-ID   TO WD-STATION-ID.
028440           MOVE PVM-STATION-NAME TO WD-STATION-NAME.
028450           MOVE WS-HISTORY-COUNT TO WD-HISTORY-ROW-COUNT.
028460           IF WS-CURRENT-FOUND
028470               MOVE WG-TIMESTAMP(1) TO WD-TIMESTAMP
028480               IF NOT WG-PV-W-IND(1) = 'Y'
028490                   MOVE WG-PV-W(1) TO WD-PV-W
028500               END-IF
028510               IF NOT WG-BATTERY-W-IND(1) = 'Y'
028520                   MOVE WG-BATTERY-W(1) TO WD-BATTERY-W
028530               END-IF
028540               IF NOT WG-LOAD-W-IND(1) = 'Y'
028550                   MOVE WG-LOAD-W(1) TO WD-LOAD-W
028560               END-IF
028570               IF NOT WG-GRID-W-IND(1) = 'Y'
028580                   MOVE WG-GRID-W(1) TO WD-GRID-W
028590               END-IF
028600               IF NOT WG-GENSET-W-IND(1) = 'Y'
028610                   MOVE WG-GENSET-W(1) TO WD-GENSET-W
028620               END-IF
028630               IF NOT WG-MICROGRID-W-IND(1) = 'Y'
028640                   MOVE WG-MICROGRID-W(1) TO WD-MICROGRID-W
028650               END-IF
028660               IF NOT WG-SOC-PERCENT-IND(1) = 'Y'
028670                   MOVE WG-SOC-PERCENT(1) TO WD-SOC-PERCENT
028680               END-IF
028690           END-IF.
028700           WRITE DASHBOARD-EXTRACTS-REC FROM WS-DASHBOARD-LINE.
028710           ADD 1 TO WS-DASHBOARDS-WRITTEN-CNTR.
028720       2399-BUILD-DASHBOARD-LINE-EXIT.
028730           EXIT.
028740*
028750* WRITES ONE 'H' ROW PER HISTORY SNAPSHOT RETURNED BY PVMEASXT     *
028760* MODE H - THE HISTORY LIST ITSELF, NOT JUST ITS COUNT.           *
028770       2400-WRITE-HISTORY-ROWS.
028780           IF WS-HISTORY-FOUND AND WS-HISTORY-COUNT > 0
028790               PERFORM 2410-WRITE-ONE-HISTORY-ROW
028800                   THRU 2419-WRITE-ONE-HISTORY-ROW-EXIT
028810                   VARYING WH-NDX FROM 1 BY 1
028820                   UNTIL WH-NDX > WS-HISTORY-COUNT
028830           END-IF.
028840       2499-WRITE-HISTORY-ROWS-EXIT.
028850           EXIT.
028860*
028870       2410-WRITE-ONE-HISTORY-ROW.
028880           MOVE SPACES TO WS-DASHBOARD-LINE.
028890           SET WD-HISTORY-ROW TO TRUE.
028900           MOVE WH-STATION-ID(WH-NDX) TO WD-STATION-ID.
028910           MOVE PVM-STATION-NAME      TO WD-STATION-NAME.
028920           MOVE WH-TIMESTAMP(WH-NDX)  TO WD-TIMESTAMP.
028930           IF NOT WH-PV-W-IND(WH-NDX) = 'Y'
028940               MOVE WH-PV-W(WH-NDX) TO WD-PV-W
028950           END-IF.
028960           IF NOT WH-BATTERY-W-IND(WH-NDX) = 'Y'
028970               MOVE WH-BATTERY-W(WH-NDX) TO WD-BATTERY-W
028980           END-IF.
028990           IF NOT WH-LOAD-W-IND(WH-NDX) = 'Y'
029000               MOVE WH-LOAD-W(WH-NDX) TO WD-LOAD-W
029010           END-IF.
029020           IF NOT WH-GRID-W-IND(WH-NDX) = 'Y'
029030               MOVE WH-GRID-W(WH-NDX) TO WD-GRID-W
029040           END-IF.
029050           IF NOT WH-SOC-PERCENT-IND(WH-NDX) = 'Y'
029060               MOVE WH-SOC-PERCENT(WH-NDX) TO WD-SOC-PERCENT
029070           END-IF.
029080           WRITE DASHBOARD-EXTRACTS-REC FROM WS-DASHBOARD-LINE.
029090           ADD 1 TO WS-HISTORY-ROWS-WRITTEN-CNTR.
029100       2419-WRITE-ONE-HISTORY-ROW-EXIT.
029110           EXIT.
029900       EJECT
030000******************************************************************
030100*                      CLOSE / SUMMARY                           *
030200******************************************************************
030300       3000-CLOSE-FILES.
030400           CLOSE DASHBOARD-REQUESTS POWER-STATIONS DASHBOARD-EXTRACTS.
030500       3099-CLOSE-FILES-EXIT.
030600           EXIT.
030700*
030800       3900-DISPLAY-SUMMARY.
030900           DISPLAY 'PVDASHBD RUN SUMMARY'.
031000           DISPLAY 'REQUESTS READ         : ' WS-REQUESTS-READ-CNTR.
031100           DISPLAY 'STATIONS SKIPPED      : ' WS-STATIONS-SKIPPED-CNTR.
031200           DISPLAY 'DASHBOARDS WRITTEN    : ' WS-DASHBOARDS-WRITTEN-CNTR.
031250           DISPLAY 'HISTORY ROWS WRITTEN  : ' WS-HISTORY-ROWS-WRITTEN-CNTR.
031300       3999-DISPLAY-SUMMARY-EXIT.
031400           EXIT.
031500       EJECT
031600******************************************************************
031700*                         ABEND                                  *
031800******************************************************************
031900       EOJ99-ABEND.
032000           DISPLAY 'PROGRAM ABENDING - PVDASHBD'.
032100           PERFORM 3000-CLOSE-FILES
032200               THRU 3099-CLOSE-FILES-EXIT.
032300           MOVE 16 TO RETURN-CODE.
032400           GOBACK.
032500       EJECT
032600       END PROGRAM PVDASHBD.
