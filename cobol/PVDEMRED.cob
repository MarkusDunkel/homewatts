000100       IDENTIFICATION DIVISION.
000200       PROGRAM-ID. PVDEMRED.
000300       AUTHOR. K. PALOMBO.
000400       INSTALLATION. CK SYSTEMS - 1409 BATCH GROUP.
000500       DATE-WRITTEN. 03/16/99.
000600       DATE-COMPILED.
000700       SECURITY.  COMPANY CONFIDENTIAL - INTERNAL USE ONLY.
000800******************************************************************
000900*                                                                *
001000*A    ABSTRACT..                                                 *
001100*  VALIDATES ONE DEMO-ACCESS CLAIM PER INPUT RECORD ON DEMRUN,     *
001200*  LOOKS UP OR CREATES THE DEMO-KEY AND DEMO USER, INCREMENTS      *
001300*  THE ACTIVATION COUNT, AND WRITES ONE AUDIT RECORD PER SUCCESS.  *
001400*  A REJECTED CLAIM IS LOGGED TO DEMRPT WITH ITS REASON AND        *
001500*  NOTHING ELSE IS WRITTEN FOR IT (1409-BR-061).                  *
001600*                                                                *
001700*J    JCL..                                                      *
001800*                                                                *
001900* //PVDEMRED EXEC PGM=PVDEMRED                                   *
002000* //SYSOUT   DD SYSOUT=*                                         *
002100* //DEMRUN   DD DISP=SHR,DSN=P54.PV.BASEB.DEMRUN                 *
002200* //DEMOKEYS DD DISP=SHR,DSN=P54.PV.BASEB.DEMOKEYS               *
002300* //USERACCT DD DISP=SHR,DSN=P54.PV.BASEB.USERACCT               *
002400* //DEMAUDIT DD DISP=(,CATLG,CATLG),UNIT=USER,SPACE=(CYL,(2,1))  *
002500* //DEMRPT   DD SYSOUT=*                                         *
002600*                                                                *
002700*P    ENTRY PARAMETERS..                                         *
002800*     NONE.                                                      *
002900*                                                                *
003000*E    ERRORS DETECTED BY THIS ELEMENT..                          *
003100*     BAD SCOPE, REVOKED KEY, EXPIRED KEY, ACTIVATION LIMIT -     *
003200*     ALL LOGGED TO DEMRPT, NOT AN ABEND (1409-BR-062).           *
003300*                                                                *
003400*C    ELEMENTS INVOKED BY THIS ELEMENT..                         *
003500*     NONE.                                                      *
003600*                                                                *
003700*U    USER CONSTANTS AND TABLES REFERENCED..                     *
003800*     WS-DEFAULT-MAX-ACTIVATIONS, WS-KEY-VALID-DAYS BELOW.       *
003900*                                                                *
004000******************************************************************
004100*    CHANGE LOG                                                  *
004200*    ----------                                                  *
004300*    03/16/99  KTP  ORIGINAL - 1409 CONVERSION PROJECT            *
004400*    11/30/99  KTP  MAX-ACTIVATIONS DEFAULT RAISED 2 TO 3 PER     *
004500*                   MARKETING REQUEST 1409-061                   *
004600*    01/05/00  RVD  Y2K REVIEW - EXPIRES-AT ROLLOVER NOW CHECKS    *
004700*                   FOR LEAP YEARS CORRECTLY PAST 1999             *
004800*    06/14/00  JBT  COLLISION REREAD ON CONCURRENT KEY CREATE     *
004900*                   NOW REUSES THE WINNING ROW PER REQUEST 1409-  *
005000*                   070 INSTEAD OF FAILING THE CLAIM              *
005010*    09/19/01  RVD  KEYS-CREATED-CNTR/USERS-CREATED-CNTR WERE      *
005020*                   DOUBLE-COUNTING COLLISION CLAIMS - THE         *
005030*                   COLLISION REREAD'S OWN '00' STATUS WAS BEING   *
005040*                   MISTAKEN FOR "THIS RUN CREATED IT."  COUNTERS  *
005050*                   NOW BUMP FROM A CREATED-SWITCH SET ONLY ON THE *
005060*                   WRITE'S OWN NOT-INVALID-KEY PATH (1409-094)    *
005070*    10/02/01  RVD  UAC-EMAIL WAS BEING SET TO THE LOCAL PART ONLY  *
005080*                   WITH NO DOMAIN - NOW STRINGS '@DEMO.PV' ONTO    *
005090*                   THE DERIVED LOCAL PART PER REQUEST 1409-096     *
005100******************************************************************
005200       ENVIRONMENT DIVISION.
005300       CONFIGURATION SECTION.
005400       SPECIAL-NAMES.
005500           C01 IS TOP-OF-FORM
005600           CLASS ALPHA-TEXT IS 'A' THRU 'Z'
005700           UPSI-0 IS PVB-RERUN-SWITCH.
005800       INPUT-OUTPUT SECTION.
005900       FILE-CONTROL.
006000           SELECT DEMO-CLAIMS-IN
006100               ASSIGN TO DEMRUN
006200               ORGANIZATION IS LINE SEQUENTIAL
006300               FILE STATUS IS FS-DEMRUN.
006400           SELECT DEMO-KEYS
006500               ASSIGN TO DEMOKEYS
006600               ORGANIZATION IS INDEXED
006700               ACCESS MODE IS DYNAMIC
006800               RECORD KEY IS DMK-DEDUPE-KEY
006900               FILE STATUS IS FS-DEMOKEY.
007000           SELECT USER-ACCOUNTS
007100               ASSIGN TO USERACCT
007200               ORGANIZATION IS INDEXED
007300               ACCESS MODE IS DYNAMIC
007400               RECORD KEY IS UAC-DEMO-ORG
007500               FILE STATUS IS FS-USERAC.
007600           SELECT DEMO-REDEMPTIONS
007700               ASSIGN TO DEMAUDIT
007800               ORGANIZATION IS LINE SEQUENTIAL
007900               FILE STATUS IS FS-DEMAUD.
008000           SELECT DEMO-REJECT-REPORT
008100               ASSIGN TO DEMRPT
008200               ORGANIZATION IS LINE SEQUENTIAL
008300               FILE STATUS IS FS-DEMRPT.
008400       DATA DIVISION.
008500       FILE SECTION.
008600******************************************************************
008700*    INBOUND CLAIM ROW - ORG/KEY-ID/SCOPE FROM THE TOKEN PLUS     *
008800*    THE REQUEST CONTEXT AND THE FEEDER'S "REDEEMED-AT" READING.  *
008900******************************************************************
009000       FD  DEMO-CLAIMS-IN.
009100       01  DEMO-CLAIMS-IN-REC.
009200           05  DIC-ORG                         PIC X(60).
009300           05  DIC-KEY-ID                        PIC X(20).
009400           05  DIC-SCOPE                          PIC X(10).
009500           05  DIC-CLIENT-IP                       PIC X(39).
009600           05  DIC-USER-AGENT                        PIC X(60).
009700           05  DIC-REDEEMED-AT                        PIC X(25).
009800           05  FILLER                                   PIC X(10).
009900******************************************************************
010000*    DEMO-KEY MASTER - ALSO CARRIES THE CLAIM/REDEMPTION/USER     *
010100*    LAYOUTS FROM THE SAME COPYBOOK AS SIBLING RECORD FORMATS SO  *
010200*    THEY ARE DECLARED EXACTLY ONCE FOR THE WHOLE PROGRAM.        *
010300******************************************************************
010400       FD  DEMO-KEYS.
010500       01  DEMO-KEYS-REC.
010520           05  DMK-DEDUPE-KEY.
010540               10  DMK-KEY-ID                   PIC X(20).
010560               10  DMK-ORG                        PIC X(60).
010580           05  DMK-SCOPE                          PIC X(10).
010600           05  DMK-REVOKED-FLAG                   PIC X(1).
010610               88  DMK-REVOKED                        VALUE 'Y'.
010620           05  DMK-EXPIRES-AT-IND                 PIC X(1).
010630               88  DMK-EXPIRES-AT-IS-NULL              VALUE 'Y'.
010640           05  DMK-EXPIRES-AT                      PIC X(25).
010650           05  DMK-FIRST-USED-AT-IND               PIC X(1).
010660               88  DMK-FIRST-USED-AT-IS-NULL            VALUE 'Y'.
010670           05  DMK-FIRST-USED-AT                    PIC X(25).
010680           05  DMK-LAST-USED-AT-IND                  PIC X(1).
010690               88  DMK-LAST-USED-AT-IS-NULL              VALUE 'Y'.
010700           05  DMK-LAST-USED-AT                       PIC X(25).
010710           05  DMK-ACTIVATIONS                         PIC 9(4) COMP-3.
010720           05  DMK-MAX-ACTIVATIONS                      PIC 9(4) COMP-3.
010730           05  FILLER                                    PIC X(20).
010740       FD  USER-ACCOUNTS.
010800       01  USER-ACCOUNTS-REC.
010900           05  UAC-DEMO-ORG                      PIC X(60).
011000           05  UAC-EMAIL                          PIC X(60).
011100           05  UAC-PASSWORD-HASH                   PIC X(60).
011200           05  UAC-ROLE-USER-IND                    PIC X(1).
011300               88  UAC-ROLE-USER                        VALUE 'Y'.
011400           05  UAC-ROLE-DEMO-IND                    PIC X(1).
011500               88  UAC-ROLE-DEMO                        VALUE 'Y'.
011600           05  FILLER                                 PIC X(20).
011700       FD  DEMO-REDEMPTIONS.
011800       01  DEMO-REDEMPTIONS-REC.
011900           05  DRO-KEY-ID                        PIC X(20).
012000           05  DRO-ORG                            PIC X(60).
012100           05  DRO-IP                              PIC X(39).
012200           05  DRO-USER-AGENT                       PIC X(60).
012300           05  DRO-REDEEMED-AT                        PIC X(25).
012400           05  FILLER                                   PIC X(10).
012500       FD  DEMO-REJECT-REPORT.
012600       01  DEMO-REJECT-REPORT-REC                 PIC X(132).
012700       EJECT
012800       WORKING-STORAGE SECTION.
012900       01  FILLER PIC X(32) VALUE 'PVDEMRED WORKING STORAGE BEGINS'.
012905*
012908* SCRATCH ITEMS FOR 2420-DERIVE-DEMO-EMAIL - SUBSCRIPT AND ONE-CHAR*
012910* WORK CELL, NEITHER OF WHICH IS CARRIED IN ANY RECORD OR COUNTER *
012912* GROUP, SO THEY STAND ALONE AT THE 77 LEVEL PER HOUSE PRACTICE.  *
012914       77  WS-EMAIL-SUB                         PIC 9(2) COMP-3.
012916       77  WS-EMAIL-CH                           PIC X(1).
012920******************************************************************
012940*    CLAIM / KEY / REDEMPTION / USER ASSEMBLY AREAS - ONE COPY OF *
012950*    PVDEMKEY FOR THE WHOLE PROGRAM.  THE PHYSICAL FILE RECORDS   *
012960*    ABOVE CARRY THEIR OWN DMK-/UAC-/DRO-/DIC- FIELD NAMES AND    *
012970*    ARE MOVED INTO AND OUT OF THESE AREAS AROUND EACH I/O CALL.  *
012980******************************************************************
012990       COPY PVDEMKEY.
013000******************************************************************
013100*    FILE STATUS AREAS                                           *
013200******************************************************************
013300       01  FS-DEMRUN                          PIC X(2).
013400           88  FS-DEMRUN-OK                       VALUE '00'.
013500           88  FS-DEMRUN-EOF                       VALUE '10'.
013600       01  FS-DEMOKEY                          PIC X(2).
013700           88  FS-DEMOKEY-OK                       VALUE '00'.
013800           88  FS-DEMOKEY-NOTFND                   VALUE '23'.
013900       01  FS-USERAC                            PIC X(2).
014000           88  FS-USERAC-OK                         VALUE '00'.
014100           88  FS-USERAC-NOTFND                     VALUE '23'.
014200       01  FS-DEMAUD                             PIC X(2).
014300           88  FS-DEMAUD-OK                          VALUE '00'.
014400       01  FS-DEMRPT                              PIC X(2).
014500           88  FS-DEMRPT-OK                           VALUE '00'.
014600       EJECT
014700******************************************************************
014800*    SWITCHES AND RUN CONSTANTS                                  *
014900******************************************************************
015000       01  WS-SWITCHES.
015100           05  WS-DEMRUN-EOF-IND                PIC X(1) VALUE 'N'.
015200               88  WS-DEMRUN-EOF                     VALUE 'Y'.
015300           05  WS-KEY-FOUND-IND                 PIC X(1) VALUE 'N'.
015400               88  WS-KEY-FOUND                      VALUE 'Y'.
015500           05  WS-USER-FOUND-IND                  PIC X(1) VALUE 'N'.
015600               88  WS-USER-FOUND                      VALUE 'Y'.
015700           05  WS-REJECT-IND                       PIC X(1) VALUE 'N'.
015800               88  WS-REJECT                           VALUE 'Y'.
015810*
015820* SET BY 2100/2400 BEFORE THE COLLISION-REREAD OVERWRITES FS-DEMOKEY/ *
015830* FS-USERAC WITH THE REREAD'S OWN '00' STATUS - THE CREATED-CNTRS    *
015840* ARE BUMPED FROM THESE SWITCHES, NEVER FROM THE FILE STATUS AFTER   *
015850* THE REREAD (REQUEST 1409-094).                                    *
015860           05  WS-KEY-CREATED-IND                  PIC X(1) VALUE 'N'.
015870               88  WS-KEY-WAS-CREATED                   VALUE 'Y'.
015880           05  WS-USER-CREATED-IND                 PIC X(1) VALUE 'N'.
015890               88  WS-USER-WAS-CREATED                  VALUE 'Y'.
015895               05  FILLER                    PIC X(04).
015900       01  WS-RUN-CONSTANTS.
016000           05  WS-DEFAULT-MAX-ACTIVATIONS        PIC 9(4) COMP-3
016100                                                 VALUE 3.
016200           05  WS-KEY-VALID-DAYS                  PIC 9(3) COMP-3
016300                                                 VALUE 10.
016305           05  FILLER                    PIC X(04).
016400       01  WS-REJECT-REASON                      PIC X(40).
016500       EJECT
016600******************************************************************
016700*    RUN COUNTERS                                                *
016800******************************************************************
016900       01  WS-RUN-COUNTERS.
017000           05  WS-CLAIMS-READ-CNTR                PIC S9(7) COMP-3
017100                                                  VALUE +0.
017200           05  WS-CLAIMS-REJECTED-CNTR             PIC S9(7) COMP-3
017300                                                  VALUE +0.
017400           05  WS-KEYS-CREATED-CNTR                 PIC S9(7) COMP-3
017500                                                  VALUE +0.
017600           05  WS-USERS-CREATED-CNTR                 PIC S9(7) COMP-3
017700                                                  VALUE +0.
017800           05  WS-REDEMPTIONS-WRITTEN-CNTR             PIC S9(7) COMP-3
017900                                                  VALUE +0.
017905           05  FILLER                    PIC X(04).
018000       EJECT
018100******************************************************************
018200*    "NOW" FOR THIS CLAIM - CARRIED IN BY THE FEEDER JOB ON        *
018300*    DIC-REDEEMED-AT AS YYYY-MM-DDTHH:MM:SS+HH:MM (25 BYTES,       *
018400*    SAME SHAPE AS THE POWERFLOW STAMPS ON PVINGEST) SO EVERY      *
018500*    PARAGRAPH IN THIS RUN SEES ONE CONSISTENT CLOCK READING.      *
018600******************************************************************
018700       01  WS-NOW-STAMP                          PIC X(25).
018800       01  WS-NOW-STAMP-BROKEN-OUT REDEFINES WS-NOW-STAMP.
018900           05  WS-NOW-YEAR                         PIC 9(4).
019000           05  FILLER                                PIC X(1).
019100           05  WS-NOW-MONTH                          PIC 9(2).
019200           05  FILLER                                  PIC X(1).
019300           05  WS-NOW-DAY                              PIC 9(2).
019400           05  FILLER                                    PIC X(15).
019500       01  WS-EXPIRES-STAMP                        PIC X(25).
019600       01  WS-EXPIRES-STAMP-BROKEN-OUT REDEFINES WS-EXPIRES-STAMP.
019700           05  WS-EXP-YEAR                           PIC 9(4).
019800           05  FILLER                                  PIC X(1).
019900           05  WS-EXP-MONTH                            PIC 9(2).
020000           05  FILLER                                    PIC X(1).
020100           05  WS-EXP-DAY                                PIC 9(2).
020200           05  FILLER                                      PIC X(15).
020300       01  WS-DAYS-IN-MONTH-TABLE.
020400           05  FILLER                         PIC 9(2) VALUE 31.
020500           05  FILLER                         PIC 9(2) VALUE 28.
020600           05  FILLER                         PIC 9(2) VALUE 31.
020700           05  FILLER                         PIC 9(2) VALUE 30.
020800           05  FILLER                         PIC 9(2) VALUE 31.
020900           05  FILLER                         PIC 9(2) VALUE 30.
021000           05  FILLER                         PIC 9(2) VALUE 31.
021100           05  FILLER                         PIC 9(2) VALUE 31.
021200           05  FILLER                         PIC 9(2) VALUE 30.
021300           05  FILLER                         PIC 9(2) VALUE 31.
021400           05  FILLER                         PIC 9(2) VALUE 30.
021500           05  FILLER                         PIC 9(2) VALUE 31.
021600       01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TABLE.
021700           05  WS-DAYS-IN-MONTH-ENT OCCURS 12 TIMES
021800                                   INDEXED BY WS-DIM-NDX
021900                                   PIC 9(2).
022000       01  WS-DATE-WORK-AREAS.
022100           05  WS-DAYS-REMAINING                PIC 9(3) COMP-3.
022200           05  WS-THIS-MONTH-DAYS                PIC 9(2) COMP-3.
022300           05  WS-IS-LEAP-YEAR-IND                PIC X(1).
022350               88  WS-IS-LEAP-YEAR                    VALUE 'Y'.
022380           05  WS-LEAP-DIV-QUOTIENT                PIC 9(6) COMP-3.
022390           05  WS-LEAP-DIV-REMAINDER                PIC 9(4) COMP-3.
022395           05  FILLER                    PIC X(04).
022500       EJECT
022600******************************************************************
022700*    DERIVED DEMO E-MAIL WORK AREA                               *
022800******************************************************************
022900       01  WS-EMAIL-WORK.
023000           05  WS-EMAIL-LOCAL-PART               PIC X(32).
023100           05  WS-EMAIL-LOCAL-LEN                  PIC 9(2) COMP-3.
023400           05  WS-PREV-WAS-HYPHEN-IND                PIC X(1).
023500               88  WS-PREV-WAS-HYPHEN                     VALUE 'Y'.
023505               05  FILLER                    PIC X(04).
023600       EJECT
023700       LINKAGE SECTION.
023800       EJECT
023900       PROCEDURE DIVISION.
024000******************************************************************
024100*                        MAINLINE LOGIC                          *
024200******************************************************************
024300       0000-CONTROL-PROCESS.
024400           PERFORM 1000-OPEN-FILES
024500               THRU 1099-OPEN-FILES-EXIT.
024600           PERFORM 1100-READ-NEXT-CLAIM
024700               THRU 1199-READ-NEXT-CLAIM-EXIT.
024800           PERFORM 2000-PROCESS-ONE-CLAIM
024900               THRU 2099-PROCESS-ONE-CLAIM-EXIT
025000               UNTIL WS-DEMRUN-EOF.
025100           PERFORM 3000-CLOSE-FILES
025200               THRU 3099-CLOSE-FILES-EXIT.
025300           PERFORM 3900-DISPLAY-SUMMARY
025400               THRU 3999-DISPLAY-SUMMARY-EXIT.
025500           GOBACK.
025600       EJECT
025700******************************************************************
025800*                      OPEN / READ / CLOSE                       *
025900******************************************************************
026000       1000-OPEN-FILES.
026100           OPEN INPUT  DEMO-CLAIMS-IN
026200                I-O    DEMO-KEYS
026300                I-O    USER-ACCOUNTS
026400                OUTPUT DEMO-REDEMPTIONS
026500                OUTPUT DEMO-REJECT-REPORT.
026600           IF NOT FS-DEMRUN-OK
026700               DISPLAY 'ERROR OPENING DEMRUN: ' FS-DEMRUN
026800               GO TO EOJ99-ABEND
026900           END-IF.
027000       1099-OPEN-FILES-EXIT.
027100           EXIT.
027200*
027300       1100-READ-NEXT-CLAIM.
027400           READ DEMO-CLAIMS-IN.
027500           EVALUATE TRUE
027600               WHEN FS-DEMRUN-OK
027700                   ADD 1 TO WS-CLAIMS-READ-CNTR
027800                   MOVE DIC-ORG     TO PVJ-ORG
027900                   MOVE DIC-KEY-ID  TO PVJ-KEY-ID
028000                   MOVE DIC-SCOPE   TO PVJ-SCOPE
028100                   MOVE DIC-REDEEMED-AT TO WS-NOW-STAMP
028200               WHEN FS-DEMRUN-EOF
028300                   SET WS-DEMRUN-EOF TO TRUE
028400               WHEN OTHER
028500                   DISPLAY 'ERROR READING DEMRUN: ' FS-DEMRUN
028600                   GO TO EOJ99-ABEND
028700           END-EVALUATE.
028800       1199-READ-NEXT-CLAIM-EXIT.
028900           EXIT.
029000       EJECT
029100******************************************************************
029200*               VALIDATE / REDEEM / AUDIT ONE CLAIM               *
029300*    CHECKED IN THE FIXED ORDER REQUIRED BY 1409-BR-062 - SCOPE,  *
029400*    REVOKED, EXPIRED, ACTIVATION LIMIT - FIRST FAILURE WINS.     *
029500******************************************************************
029600       2000-PROCESS-ONE-CLAIM.
029700           SET WS-REJECT TO FALSE.
029800           MOVE SPACES TO WS-REJECT-REASON.
029900           IF PVJ-SCOPE NOT = 'demo'
030000               SET WS-REJECT TO TRUE
030100               MOVE 'DEMO TOKEN HAS INVALID SCOPE' TO WS-REJECT-REASON
030200           END-IF.
030300           IF NOT WS-REJECT
030400               PERFORM 2100-LOOKUP-OR-CREATE-KEY
030500                   THRU 2199-LOOKUP-OR-CREATE-KEY-EXIT
030600           END-IF.
030700           IF NOT WS-REJECT AND PVK-REVOKED
030800               SET WS-REJECT TO TRUE
030900               MOVE 'DEMO KEY HAS BEEN REVOKED' TO WS-REJECT-REASON
031000           END-IF.
031100           IF NOT WS-REJECT AND NOT PVK-EXPIRES-AT-IS-NULL
031200               AND PVK-EXPIRES-AT < WS-NOW-STAMP
031300                   SET WS-REJECT TO TRUE
031400                   MOVE 'DEMO KEY HAS EXPIRED' TO WS-REJECT-REASON
031500           END-IF.
031600           IF NOT WS-REJECT
031700               AND PVK-ACTIVATIONS NOT < PVK-MAX-ACTIVATIONS
031800                   SET WS-REJECT TO TRUE
031900                   MOVE 'DEMO KEY ACTIVATION LIMIT REACHED'
032000                       TO WS-REJECT-REASON
032100           END-IF.
032200           IF WS-REJECT
032300               PERFORM 2900-WRITE-REJECT-LINE
032400                   THRU 2999-WRITE-REJECT-LINE-EXIT
032500               ADD 1 TO WS-CLAIMS-REJECTED-CNTR
032600           ELSE
032700               PERFORM 2200-APPLY-ACTIVATION
032800                   THRU 2299-APPLY-ACTIVATION-EXIT
032900               PERFORM 2400-LOOKUP-OR-CREATE-USER
033000                   THRU 2499-LOOKUP-OR-CREATE-USER-EXIT
033100               PERFORM 2500-WRITE-REDEMPTION-AUDIT
033200                   THRU 2599-WRITE-REDEMPTION-AUDIT-EXIT
033300           END-IF.
033400           PERFORM 1100-READ-NEXT-CLAIM
033500               THRU 1199-READ-NEXT-CLAIM-EXIT.
033600       2099-PROCESS-ONE-CLAIM-EXIT.
033700           EXIT.
033800       EJECT
033900******************************************************************
034000*    LOOK UP THE DEMO KEY BY KEY-ID + ORG; CREATE IT WITH DEFAULT  *
034100*    MAX-ACTIVATIONS WHEN ABSENT.  A CONCURRENT CREATE COLLISION   *
034200*    IS REREAD AND REUSED RATHER THAN FAILING THE CLAIM            *
034300*    (1409-BR-070).                                                *
034400******************************************************************
034500       2100-LOOKUP-OR-CREATE-KEY.
034600           MOVE PVJ-KEY-ID TO DMK-KEY-ID.
034700           MOVE PVJ-ORG    TO DMK-ORG.
034800           READ DEMO-KEYS
034900               INVALID KEY
035000                   SET WS-KEY-FOUND TO FALSE
035100               NOT INVALID KEY
035200                   SET WS-KEY-FOUND TO TRUE
035300           END-READ.
035400           IF WS-KEY-FOUND
035450               PERFORM 2110-MOVE-DMK-TO-PVK
035460                   THRU 2119-MOVE-DMK-TO-PVK-EXIT
035470           ELSE
035500               INITIALIZE PV-DEMO-KEY
035600               MOVE PVJ-KEY-ID TO PVK-KEY-ID
035700               MOVE PVJ-ORG    TO PVK-ORG
035800               MOVE PVJ-SCOPE  TO PVK-SCOPE
035900               SET PVK-EXPIRES-AT-IS-NULL     TO TRUE
036000               SET PVK-FIRST-USED-AT-IS-NULL  TO TRUE
036100               SET PVK-LAST-USED-AT-IS-NULL   TO TRUE
036200               MOVE 0 TO PVK-ACTIVATIONS
036300               MOVE WS-DEFAULT-MAX-ACTIVATIONS TO PVK-MAX-ACTIVATIONS
036350               PERFORM 2120-MOVE-PVK-TO-DMK
036360                   THRU 2129-MOVE-PVK-TO-DMK-EXIT
036370               MOVE 'N' TO WS-KEY-CREATED-IND
036400               WRITE DEMO-KEYS-REC
036500                   INVALID KEY
036600*    A CONCURRENT CLAIM ALREADY CREATED THIS KEY - REREAD AND       *
036700*    CARRY ON AS IF WE HAD FOUND IT THE FIRST TIME.  THE REREAD'S   *
036710*    OWN '00' STATUS MUST NOT BE MISTAKEN FOR THIS WRITE HAVING     *
036720*    CREATED THE KEY - WS-KEY-CREATED-IND STAYS 'N' (1409-094).     *
036800                       READ DEMO-KEYS
036900                           INVALID KEY
037000                               DISPLAY 'UNEXPECTED DEMOKEYS STATUS: '
037100                                   FS-DEMOKEY
037200                               GO TO EOJ99-ABEND
037300                       END-READ
037350                       PERFORM 2110-MOVE-DMK-TO-PVK
037360                           THRU 2119-MOVE-DMK-TO-PVK-EXIT
037380                   NOT INVALID KEY
037390                       SET WS-KEY-WAS-CREATED TO TRUE
037400               END-WRITE
037500               IF WS-KEY-WAS-CREATED
037600                   ADD 1 TO WS-KEYS-CREATED-CNTR
037700               END-IF
037800           END-IF.
037900       2199-LOOKUP-OR-CREATE-KEY-EXIT.
038000           EXIT.
038010*
038020******************************************************************
038030*    DMK- (PHYSICAL RECORD) AND PVK- (ASSEMBLY AREA) MIRROR EACH  *
038040*    OTHER FIELD FOR FIELD - SEE THE FD AND PVDEMKEY COPYBOOK.    *
038050******************************************************************
038060       2110-MOVE-DMK-TO-PVK.
038070           MOVE DMK-KEY-ID           TO PVK-KEY-ID.
038080           MOVE DMK-ORG              TO PVK-ORG.
038090           MOVE DMK-SCOPE            TO PVK-SCOPE.
038100           MOVE DMK-REVOKED-FLAG     TO PVK-REVOKED-FLAG.
038110           MOVE DMK-EXPIRES-AT-IND   TO PVK-EXPIRES-AT-IND.
038120           MOVE DMK-EXPIRES-AT       TO PVK-EXPIRES-AT.
038130           MOVE DMK-FIRST-USED-AT-IND TO PVK-FIRST-USED-AT-IND.
038140           MOVE DMK-FIRST-USED-AT    TO PVK-FIRST-USED-AT.
038150           MOVE DMK-LAST-USED-AT-IND TO PVK-LAST-USED-AT-IND.
038160           MOVE DMK-LAST-USED-AT     TO PVK-LAST-USED-AT.
038170           MOVE DMK-ACTIVATIONS      TO PVK-ACTIVATIONS.
038180           MOVE DMK-MAX-ACTIVATIONS  TO PVK-MAX-ACTIVATIONS.
038190       2119-MOVE-DMK-TO-PVK-EXIT.
038200           EXIT.
038210*
038220       2120-MOVE-PVK-TO-DMK.
038230           MOVE PVK-KEY-ID           TO DMK-KEY-ID.
038240           MOVE PVK-ORG              TO DMK-ORG.
038250           MOVE PVK-SCOPE            TO DMK-SCOPE.
038260           MOVE PVK-REVOKED-FLAG     TO DMK-REVOKED-FLAG.
038270           MOVE PVK-EXPIRES-AT-IND   TO DMK-EXPIRES-AT-IND.
038280           MOVE PVK-EXPIRES-AT       TO DMK-EXPIRES-AT.
038290           MOVE PVK-FIRST-USED-AT-IND TO DMK-FIRST-USED-AT-IND.
038300           MOVE PVK-FIRST-USED-AT    TO DMK-FIRST-USED-AT.
038310           MOVE PVK-LAST-USED-AT-IND TO DMK-LAST-USED-AT-IND.
038320           MOVE PVK-LAST-USED-AT     TO DMK-LAST-USED-AT.
038330           MOVE PVK-ACTIVATIONS      TO DMK-ACTIVATIONS.
038340           MOVE PVK-MAX-ACTIVATIONS  TO DMK-MAX-ACTIVATIONS.
038350       2129-MOVE-PVK-TO-DMK-EXIT.
038360           EXIT.
038400       EJECT
038500******************************************************************
038600*    APPLY ONE ACTIVATION - FIRST USE SETS FIRST-USED-AT/           *
038700*    EXPIRES-AT, EVERY USE BUMPS ACTIVATIONS AND LAST-USED-AT.      *
038800******************************************************************
038900       2200-APPLY-ACTIVATION.
039000           IF PVK-FIRST-USED-AT-IS-NULL
039100               SET PVK-FIRST-USED-AT-IS-NULL TO FALSE
039200               MOVE WS-NOW-STAMP TO PVK-FIRST-USED-AT
039300               PERFORM 2250-COMPUTE-EXPIRES-AT
039400                   THRU 2259-COMPUTE-EXPIRES-AT-EXIT
039500               SET PVK-EXPIRES-AT-IS-NULL TO FALSE
039600               MOVE WS-EXPIRES-STAMP TO PVK-EXPIRES-AT
039700           END-IF.
039800           ADD 1 TO PVK-ACTIVATIONS.
039900           SET PVK-LAST-USED-AT-IS-NULL TO FALSE.
040000           MOVE WS-NOW-STAMP TO PVK-LAST-USED-AT.
040050           PERFORM 2120-MOVE-PVK-TO-DMK
040060               THRU 2129-MOVE-PVK-TO-DMK-EXIT.
040100           REWRITE DEMO-KEYS-REC.
040150           IF NOT FS-DEMOKEY-OK
040200               DISPLAY 'ERROR REWRITING DEMOKEYS: ' FS-DEMOKEY
040250               GO TO EOJ99-ABEND
040300           END-IF.
040350       2299-APPLY-ACTIVATION-EXIT.
040400           EXIT.
040500       EJECT
040600******************************************************************
040700*    EXPIRES-AT = NOW + WS-KEY-VALID-DAYS DAYS, CIVIL-DATE ROLL    *
040800*    (THE TIME-OF-DAY PORTION AND ZONE OFFSET CARRY THROUGH        *
040900*    UNCHANGED FROM THE CLAIM'S OWN "NOW" READING).                *
041000******************************************************************
041100       2250-COMPUTE-EXPIRES-AT.
041200           MOVE WS-NOW-STAMP TO WS-EXPIRES-STAMP.
041300           MOVE WS-KEY-VALID-DAYS TO WS-DAYS-REMAINING.
041400           PERFORM 2255-ADD-ONE-DAY
041500               THRU 2255-ADD-ONE-DAY-EXIT
041600               UNTIL WS-DAYS-REMAINING = 0.
041700       2259-COMPUTE-EXPIRES-AT-EXIT.
041800           EXIT.
041900*
042000       2255-ADD-ONE-DAY.
042100           SET WS-IS-LEAP-YEAR TO FALSE.
042150           DIVIDE WS-EXP-YEAR BY 4 GIVING WS-LEAP-DIV-QUOTIENT
042160               REMAINDER WS-LEAP-DIV-REMAINDER.
042200           IF WS-LEAP-DIV-REMAINDER = 0
042300               SET WS-IS-LEAP-YEAR TO TRUE
042400           END-IF.
042450           DIVIDE WS-EXP-YEAR BY 100 GIVING WS-LEAP-DIV-QUOTIENT
042460               REMAINDER WS-LEAP-DIV-REMAINDER.
042500           IF WS-LEAP-DIV-REMAINDER = 0
042550               DIVIDE WS-EXP-YEAR BY 400 GIVING WS-LEAP-DIV-QUOTIENT
042560                   REMAINDER WS-LEAP-DIV-REMAINDER
042600               IF WS-LEAP-DIV-REMAINDER NOT = 0
042700                   SET WS-IS-LEAP-YEAR TO FALSE
042750               END-IF
042800           END-IF.
042900           SET WS-DIM-NDX TO WS-EXP-MONTH.
043000           MOVE WS-DAYS-IN-MONTH-ENT(WS-DIM-NDX) TO WS-THIS-MONTH-DAYS.
043100           IF WS-EXP-MONTH = 2 AND WS-IS-LEAP-YEAR
043200               MOVE 29 TO WS-THIS-MONTH-DAYS
043300           END-IF.
043400           IF WS-EXP-DAY >= WS-THIS-MONTH-DAYS
043500               MOVE 1 TO WS-EXP-DAY
043600               IF WS-EXP-MONTH = 12
043700                   MOVE 1 TO WS-EXP-MONTH
043800                   ADD 1 TO WS-EXP-YEAR
043900               ELSE
044000                   ADD 1 TO WS-EXP-MONTH
044100               END-IF
044200           ELSE
044300               ADD 1 TO WS-EXP-DAY
044400           END-IF.
044500           SUBTRACT 1 FROM WS-DAYS-REMAINING.
044600       2255-ADD-ONE-DAY-EXIT.
044700           EXIT.
044800       EJECT
044900******************************************************************
045000*    LOOK UP THE DEMO USER BY ORG; CREATE IT ON FIRST USE WITH     *
045100*    THE DERIVED DEMO E-MAIL AND ROLES USER + DEMO.                *
045200******************************************************************
045300       2400-LOOKUP-OR-CREATE-USER.
045400           MOVE PVJ-ORG TO UAC-DEMO-ORG.
045500           READ USER-ACCOUNTS
045600               INVALID KEY
045700                   SET WS-USER-FOUND TO FALSE
045800               NOT INVALID KEY
045900                   SET WS-USER-FOUND TO TRUE
046000           END-READ.
046100           IF NOT WS-USER-FOUND
046200               PERFORM 2420-DERIVE-DEMO-EMAIL
046300                   THRU 2429-DERIVE-DEMO-EMAIL-EXIT
046400               MOVE SPACES TO USER-ACCOUNTS-REC
046420               MOVE PVJ-ORG TO PVU-DEMO-ORG
046440               STRING WS-EMAIL-LOCAL-PART DELIMITED BY SPACE
046460                      '@demo.pv'           DELIMITED BY SIZE
046480                   INTO PVU-EMAIL
046500               MOVE 'DEMOPASSWORDHASH1409' TO PVU-PASSWORD-HASH
046600               SET PVU-ROLE-USER TO TRUE
046650               SET PVU-ROLE-DEMO TO TRUE
046680               PERFORM 2410-MOVE-PVU-TO-UAC
046690                   THRU 2419-MOVE-PVU-TO-UAC-EXIT
046950               MOVE 'N' TO WS-USER-CREATED-IND
047000               WRITE USER-ACCOUNTS-REC
047100                   INVALID KEY
047200*    A CONCURRENT CLAIM ALREADY CREATED THIS DEMO USER - REREAD    *
047300*    AND CARRY ON AS IF WE HAD FOUND IT THE FIRST TIME.  THE       *
047320*    REREAD'S OWN '00' STATUS MUST NOT BE MISTAKEN FOR THIS WRITE  *
047340*    HAVING CREATED THE USER - WS-USER-CREATED-IND STAYS 'N'       *
047360*    (1409-094).                                                  *
047400                       READ USER-ACCOUNTS
047500                           INVALID KEY
047600                               DISPLAY 'UNEXPECTED USERACCT STATUS: '
047700                                   FS-USERAC
047800                               GO TO EOJ99-ABEND
047900                       END-READ
047950                   NOT INVALID KEY
047960                       SET WS-USER-WAS-CREATED TO TRUE
048000               END-WRITE
048100               IF WS-USER-WAS-CREATED
048200                   ADD 1 TO WS-USERS-CREATED-CNTR
048300               END-IF
048400           END-IF.
048500       2499-LOOKUP-OR-CREATE-USER-EXIT.
048600           EXIT.
048610*
048620******************************************************************
048630*    PVU- (ASSEMBLY AREA) AND UAC- (PHYSICAL RECORD) MIRROR EACH  *
048640*    OTHER FIELD FOR FIELD - SEE THE FD AND PVDEMKEY COPYBOOK.    *
048650******************************************************************
048660       2410-MOVE-PVU-TO-UAC.
048670           MOVE PVU-DEMO-ORG       TO UAC-DEMO-ORG.
048680           MOVE PVU-EMAIL          TO UAC-EMAIL.
048690           MOVE PVU-PASSWORD-HASH  TO UAC-PASSWORD-HASH.
048700           MOVE PVU-ROLE-USER-IND  TO UAC-ROLE-USER-IND.
048710           MOVE PVU-ROLE-DEMO-IND  TO UAC-ROLE-DEMO-IND.
048720       2419-MOVE-PVU-TO-UAC-EXIT.
048730           EXIT.
048740       EJECT
048800******************************************************************
048900*    DEMO E-MAIL DERIVATION (1409-BR-063) - LOWERCASE THE ORG,    *
049000*    COLLAPSE EVERY RUN OF NON-ALPHANUMERICS TO ONE HYPHEN, TRIM   *
049100*    LEADING/TRAILING HYPHENS, TRUNCATE TO 32, 'DEMO' IF EMPTY.    *
049200******************************************************************
049300       2420-DERIVE-DEMO-EMAIL.
049400           MOVE SPACES TO WS-EMAIL-LOCAL-PART.
049500           MOVE 0 TO WS-EMAIL-LOCAL-LEN.
049600           SET WS-PREV-WAS-HYPHEN TO FALSE.
049700           MOVE 1 TO WS-EMAIL-SUB.
049800           PERFORM 2425-PROCESS-ONE-ORG-CHAR
049900               THRU 2425-PROCESS-ONE-ORG-CHAR-EXIT
050000               VARYING WS-EMAIL-SUB FROM 1 BY 1
050100               UNTIL WS-EMAIL-SUB > 60
050200               OR WS-EMAIL-LOCAL-LEN = 32.
050300           PERFORM 2427-TRIM-TRAILING-HYPHEN
050400               THRU 2427-TRIM-TRAILING-HYPHEN-EXIT.
050500           IF WS-EMAIL-LOCAL-LEN = 0
050600               MOVE 'demo' TO WS-EMAIL-LOCAL-PART
050700           END-IF.
050800       2429-DERIVE-DEMO-EMAIL-EXIT.
050900           EXIT.
051000*
051100       2425-PROCESS-ONE-ORG-CHAR.
051200           MOVE PVJ-ORG(WS-EMAIL-SUB:1) TO WS-EMAIL-CH.
051300           INSPECT WS-EMAIL-CH CONVERTING
051350               'ABCDEFGHIJKLMNOPQRSTUVWXYZ' TO
051400               'abcdefghijklmnopqrstuvwxyz'.
051600           IF (WS-EMAIL-CH >= 'a' AND WS-EMAIL-CH <= 'z')
051700               OR (WS-EMAIL-CH >= '0' AND WS-EMAIL-CH <= '9')
051800               IF WS-EMAIL-LOCAL-LEN < 32
051900                   ADD 1 TO WS-EMAIL-LOCAL-LEN
052000                   MOVE WS-EMAIL-CH
052100                       TO WS-EMAIL-LOCAL-PART(WS-EMAIL-LOCAL-LEN:1)
052200               END-IF
052300               SET WS-PREV-WAS-HYPHEN TO FALSE
052400           ELSE
052500               IF NOT WS-PREV-WAS-HYPHEN AND WS-EMAIL-LOCAL-LEN > 0
052600                   AND WS-EMAIL-LOCAL-LEN < 32
052700                       ADD 1 TO WS-EMAIL-LOCAL-LEN
052800                       MOVE '-'
052900                           TO WS-EMAIL-LOCAL-PART(WS-EMAIL-LOCAL-LEN:1)
053000                       SET WS-PREV-WAS-HYPHEN TO TRUE
053100               END-IF
053200           END-IF.
053300       2425-PROCESS-ONE-ORG-CHAR-EXIT.
053400           EXIT.
053500*
053600       2427-TRIM-TRAILING-HYPHEN.
053700           IF WS-EMAIL-LOCAL-LEN > 0
053800               AND WS-EMAIL-LOCAL-PART(WS-EMAIL-LOCAL-LEN:1) = '-'
053900                   SUBTRACT 1 FROM WS-EMAIL-LOCAL-LEN
054000           END-IF.
054100       2427-TRIM-TRAILING-HYPHEN-EXIT.
054200           EXIT.
054300       EJECT
054400******************************************************************
054500*                    AUDIT AND REJECT OUTPUT                     *
054600******************************************************************
054700       2500-WRITE-REDEMPTION-AUDIT.
054710           MOVE PVJ-KEY-ID        TO PVD-KEY-ID.
054720           MOVE PVJ-ORG           TO PVD-ORG.
054730           MOVE DIC-CLIENT-IP     TO PVD-IP.
054740           MOVE DIC-USER-AGENT    TO PVD-USER-AGENT.
054750           MOVE WS-NOW-STAMP      TO PVD-REDEEMED-AT.
054760           PERFORM 2510-MOVE-PVD-TO-DRO
054770               THRU 2519-MOVE-PVD-TO-DRO-EXIT.
055300           WRITE DEMO-REDEMPTIONS-REC.
055400           IF FS-DEMAUD-OK
055500               ADD 1 TO WS-REDEMPTIONS-WRITTEN-CNTR
055600           ELSE
055700               DISPLAY 'ERROR WRITING DEMAUDIT: ' FS-DEMAUD
055800               GO TO EOJ99-ABEND
055900           END-IF.
056000       2599-WRITE-REDEMPTION-AUDIT-EXIT.
056100           EXIT.
056110*
056120******************************************************************
056130*    PVD- (ASSEMBLY AREA) AND DRO- (PHYSICAL RECORD) MIRROR EACH   *
056140*    OTHER FIELD FOR FIELD - SEE THE FD AND PVDEMKEY COPYBOOK.     *
056150******************************************************************
056160       2510-MOVE-PVD-TO-DRO.
056170           MOVE PVD-KEY-ID        TO DRO-KEY-ID.
056180           MOVE PVD-ORG           TO DRO-ORG.
056190           MOVE PVD-IP            TO DRO-IP.
056200           MOVE PVD-USER-AGENT    TO DRO-USER-AGENT.
056210           MOVE PVD-REDEEMED-AT   TO DRO-REDEEMED-AT.
056220       2519-MOVE-PVD-TO-DRO-EXIT.
056230           EXIT.
056240*
056300       2900-WRITE-REJECT-LINE.
056400           MOVE SPACES TO DEMO-REJECT-REPORT-REC.
056500           STRING PVJ-ORG DELIMITED BY SIZE
056600                  '  KEY='  DELIMITED BY SIZE
056700                  PVJ-KEY-ID DELIMITED BY SIZE
056800                  '  '      DELIMITED BY SIZE
056900                  WS-REJECT-REASON DELIMITED BY SIZE
057000               INTO DEMO-REJECT-REPORT-REC.
057100           WRITE DEMO-REJECT-REPORT-REC.
057200       2999-WRITE-REJECT-LINE-EXIT.
057300           EXIT.
057400       EJECT
057500******************************************************************
057600*                      CLOSE / SUMMARY                           *
057700******************************************************************
057800       3000-CLOSE-FILES.
057900           CLOSE DEMO-CLAIMS-IN DEMO-KEYS USER-ACCOUNTS
058000                 DEMO-REDEMPTIONS DEMO-REJECT-REPORT.
058100       3099-CLOSE-FILES-EXIT.
058200           EXIT.
058300*
058400       3900-DISPLAY-SUMMARY.
058500           DISPLAY 'PVDEMRED RUN SUMMARY'.
058600           DISPLAY 'CLAIMS READ           : ' WS-CLAIMS-READ-CNTR.
058700           DISPLAY 'CLAIMS REJECTED       : ' WS-CLAIMS-REJECTED-CNTR.
058800           DISPLAY 'KEYS CREATED          : ' WS-KEYS-CREATED-CNTR.
058900           DISPLAY 'USERS CREATED         : ' WS-USERS-CREATED-CNTR.
059000           DISPLAY 'REDEMPTIONS WRITTEN   : ' WS-REDEMPTIONS-WRITTEN-CNTR.
059100       3999-DISPLAY-SUMMARY-EXIT.
059200           EXIT.
059300       EJECT
059400******************************************************************
059500*                         ABEND                                  *
059600******************************************************************
059700       EOJ99-ABEND.
059800           DISPLAY 'PROGRAM ABENDING - PVDEMRED'.
059900           PERFORM 3000-CLOSE-FILES
060000               THRU 3099-CLOSE-FILES-EXIT.
060100           MOVE 16 TO RETURN-CODE.
060200           GOBACK.
060300       EJECT
060400       END PROGRAM PVDEMRED.
